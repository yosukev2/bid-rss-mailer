000100********************************************************
000110*                                                       *
000120*  RECORD DEFINITION FOR THE FETCHED-NOTICE FILE        *
000130*  BD-NOTICE.  ONE RECORD PER FEED ITEM PICKED UP BY
000140*  THE OVERNIGHT COLLECTOR RUN (SEE OPS RUNBOOK BD-01).
000150*                                                       *
000160********************************************************
000170*
000180*  FILE SIZE 292 BYTES.  ANY ORDER - BD000 DOES NOT
000190*  ASSUME THE FEED IS SORTED.
000200*
000210*CHANGES:
000220*11/06/86 RJH -     CREATED - FIRST CUT, SOURCE-ID AND
000230*                   TITLE ONLY, REST WAS FILLER.
000240*02/09/89 RJH -     ADDED ORGANISATION AND URL FOR THE
000250*                   PRINTED BULLETIN LAYOUT CHANGE.
000260*14/01/99 TKN -     Y2K - PUBLISHED-AT/FETCHED-AT MOVED
000270*                   TO 4-DIGIT YEAR TEXT STAMPS, WAS 2.
000280*27/03/07 DEC -     ADDED DEADLINE-AT, EXTRACTED BY THE
000290*                   NEW MAPS22 DATE-SCAN ROUTINE.
000300*
000340 01  BD-NOTICE-RECORD.
000350     03  NTC-SOURCE-ID           PIC X(12).
000360*                                  ID OF THE FEED SOURCE.
000370     03  NTC-ORGANIZATION        PIC X(30).
000380     03  NTC-TITLE               PIC X(80).
000390*                                  ALREADY CASE/WIDTH
000400*                                  NORMALISED, LOWER CASE.
000410     03  NTC-URL                 PIC X(120).
000440     03  NTC-PUBLISHED-AT        PIC X(20).
000450*                                  SPACES IF UNKNOWN.
000460     03  NTC-FETCHED-AT          PIC X(20).
000470     03  NTC-DEADLINE-AT         PIC X(10).
000480*                                  SPACES IF NO DEADLINE
000490*                                  EXTRACTED FROM TEXT.
