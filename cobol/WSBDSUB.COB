000100********************************************************
000110*                                                       *
000120*  RECORD DEFINITION FOR THE SUBSCRIBER ROSTER FILE     *
000130*  BD-SUBSCRIBER.  KEYED BY SUB-EMAIL-NORM.  REWRITTEN
000140*  IN FULL BY THE BILLING-EVENT RUN, BD020.
000150*                                                       *
000160********************************************************
000170*
000180*  FILE SIZE 240 BYTES.
000190*
000200*CHANGES:
000210*17/05/87 RJH -     CREATED AS THE MAILING-LIST FILE,
000220*                   POSTAL ADDRESS ONLY.
000230*23/08/95 RJH -     CONVERTED TO ELECTRONIC-MAIL ADDRESS
000240*                   ON MOVE FROM PRINTED BULLETIN TO
000250*                   THE OVERNIGHT MAIL RUN.
000260*14/01/99 TKN -     Y2K - SUB-UPDATED-AT TO 4-DIGIT YEAR
000270*                   TEXT STAMP, WAS 2.
000280*19/10/16 DEC -     ADDED SUB-PLAN AND SUB-KEYWORD-SETS
000290*                   FOR THE PAID-TIER PROJECT.
000300*22/09/14 MWH -     SUB-KEYWORD-SETS SHORTENED 2 BYTES
000310*                   FOR THE RESERVED SLOT BELOW.
000320*11/02/24 PDS -     RENAMED FROM VB-SUBSCRIBER, LAYOUT
000330*                   UNCHANGED, FEED-CONSOLIDATION PROJ.
000340*03/06/24 PDS -     SUB-KEYWORD-SETS RESTORED TO FULL
000350*                   60 BYTES, RESERVED SLOT MOVED TO
000360*                   END OF RECORD - 22/09/14 ENTRY LEFT
000370*                   20 BYTES UNACCOUNTED FOR AT EOR.
000380*
000390 01  BD-SUBSCRIBER-RECORD.
000400     03  SUB-EMAIL               PIC X(60).
000410*                                  AS ENTERED, TRIMMED.
000420     03  SUB-EMAIL-NORM          PIC X(60).
000430*                                  TRIMMED + LOWER-CASED,
000440*                                  ROSTER KEY.
000450     03  SUB-STATUS              PIC X(08).
000460*                                  ACTIVE / PAUSED /
000470*                                  STOPPED.
000480     03  SUB-PLAN                PIC X(12).
000490*                                  DEFAULT "MANUAL".
000500     03  SUB-KEYWORD-SETS        PIC X(60).
000510     03  SUB-UPDATED-AT          PIC X(20).
000520     03  FILLER                  PIC X(20).
000530*                                  RESERVED - SEE 03/06/24.
