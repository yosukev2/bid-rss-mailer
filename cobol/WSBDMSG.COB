000100********************************************************
000110*                                                       *
000120*  SHARED MESSAGE LITERALS FOR THE BID/TENDER DIGEST
000130*  SUITE - SYNNN ARE SYSTEM WIDE, BDNNN ARE SUITE
000140*  SPECIFIC.  FOLLOWS THE SYNNN CONVENTION USED ACROSS
000150*  THE WHOLE BATCH SUITE, SEE THE COMMON ERROR-CODE
000160*  LIST IN THE OPS MANUAL.
000170*                                                       *
000180********************************************************
000190*
000200*CHANGES:
000210*04/03/86 RJH -     CREATED.
000220*19/10/16 DEC -     ADDED BD01N SET FOR THE BILLING RUN.
000230*11/02/24 PDS -     ADDED BD02N SET FOR THE POST-DRAFT
000240*                   BUILDER, FEED-CONSOLIDATION PROJECT.
000250*03/06/24 PDS -     ADDED SY020 - AA920-CONFIG-ABORT WAS
000260*                   WRONGLY QUOTING SY013, A FILE-READ
000270*                   MESSAGE, FOR BUSINESS-RULE ERRORS.
000280*
000290 01  BD-ERROR-MESSAGES.
000300     03  SY001    PIC X(48) VALUE
000310         "SY001 ABORTING RUN - SEE ERROR CODE ABOVE".
000320     03  SY010    PIC X(48) VALUE
000330         "SY010 FILE OPEN FAILED - STATUS FOLLOWS -   ".
000340     03  SY013    PIC X(48) VALUE
000350         "SY013 FILE READ FAILED - STATUS FOLLOWS -   ".
000360     03  SY020    PIC X(48) VALUE
000370         "SY020 CONFIG/BUSINESS RULE ERROR - REASON -  ".
000380     03  BD001    PIC X(48) VALUE
000390         "BD001 NOTICE FILE NOT FOUND -               ".
000400     03  BD002    PIC X(48) VALUE
000410         "BD002 KEYWORD-SET FILE NOT FOUND -          ".
000420     03  BD003    PIC X(48) VALUE
000430         "BD003 MAX-TOTAL-ITEMS NOT GREATER THAN ZERO ".
000440     03  BD010    PIC X(48) VALUE
000450         "BD010 SUBSCRIBER FILE NOT FOUND -           ".
000460     03  BD011    PIC X(48) VALUE
000470         "BD011 BILLING-EVENT FILE NOT FOUND -        ".
000480     03  BD012    PIC X(48) VALUE
000490         "BD012 INVALID E-MAIL ADDRESS ON EVENT -     ".
000500     03  BD013    PIC X(48) VALUE
000510         "BD013 NO E-MAIL AND NO CUSTOMER MAPPING -   ".
000520     03  BD020    PIC X(48) VALUE
000530         "BD020 LANDING-PAGE-URL IS BLANK -           ".
000540     03  BD021    PIC X(48) VALUE
000550         "BD021 POST-TOP-N NOT GREATER THAN ZERO -    ".
000560     03  BD022    PIC X(48) VALUE
000570         "BD022 POST DRAFT EXCEEDS 280 CHARACTERS -   ".
000580     03  BD030    PIC X(48) VALUE
000590         "BD030 BILLING-RESULT FILE OPEN FAILED -      ".
000600     03  FILLER   PIC X(48).
000610*                   RESERVED FOR THE NEXT ERROR SERIES.
