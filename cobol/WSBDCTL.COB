000100********************************************************
000110*                                                       *
000120*  RUN-CONTROL BLOCK - BD-CALLING-DATA.  CARRIES THE
000130*  RUN IDENTITY AND THE SITE-WIDE PARAMETERS BETWEEN
000140*  BD000, BD010 AND BD020 - MODELLED ON THE OLD ACAS
000150*  WS-CALLING-DATA BLOCK USED THROUGHOUT THE SUITE.
000160*                                                       *
000170********************************************************
000180*
000190*CHANGES:
000200*04/03/86 RJH -     CREATED - RUN-ID AND TERM-CODE ONLY.
000210*19/11/91 RJH -     ADDED DRY-RUN AND ADMIN-COPY SWITCHES
000220*                   FOR THE KEYWORD-SET SPLIT PROJECT.
000230*19/10/16 DEC -     ADDED LANDING-PAGE-URL AND CONTACT
000240*                   FOR THE PAID-TIER PROJECT.
000250*14/03/18 DEC -     WS-CD-ARGS RETAINED FOR CRON-CALLER
000260*                   COMPATIBILITY, NOT USED HERE.
000270*
000280 01  BD-CALLING-DATA.
000290     03  CTL-RUN-ID              PIC X(24).
000300     03  CTL-RUN-DATE            PIC X(10).
000310*                                  RUN DATE, JST, CCYY-MM
000320*                                  -DD.
000330     03  CTL-RUN-TIME            PIC X(08).
000340*                                  RUN TIME, JST, HH:MM:SS.
000350     03  CTL-TERM-CODE           PIC 99.
000360     03  CTL-DRY-RUN-FLAG        PIC X(01).
000370*                                  'Y' = SELECT/BUILD BUT
000380*                                  DO NOT RECORD DELIVERY.
000390     03  CTL-ADMIN-COPY-FLAG     PIC X(01).
000400     03  CTL-MAX-TOTAL-ITEMS     PIC 9(03).
000410*                                  GLOBAL CAP, DEFAULT 030
000420*                                  MUST BE GREATER THAN 0.
000430     03  CTL-POST-TOP-N          PIC 9(03).
000440*                                  POST-DRAFT CANDIDATE
000450*                                  CAP, DEFAULT 005.
000460     03  CTL-FORCE-POST-FLAG     PIC X(01).
000470     03  CTL-ADMIN-EMAIL         PIC X(60).
000480     03  CTL-CONTACT-ADDRESS     PIC X(60).
000490     03  CTL-LANDING-PAGE-URL    PIC X(80).
000500     03  CTL-CD-ARGS             PIC X(13).
000510     03  FILLER                  PIC X(10).
000520*                                  RESERVED FOR EXPANSION.
