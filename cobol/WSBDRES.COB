000100********************************************************
000110*                                                       *
000120*  RECORD DEFINITION FOR THE BILLING-RESULT FILE        *
000130*  BD-BILL-RESULT.  ONE RECORD WRITTEN PER BILLING-
000140*  EVENT PROCESSED BY BD020, FOR THE BUREAU RECONCILE.
000150*                                                       *
000160********************************************************
000170*
000180*  FILE SIZE 104 BYTES, 100 IN USE, 4 RESERVED.
000190*
000200*CHANGES:
000210*19/10/16 DEC -     CREATED FOR THE PAID-TIER PROJECT.
000220*11/02/24 PDS -     RENAMED FROM VB-BILL-RESULT, LAYOUT
000230*                   UNCHANGED, FEED-CONSOLIDATION PROJ.
000240*03/06/24 PDS -     RES-ACTION WIDENED TO 10 BYTES -
000250*                   "ACTIVATED" DID NOT FIT THE OLD 8.
000260*
000270 01  BD-BILLING-RESULT-RECORD.
000280     03  RES-EVENT-ID            PIC X(30).
000290     03  RES-ACTION              PIC X(10).
000300*                                  ACTIVATED / STOPPED /
000310*                                  IGNORED / ERROR.
000320     03  RES-EMAIL-NORM          PIC X(60).
000330*                                  SPACES IF NONE.
000340     03  FILLER                  PIC X(04).
000350*                                  RESERVED.
