000100********************************************************
000110*                                                       *
000120*  RECORD DEFINITION FOR THE DELIVERY-LOG FILE          *
000130*  BD-DELIVERY.  ONE RECORD PER NOTICE DELIVERED UNDER
000140*  A GIVEN KEYWORD SET - THE RESEND-BLOCKING LEDGER.
000150*                                                       *
000160********************************************************
000170*
000180*  FILE SIZE 66 BYTES.  APPENDED TO AFTER A SUCCESSFUL
000190*  (NON DRY-RUN) DIGEST SEND.  UNIQUE ON DLV-SET-ID +
000200*  DLV-ITEM-ID - A DUPLICATE INSERT IS SILENTLY IGNORED,
000210*  SEE BD000 SECTION AA600.
000220*
000230*CHANGES:
000240*04/03/86 RJH -     CREATED AS THE BULLETIN SEND-LOG.
000250*19/11/91 RJH -     ADDED DLV-SET-ID WHEN THE SINGLE
000260*                   BULLETIN WAS SPLIT INTO KEYWORD SETS.
000270*14/01/99 TKN -     Y2K - DLV-DELIVERED-AT TO 4-DIGIT
000280*                   YEAR TEXT STAMP, WAS 2.
000290*
000320 01  BD-DELIVERY-RECORD.
000330     03  DLV-RUN-ID              PIC X(24).
000340*                                  ID OF THE BATCH RUN.
000370     03  DLV-SET-ID              PIC X(12).
000380     03  DLV-ITEM-ID             PIC 9(06).
000390     03  DLV-SCORE               PIC 9(04).
000400*                                  SCORE AT DELIVERY TIME.
000410     03  DLV-DELIVERED-AT        PIC X(20).
