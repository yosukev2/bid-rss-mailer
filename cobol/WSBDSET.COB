000100********************************************************
000110*                                                       *
000120*  RECORD DEFINITION FOR THE KEYWORD-SET (PARAMETER)    *
000130*  FILE - BD-KEYSET.  ONE RECORD PER TENDER-WATCH
000140*  PROFILE, PROCESSED IN FILE ORDER BY BD000.
000150*                                                       *
000160********************************************************
000170*
000180*  FILE SIZE 448 BYTES.  ORDER OF RECORDS ON THE FILE
000190*  IS THE SELECTION ORDER USED BY BD000 - DO NOT RE-SORT
000200*  THIS FILE WITHOUT AGREEING A NEW BUDGET ALLOCATION
000210*  WITH THE DIGEST SPONSOR.
000220*
000230*CHANGES:
000240*04/03/86 RJH -     CREATED FOR THE VENDOR BULLETIN DIGEST.
000250*19/11/91 RJH -     ADDED EXCEPTION-TERMS GROUP, WAS MISSING
000260*                   FROM THE ORIGINAL BULLETIN-BOARD DESIGN.
000270*08/07/98 TKN -     Y2K REVIEW - NO DATE FIELDS ON THIS
000280*                   RECORD, NO CHANGE REQUIRED, NOTED FOR
000290*                   THE AUDIT TRAIL.
000300*11/02/24 PDS -     RENAMED FROM VB-KEYSET FOR THE FEED
000340*                   CONSOLIDATION PROJECT, LAYOUT UNCHANGED.
000350*
000360 01  BD-KEYWORD-SET-RECORD.
000370     03  SET-ID                  PIC X(12).
000380     03  SET-NAME                PIC X(30).
000420     03  SET-ENABLED-FLAG        PIC X(01).
000430*                                  'Y' OR 'N' ONLY.
000440     03  SET-MIN-REQ-MATCHES     PIC 9(02).
000450*                                  DEFAULT 02, MINIMUM 01.
000460     03  SET-TOP-N               PIC 9(03).
000470*                                  DEFAULT 010, MINIMUM 001.
000480     03  SET-REQUIRED-TERMS.
000490         05  SET-REQ-TERM        PIC X(20) OCCURS 5 TIMES.
000500     03  SET-BOOST-TERMS.
000510         05  SET-BOOST-TERM      PIC X(20) OCCURS 5 TIMES.
000520     03  SET-EXCLUDE-TERMS.
000530         05  SET-EXCL-TERM       PIC X(20) OCCURS 5 TIMES.
000540     03  SET-EXCEPTION-TERMS.
000550         05  SET-EXCP-TERM       PIC X(20) OCCURS 5 TIMES.
