000100******************************************************************
000110*
000120*             DAILY BID/TENDER NOTICE DIGEST - MAIN RUN
000130*
000140******************************************************************
000150 IDENTIFICATION DIVISION.
000160 PROGRAM-ID.     BD000.
000170 AUTHOR.         R J HOLT.
000180 INSTALLATION.   APPLEWOOD COMPUTERS - BID/TENDER DIGEST SUITE.
000190 DATE-WRITTEN.   11/06/86.
000200 DATE-COMPILED.
000210 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000220*
000230*  REMARKS.  DAILY OVERNIGHT RUN FOR THE BID/TENDER DIGEST.
000240*  READS THE DAYS FETCHED NOTICES AND THE KEYWORD-SET
000250*  PARAMETER FILE, MATCHES AND SCORES EACH NOTICE AGAINST
000260*  EVERY ENABLED SET, SELECTS THE TOP ITEMS PER SET SUBJECT
000270*  TO THE RESEND-BLOCKING DELIVERY LOG AND THE OVERALL DAILY
000280*  CAP, WRITES THE DIGEST TEXT (IN PLACE OF THE OLD PRINTED
000290*  BULLETIN), RECORDS THE DELIVERIES AND REWRITES THE ITEM-
000300*  REGISTRY MASTER.
000310*
000320*  ORIGINALLY THE OVERNIGHT CHECK/PAYMENT REGISTER PRINT -
000330*  SEE THE 1986-2014 HISTORY BELOW - THE READ-MASTER, BUILD-
000340*  A-LINE, PRINT-A-LINE SHAPE OF THAT PROGRAM IS KEPT HERE,
000350*  ONLY WHAT IS READ AND PRINTED HAS CHANGED.  THE OLD CRT
000360*  TERMINAL-SIZING AND REPORT-WRITER SECTIONS HAVE NO PLACE
000370*  IN AN UNATTENDED OVERNIGHT JOB AND WERE DROPPED.
000380*
000390*CHANGE-LOG.
000400*11/06/86 RJH -     CREATED AS THE CHECK/PAYMENT REGISTER
000410*                   PRINT, RUN FROM THE OPERATOR CONSOLE.
000420*02/09/89 RJH -     ADDED ORGANISATION/URL COLUMNS TO THE
000430*                   PRINTED BULLETIN LAYOUT.
000440*19/11/91 RJH -     SPLIT THE SINGLE BULLETIN INTO KEYWORD
000450*                   SETS, EACH WITH ITS OWN MATCH RULES AND
000460*                   ITS OWN SLICE OF THE PRINT RUN.
000470*19/02/94 RJH -     ADDED THE ITEM-REGISTRY MASTER SO A RE-
000480*                   SIGHTED NOTICE KEEPS ITS ORIGINAL ITEM
000490*                   NUMBER INSTEAD OF PRINTING TWICE.
000500*08/07/98 TKN -     Y2K REVIEW - RUN-DATE/TIME STAMPS AND
000510*                   ALL FILE DATE FIELDS CONFIRMED 4-DIGIT
000520*                   YEAR, SIGNED OFF.
000530*27/03/07 DEC -     DEADLINE-AT ADDED TO THE NOTICE AND
000540*                   REGISTRY RECORDS, EXTRACTED VIA THE NEW
000550*                   MAPS22 DATE-SCAN ROUTINE WHEN BLANK.
000560*19/10/16 DEC -     ADMIN-COPY AND SUBSCRIBER-ROSTER LOGIC
000570*                   ADDED FOR THE PAID-TIER PROJECT - SEE
000580*                   AA550 BELOW.
000590*22/09/14 MWH -     BULLETIN-BOARD DIAL-UP DELIVERY RETIRED,
000600*                   TERMINAL SCREENS AND REPORT WRITER LEFT
000610*                   IN PLACE PENDING THE REBUILD BELOW.
000620*11/02/24 PDS -     RENAMED BD000, REBUILT FOR THE FEED-
000630*                   CONSOLIDATION PROJECT - CRT SCREENS AND
000640*                   REPORT WRITER REMOVED, DIGEST NOW WRITTEN
000650*                   TO A TEXT FILE INSTEAD OF THE PRINT
000660*                   SPOOLER (TICKET BD-101).
000670*19/03/24 PDS -     PER-SET RESEND-BLOCKING AND THE GLOBAL
000680*                   DAILY CAP ADDED (TICKET BD-124).
000690*17/06/24 PDS -     DIGEST SUBJECT/BODY REWRITTEN TO THE
000700*                   MANDATED PIPE-DELIMITED LAYOUT, FAILURE
000710*                   BLOCK NOW CONDITIONAL, DISCLAIMER TEXT
000720*                   CORRECTED, AND AA550 NOW BUILDS THE REAL
000730*                   RECIPIENT LIST INSTEAD OF A HEADCOUNT
000740*                   (TICKET BD-131).
000750
000760 ENVIRONMENT DIVISION.
000770 CONFIGURATION SECTION.
000780 SOURCE-COMPUTER.    IBM-4381.
000790 OBJECT-COMPUTER.    IBM-4381.
000800 SPECIAL-NAMES.
000810     C01 IS TOP-OF-FORM
000820     CLASS ALPHA-CLASS IS "A" THRU "Z" "a" THRU "z"
000830     UPSI-0 IS BD-TRACE-SWITCH.
000840
000850 INPUT-OUTPUT SECTION.
000860 FILE-CONTROL.
000870     SELECT PARAM-FILE      ASSIGN TO "BDPARAM"
000880         ORGANIZATION IS SEQUENTIAL
000890         FILE STATUS  IS FS-PARAM.
000900     SELECT NOTICE-FILE     ASSIGN TO "BDNOTICE"
000910         ORGANIZATION IS SEQUENTIAL
000920         FILE STATUS  IS FS-NOTICE.
000930     SELECT KEYSET-FILE     ASSIGN TO "BDKEYST"
000940         ORGANIZATION IS SEQUENTIAL
000950         FILE STATUS  IS FS-KEYSET.
000960     SELECT REGISTRY-FILE   ASSIGN TO "BDREGST"
000970         ORGANIZATION IS SEQUENTIAL
000980         FILE STATUS  IS FS-REGISTRY.
000990     SELECT DELIVERY-FILE   ASSIGN TO "BDDELIV"
001000         ORGANIZATION IS SEQUENTIAL
001010         FILE STATUS  IS FS-DELIVERY.
001020     SELECT SUBSCRIBER-FILE ASSIGN TO "BDSUBSC"
001030         ORGANIZATION IS SEQUENTIAL
001040         FILE STATUS  IS FS-SUBSCR.
001050     SELECT DIGEST-FILE     ASSIGN TO "BDDIGST"
001060         ORGANIZATION IS LINE SEQUENTIAL
001070         FILE STATUS  IS FS-DIGEST.
001080
001090 DATA DIVISION.
001100 FILE SECTION.
001110 FD  PARAM-FILE.
001120     COPY WSBDCTL.
001130 FD  NOTICE-FILE.
001140     COPY WSBDNTC.
001150 FD  KEYSET-FILE.
001160     COPY WSBDSET.
001170 FD  REGISTRY-FILE.
001180     COPY WSBDREG.
001190 FD  DELIVERY-FILE.
001200     COPY WSBDDLV.
001210 FD  SUBSCRIBER-FILE.
001220     COPY WSBDSUB.
001230 FD  DIGEST-FILE.
001240 01  BD-DIGEST-LINE           PIC X(250).
001250
001260 WORKING-STORAGE SECTION.
001270 01  WK-FILE-STATUSES.
001280     03  FS-PARAM                PIC XX.
001290     03  FS-NOTICE               PIC XX.
001300     03  FS-KEYSET               PIC XX.
001310     03  FS-REGISTRY             PIC XX.
001320     03  FS-DELIVERY             PIC XX.
001330     03  FS-SUBSCR               PIC XX.
001340     03  FS-DIGEST               PIC XX.
001350     03  FILLER                  PIC X(02).
001360
001370     COPY WSBDMSG.
001380*
001390*  BD-CALLING-DATA (THE PARAM-FILE FD RECORD, SEE ABOVE) IS
001400*  THE WORKING COPY OF THE RUN-CONTROL BLOCK FOR THE REST OF
001410*  THIS PROGRAM - READ ONCE FROM THE PARAMETER FILE THEN RE-
001420*  STAMPED WITH THIS RUNS OWN ID/DATE/TIME, SEE AA020.
001430*
001440 01  WK-DATE8                    PIC 9(08).
001450 01  WK-DATE8-PARTS REDEFINES WK-DATE8.
001460     03  WK-D8-YEAR              PIC 9(04).
001470     03  WK-D8-MONTH             PIC 9(02).
001480     03  WK-D8-DAY               PIC 9(02).
001490 01  WK-TIME8                    PIC 9(08).
001500 01  WK-TIME8-PARTS REDEFINES WK-TIME8.
001510     03  WK-T8-HOUR              PIC 9(02).
001520     03  WK-T8-MIN               PIC 9(02).
001530     03  WK-T8-SEC               PIC 9(02).
001540     03  WK-T8-HUND              PIC 9(02).
001550
001560*
001570*  KEYWORD-SET TABLE - LOADED ONCE FROM BDKEYST IN FILE
001580*  ORDER, WHICH IS THE PROCESSING ORDER (SEE WSBDSET).
001590*
001600 01  WK-SET-TABLE.
001610     03  WK-SET-COUNT            PIC 9(02) COMP.
001620     03  WK-SET-ENTRY OCCURS 10 TIMES.
001630         05  WKS-SET-ID          PIC X(12).
001640         05  WKS-SET-NAME        PIC X(30).
001650         05  WKS-ENABLED-FLAG    PIC X(01).
001660         05  WKS-MIN-REQ-MATCHES PIC 9(02).
001670         05  WKS-TOP-N           PIC 9(03).
001680         05  WKS-REQ-TERM        PIC X(20) OCCURS 5 TIMES.
001690         05  WKS-BOOST-TERM      PIC X(20) OCCURS 5 TIMES.
001700         05  WKS-EXCL-TERM       PIC X(20) OCCURS 5 TIMES.
001710         05  WKS-EXCP-TERM       PIC X(20) OCCURS 5 TIMES.
001720         05  WKS-SEL-COUNT       PIC 9(03) COMP.
001730     03  WK-STX                  PIC 9(02) COMP.
001740
001750*
001760*  NOTICE TABLE - THE DAYS FETCHED NOTICES, LOADED ONCE
001770*  FROM BDNOTICE AND ITEM-STORED AS THEY ARE READ (AA200).
001780*
001790 01  WK-NOTICE-TABLE.
001800     03  WK-NOTICE-COUNT         PIC 9(03) COMP.
001810     03  WK-NOTICE-ENTRY OCCURS 150 TIMES.
001820         05  WKN-SOURCE-ID       PIC X(12).
001830         05  WKN-ORGANIZATION    PIC X(30).
001840         05  WKN-TITLE           PIC X(80).
001850         05  WKN-NORM-TITLE      PIC X(100).
001860         05  WKN-URL             PIC X(120).
001870         05  WKN-NORM-URL        PIC X(120).
001880         05  WKN-URL-KEY         PIC X(64).
001890         05  WKN-PUBLISHED-AT    PIC X(20).
001900         05  WKN-FETCHED-AT      PIC X(20).
001910         05  WKN-DEADLINE-AT     PIC X(10).
001920         05  WKN-ITEM-ID         PIC 9(06).
001930     03  WK-NTX                  PIC 9(03) COMP.
001940
001950*
001960*  ITEM-REGISTRY TABLE - THE MASTER, LOADED IN FULL AT THE
001970*  START OF THE RUN AND REWRITTEN IN FULL AT AA610 - KEYED
001980*  ACCESS REALISED AS AN IN-MEMORY TABLE, SEE WSBDREG.
001990*
002000 01  WK-REG-TABLE.
002010     03  WK-REG-COUNT            PIC 9(03) COMP.
002020     03  WK-NEXT-ITEM-ID         PIC 9(06).
002030     03  WK-REG-ENTRY OCCURS 400 TIMES.
002040         05  WKR-ITEM-ID         PIC 9(06).
002050         05  WKR-URL-KEY         PIC X(64).
002060         05  WKR-SOURCE-ID       PIC X(12).
002070         05  WKR-ORGANIZATION    PIC X(30).
002080         05  WKR-TITLE           PIC X(80).
002090         05  WKR-URL             PIC X(120).
002100         05  WKR-PUBLISHED-AT    PIC X(20).
002110         05  WKR-DEADLINE-AT     PIC X(10).
002120         05  WKR-FETCHED-AT      PIC X(20).
002130     03  WK-RGX                  PIC 9(03) COMP.
002140
002150*
002160*  DELIVERY-LOG TABLE - LOADED AT THE START FOR THE RESEND-
002170*  BLOCKING CHECK, APPENDED TO ON DISK AT AA600 (NOT RE-
002180*  LOADED - THIS RUN NEVER NEEDS TO SEE ITS OWN INSERTS).
002190*
002200 01  WK-DLV-TABLE.
002210     03  WK-DLV-COUNT            PIC 9(04) COMP.
002220     03  WK-DLV-ENTRY OCCURS 800 TIMES.
002230         05  WKD-SET-ID          PIC X(12).
002240         05  WKD-ITEM-ID         PIC 9(06).
002250     03  WK-DLX                  PIC 9(04) COMP.
002260
002270*
002280*  SCORE WORK TABLE - REBUILT FOR ONE KEYWORD SET AT A TIME
002290*  BY AA300/AA320, LAYOUT MIRRORS THE SCORED-ITEM-RECORD IN
002300*  WSBDSCR (RESTATED HERE RATHER THAN COPIED IN SO IT CAN
002310*  BE HELD AS AN OCCURS TABLE).
002320*
002330 01  WK-SCORE-TABLE.
002340     03  WK-SCORE-COUNT          PIC 9(03) COMP.
002350     03  WK-SCORE-ENTRY OCCURS 150 TIMES.
002360         05  WKC-ITEM-ID         PIC 9(06).
002370         05  WKC-SCORE           PIC 9(04).
002380         05  WKC-ORGANIZATION    PIC X(30).
002390         05  WKC-TITLE           PIC X(80).
002400         05  WKC-URL             PIC X(120).
002410         05  WKC-PUBLISHED-AT    PIC X(20).
002420         05  WKC-FETCHED-AT      PIC X(20).
002430         05  WKC-DEADLINE-AT     PIC X(10).
002440     03  WK-SCX                  PIC 9(03) COMP.
002450     03  WK-SCJ                  PIC 9(03) COMP.
002460
002470*
002480*  SELECTED-ITEM TABLE - THE ACCUMULATED CROSS-SET SELECTION
002490*  FOR THIS RUN, USED BY THE DIGEST BUILD AND THE DELIVERY
002500*  RECORDING SECTIONS.
002510*
002520 01  WK-SEL-TABLE.
002530     03  WK-SEL-COUNT            PIC 9(03) COMP.
002540     03  WK-SEL-ENTRY OCCURS 150 TIMES.
002550         05  SEL-SET-ID          PIC X(12).
002560         05  SEL-ITEM-ID         PIC 9(06).
002570         05  SEL-SCORE           PIC 9(04).
002580         05  SEL-ORGANIZATION    PIC X(30).
002590         05  SEL-TITLE           PIC X(80).
002600         05  SEL-URL             PIC X(120).
002610         05  SEL-PUBLISHED-AT    PIC X(20).
002620         05  SEL-DEADLINE-AT     PIC X(10).
002630     03  WK-SLX                  PIC 9(03) COMP.
002640     03  WK-REMAINING-BUDGET     PIC 9(03) COMP.
002650
002660 01  WK-CONTROL-FLAGS.
002670     03  WK-ALREADY-DLV-FLAG     PIC X(01).
002680         88  WK-ALREADY-DELIVERED        VALUE "Y".
002690     03  WK-DUP-PASS-FLAG        PIC X(01).
002700         88  WK-DUP-THIS-PASS            VALUE "Y".
002710     03  WK-MATCH-FLAG           PIC X(01).
002720         88  WK-STILL-MATCHING           VALUE "Y".
002730     03  WK-EXCP-FLAG            PIC X(01).
002740         88  WK-EXCEPTION-FOUND          VALUE "Y".
002750     03  WK-SORT-SWAPPED         PIC X(01).
002760         88  WK-A-SWAP-WAS-MADE          VALUE "Y".
002770     03  WK-I-FIRST-FLAG         PIC X(01).
002780         88  WK-I-SORTS-FIRST            VALUE "Y".
002790     03  WK-REG-FOUND-FLAG       PIC X(01).
002800         88  WK-REG-WAS-FOUND            VALUE "Y".
002810     03  WK-REJECT-FLAG          PIC X(01).
002820         88  WK-REJECT-THIS-ITEM         VALUE "Y".
002830     03  FILLER                  PIC X(02).
002840
002850 01  WK-EXCP-IX                  PIC 9(01) COMP.
002860
002870 01  WK-REQ-COUNT                PIC 9(02) COMP.
002880 01  WK-BOOST-COUNT              PIC 9(02) COMP.
002890 01  WK-TERM-IX                  PIC 9(01) COMP.
002900
002910*
002920*  GENERIC RIGHT-TRIM WORK AREA, SAME HABIT AS THE FIND-
002930*  LENGTH PARAGRAPHS IN MAPS20/22 - USED WHENEVER A DIGEST
002940*  OR POST LINE HAS TO BE BUILT FROM A PADDED FIXED FIELD.
002950*
002960 01  WK-GEN-WORK.
002970     03  WK-GEN-TEXT             PIC X(120).
002980     03  WK-GEN-LEN              PIC 9(03) COMP.
002990     03  FILLER                  PIC X(02).
003000
003010*
003020*  SORT-SWAP AREA - MUST MATCH WK-SCORE-ENTRY BYTE FOR BYTE,
003030*  USED BY AA322 TO EXCHANGE TWO TABLE ROWS.
003040*
003050 01  WK-SCORE-SWAP.
003060     03  WKX-ITEM-ID             PIC 9(06).
003070     03  WKX-SCORE               PIC 9(04).
003080     03  WKX-ORGANIZATION        PIC X(30).
003090     03  WKX-TITLE               PIC X(80).
003100     03  WKX-URL                 PIC X(120).
003110     03  WKX-PUBLISHED-AT        PIC X(20).
003120     03  WKX-FETCHED-AT          PIC X(20).
003130     03  WKX-DEADLINE-AT         PIC X(10).
003140
003150 01  WK-TITLE-LEN                PIC 9(03) COMP.
003160 01  WK-ORG-LEN                  PIC 9(03) COMP.
003170 01  WK-URL-LEN                  PIC 9(03) COMP.
003180
003190*
003200*  SCORE-TO-TEXT EDIT AREA - STRIPS LEADING ZEROS FOR THE
003210*  DIGEST ITEM LINE, THE SAME DIGIT-SCAN HABIT USED ALL
003220*  THROUGH THIS SUITE.
003230*
003240 01  WK-SCORE-EDIT-WORK.
003250     03  WK-SCORE-4              PIC 9(04).
003260     03  WK-SCORE-EDIT           PIC ZZZ9.
003270     03  WK-SCORE-TEXT           PIC X(04).
003280     03  WK-SCORE-TEXT-2         PIC X(04).
003290     03  WK-SCORE-TEXT-LEN       PIC 9(01) COMP.
003300     03  WK-EDIT-POS             PIC 9(01) COMP.
003310
003320*
003330*  PUBLISHED-AT TO JAPAN-TIME (UTC+9) CONVERSION AREA.
003340*  NOTICE TIMESTAMPS ARE HELD CCYY-MM-DDTHH:MM:SSZ (UTC) -
003350*  THE YEAR/MONTH/DAY/HOUR SUBSTRINGS ARE REDEFINED AS
003360*  NUMBERS FOR THE ADD, THE SAME TRICK MAPS22 USES FOR ITS
003370*  DATE-PART SCAN.
003380*
003390 01  WK-JST-SRC                  PIC X(20).
003400 01  WK-JST-SRC-PARTS REDEFINES WK-JST-SRC.
003410     03  WK-JST-SRC-YEAR         PIC X(04).
003420     03  WK-JST-SRC-YEAR-N REDEFINES WK-JST-SRC-YEAR
003430                                 PIC 9(04).
003440     03  FILLER                  PIC X(01).
003450     03  WK-JST-SRC-MONTH        PIC X(02).
003460     03  WK-JST-SRC-MONTH-N REDEFINES WK-JST-SRC-MONTH
003470                                 PIC 9(02).
003480     03  FILLER                  PIC X(01).
003490     03  WK-JST-SRC-DAY          PIC X(02).
003500     03  WK-JST-SRC-DAY-N REDEFINES WK-JST-SRC-DAY
003510                                 PIC 9(02).
003520     03  FILLER                  PIC X(01).
003530     03  WK-JST-SRC-HOUR         PIC X(02).
003540     03  WK-JST-SRC-HOUR-N REDEFINES WK-JST-SRC-HOUR
003550                                 PIC 9(02).
003560     03  FILLER                  PIC X(07).
003570
003580 01  WK-JST-WORK.
003590     03  WK-JST-YEAR             PIC 9(04) COMP.
003600     03  WK-JST-MONTH            PIC 9(02) COMP.
003610     03  WK-JST-DAY              PIC 9(02) COMP.
003620     03  WK-JST-HOUR             PIC 9(02) COMP.
003630     03  WK-JST-DAYS-IN-MONTH    PIC 9(02) COMP.
003640     03  WK-JST-LEAP-FLAG        PIC X(01).
003650         88  WK-JST-IS-LEAP              VALUE "Y".
003660     03  WK-JST-VALID-FLAG       PIC X(01).
003670         88  WK-JST-VALID                VALUE "Y".
003680     03  WK-JST-REM4             PIC 9(02) COMP.
003690     03  WK-JST-REM100           PIC 9(02) COMP.
003700     03  WK-JST-REM400           PIC 9(03) COMP.
003710     03  WK-JST-QUOT             PIC 9(04) COMP.
003720 01  WK-JST-YEAR-D                PIC 9(04).
003730 01  WK-JST-MONTH-D               PIC 9(02).
003740 01  WK-JST-DAY-D                 PIC 9(02).
003750 01  WK-JST-DATE-OUT              PIC X(10).
003760
003770 01  WK-JST-MONTH-TABLE-DATA.
003780     03  FILLER                  PIC X(24) VALUE
003790         "312831303130313130313031".
003800 01  WK-JST-MONTH-TABLE REDEFINES WK-JST-MONTH-TABLE-DATA.
003810     03  WK-JST-DAYS-ENTRY       PIC 9(02) OCCURS 12 TIMES.
003820
003830*
003840*  DATE-PART TEXT FOR THE DIGEST ITEM LINE - THE JST DATE
003850*  OR A DASH, PLUS THE DEADLINE SUFFIX WHEN PRESENT.
003860*
003870 01  WK-DATE-PART                PIC X(40).
003880 01  WK-DATE-PART-LEN            PIC 9(02) COMP.
003890
003900*
003910*  LINE-BUILD WORK AREA - ONE LINE OF THE DIGEST OR THE
003920*  FAILURE NOTICE IS ASSEMBLED HERE WITH STRING/POINTER,
003930*  THEN WRITTEN AND CLEARED BY AA505.  LINE-SEQUENTIAL
003940*  ORGANISATION DROPS THE TRAILING SPACES ON WRITE.
003950*
003960 01  WK-LINE-TEXT                PIC X(250).
003970 01  WK-LINE-PTR                 PIC 9(03) COMP.
003980
003990*
004000*  MAPS20/21/22 CALLING AREAS - LAYOUT MUST MATCH THE
004010*  LINKAGE SECTION OF EACH SUBPROGRAM EXACTLY.
004020*
004030 01  WK-MAP20-AREA.
004040     03  WK20-FUNCTION-CODE      PIC X(01).
004050         88  WK20-FOLD-TEXT              VALUE "F".
004060         88  WK20-TEST-CONTAINS          VALUE "C".
004070     03  WK20-TEXT-IN            PIC X(100).
004080     03  WK20-TEXT-OUT           PIC X(100).
004090     03  WK20-TERM-IN            PIC X(20).
004100     03  WK20-FOUND-FLAG         PIC X(01).
004110         88  WK20-TERM-FOUND             VALUE "Y".
004120     03  FILLER                  PIC X(04).
004130
004140 01  WK-MAP21-AREA.
004150     03  WK21-FUNCTION-CODE      PIC X(01).
004160         88  WK21-NORMALIZE-URL          VALUE "N".
004170         88  WK21-BUILD-KEY              VALUE "K".
004180     03  WK21-URL-IN             PIC X(120).
004190     03  WK21-URL-OUT            PIC X(120).
004200     03  WK21-KEY-OUT            PIC X(64).
004210     03  FILLER                  PIC X(04).
004220
004230 01  WK-MAP22-AREA.
004240     03  WK22-TEXT-IN            PIC X(200).
004250     03  WK22-DEADLINE-OUT       PIC X(10).
004260     03  FILLER                  PIC X(04).
004270
004280 01  WK-ABORT-MSG                PIC X(48).
004290*
004300*  NO FETCH-FAILURE FEED IS SUPPLIED TO THIS RUN - THE OLD
004310*  ERROR-LOG THAT USED TO DRIVE THIS COUNT IS OUTSIDE THIS
004320*  SUITE - SO THE COUNTER STAYS AT ZERO AND AA530 CORRECTLY
004330*  SUPPRESSES THE FAILURE BLOCK.  KEPT AS A REAL COUNTER, NOT
004340*  A CONSTANT, SO A FUTURE FEED NEED ONLY SET IT.
004350 01  WK-FAILURE-COUNT            PIC 9(03) COMP VALUE ZERO.
004360*
004370*  ORDERED, DEDUPLICATED RECIPIENT LIST PER THE SELECTOR RULE -
004380*  ACTIVE SUBSCRIBERS IN ROSTER ORDER, THEN THE ADMINISTRATOR
004390*  WHEN ADMIN-COPY IS ON OR THERE ARE NO ACTIVE SUBSCRIBERS.
004400*  THE DIGEST TEXT FILE CARRIES NO ENVELOPE, SO NOTHING READS
004410*  THIS TABLE ONWARD, BUT THE RULE ITSELF IS STILL APPLIED.
004420 01  WK-RECIPIENT-TABLE.
004430     03  WK-RECIP-COUNT          PIC 9(03) COMP.
004440     03  WK-RECIP-MAX            PIC 9(03) COMP VALUE 500.
004450     03  WK-RECIP-CANDIDATE      PIC X(60).
004460     03  WK-RECIP-ENTRY OCCURS 500 TIMES
004470                         INDEXED BY WK-RECIP-IX.
004480         05  WK-RECIP-EMAIL      PIC X(60).
004490     03  WK-RX                   PIC 9(03) COMP.
004500     03  WK-RECIP-DUP-FLAG       PIC X(01).
004510         88  WK-RECIP-IS-DUP           VALUE "Y".
004520     03  FILLER                  PIC X(04).
004530
004540*
004550*****************************************************************
004560*  PROCEDURE DIVISION.
004570*****************************************************************
004580 PROCEDURE DIVISION.
004590
004600* MAIN LINE - OPEN, LOAD, SCORE/SELECT EACH SET, BUILD THE
004610* DIGEST, RECORD DELIVERIES, REWRITE THE MASTER, CLOSE.
004620 AA000-MAIN.
004630     PERFORM AA010-OPEN-FILES.
004640     PERFORM AA020-LOAD-PARAMETERS.
004650     PERFORM AA030-LOAD-KEYWORD-SETS.
004660     PERFORM AA040-LOAD-REGISTRY.
004670     PERFORM AA045-LOAD-DELIVERY-LOG.
004680     PERFORM AA050-LOAD-NOTICES.
004690     PERFORM AA300-SCORE-AND-SELECT-SETS.
004700     PERFORM AA500-BUILD-DIGEST.
004710     PERFORM AA600-RECORD-DELIVERIES.
004720     PERFORM AA610-REWRITE-REGISTRY.
004730     PERFORM AA990-CLOSE-FILES.
004740     STOP RUN.
004750
004760* OPEN EVERY FILE THIS RUN NEEDS EXCEPT DIGEST-FILE, WHICH
004770* IS OPENED LATER BY AA500 ONCE THE SELECTION IS KNOWN.
004780 AA010-OPEN-FILES.
004790     OPEN INPUT PARAM-FILE.
004800     IF FS-PARAM NOT = "00"
004810         MOVE "PARAM-FILE" TO WK-ABORT-MSG
004820         PERFORM AA910-SYSTEM-ABORT
004830     END-IF
004840     OPEN INPUT NOTICE-FILE.
004850     IF FS-NOTICE NOT = "00"
004860         MOVE BD001 TO WK-ABORT-MSG
004870         PERFORM AA910-SYSTEM-ABORT
004880     END-IF
004890     OPEN INPUT KEYSET-FILE.
004900     IF FS-KEYSET NOT = "00"
004910         MOVE BD002 TO WK-ABORT-MSG
004920         PERFORM AA910-SYSTEM-ABORT
004930     END-IF
004940     OPEN I-O REGISTRY-FILE.
004950     IF FS-REGISTRY NOT = "00" AND FS-REGISTRY NOT = "05"
004960         MOVE "REGISTRY-FILE" TO WK-ABORT-MSG
004970         PERFORM AA910-SYSTEM-ABORT
004980     END-IF
004990     OPEN EXTEND DELIVERY-FILE.
005000     IF FS-DELIVERY NOT = "00" AND FS-DELIVERY NOT = "05"
005010         CLOSE DELIVERY-FILE
005020         OPEN OUTPUT DELIVERY-FILE
005030         CLOSE DELIVERY-FILE
005040         OPEN EXTEND DELIVERY-FILE
005050     END-IF
005060     OPEN INPUT SUBSCRIBER-FILE.
005070     IF FS-SUBSCR NOT = "00" AND FS-SUBSCR NOT = "05"
005080         MOVE BD010 TO WK-ABORT-MSG
005090         PERFORM AA910-SYSTEM-ABORT
005100     END-IF
005110     CLOSE SUBSCRIBER-FILE.
005120
005130* READ THE ONE PARAMETER RECORD, THEN RE-STAMP THE RUN-ID
005140* AND JST DATE/TIME OVER THE TOP OF WHATEVER CAME FROM DISK -
005150* SEE THE ORIGINAL PY-PARAM1-FILE HABIT THIS WAS LIFTED FROM.
005160 AA020-LOAD-PARAMETERS.
005170     READ PARAM-FILE INTO BD-CALLING-DATA.
005180     IF FS-PARAM NOT = "00"
005190         MOVE "PARAM-FILE-READ" TO WK-ABORT-MSG
005200         PERFORM AA910-SYSTEM-ABORT
005210     END-IF
005220     ACCEPT WK-DATE8 FROM DATE YYYYMMDD.
005230     ACCEPT WK-TIME8 FROM TIME.
005240     STRING WK-D8-YEAR   DELIMITED BY SIZE
005250            "-"          DELIMITED BY SIZE
005260            WK-D8-MONTH  DELIMITED BY SIZE
005270            "-"          DELIMITED BY SIZE
005280            WK-D8-DAY    DELIMITED BY SIZE
005290         INTO CTL-RUN-DATE.
005300     STRING WK-T8-HOUR   DELIMITED BY SIZE
005310            ":"          DELIMITED BY SIZE
005320            WK-T8-MIN    DELIMITED BY SIZE
005330            ":"          DELIMITED BY SIZE
005340            WK-T8-SEC    DELIMITED BY SIZE
005350         INTO CTL-RUN-TIME.
005360     STRING "BD-" DELIMITED BY SIZE
005370            CTL-RUN-DATE DELIMITED BY SIZE
005380            "-" DELIMITED BY SIZE
005390            CTL-RUN-TIME DELIMITED BY SIZE
005400         INTO CTL-RUN-ID.
005410     IF CTL-MAX-TOTAL-ITEMS NOT GREATER THAN ZERO
005420         MOVE BD003 TO WK-ABORT-MSG
005430         PERFORM AA920-CONFIG-ABORT
005440     END-IF.
005450*
005460* LOAD THE KEYWORD-SET TABLE, FILE ORDER = PROCESSING ORDER,
005470* PER THE SELECTOR RULE OF WALKING SETS IN CONFIGURATION
005480* ORDER FOR THE GLOBAL CAP.
005490 AA030-LOAD-KEYWORD-SETS.
005500     MOVE ZERO TO WK-SET-COUNT.
005510     PERFORM AA031-READ-ONE-SET UNTIL FS-KEYSET = "10".
005520     CLOSE KEYSET-FILE.
005530
005540 AA031-READ-ONE-SET.
005550     READ KEYSET-FILE INTO BD-KEYWORD-SET-RECORD.
005560     IF FS-KEYSET = "00"
005570         ADD 1 TO WK-SET-COUNT
005580         MOVE SET-ID              TO WKS-SET-ID (WK-SET-COUNT)
005590         MOVE SET-NAME            TO WKS-SET-NAME (WK-SET-COUNT)
005600         MOVE SET-ENABLED-FLAG TO
005610              WKS-ENABLED-FLAG (WK-SET-COUNT)
005620         MOVE SET-MIN-REQ-MATCHES TO
005630              WKS-MIN-REQ-MATCHES (WK-SET-COUNT)
005640         MOVE SET-TOP-N           TO WKS-TOP-N (WK-SET-COUNT)
005650         MOVE ZERO TO WKS-SEL-COUNT (WK-SET-COUNT)
005660         PERFORM AA032-LOAD-ONE-TERM-SET VARYING WK-TERM-IX
005670                 FROM 1 BY 1 UNTIL WK-TERM-IX > 5
005680     END-IF.
005690
005700 AA032-LOAD-ONE-TERM-SET.
005710     MOVE SET-REQ-TERM (WK-TERM-IX) TO
005720          WKS-REQ-TERM (WK-SET-COUNT WK-TERM-IX).
005730     MOVE SET-BOOST-TERM (WK-TERM-IX) TO
005740          WKS-BOOST-TERM (WK-SET-COUNT WK-TERM-IX).
005750     MOVE SET-EXCL-TERM (WK-TERM-IX) TO
005760          WKS-EXCL-TERM (WK-SET-COUNT WK-TERM-IX).
005770     MOVE SET-EXCP-TERM (WK-TERM-IX) TO
005780          WKS-EXCP-TERM (WK-SET-COUNT WK-TERM-IX).
005790
005800*
005810* LOAD THE ITEM-REGISTRY MASTER IN FULL - IT IS CLOSED
005820* AGAIN HERE AND RE-OPENED OUTPUT AT AA610 TO REWRITE IT.
005830 AA040-LOAD-REGISTRY.
005840     MOVE ZERO TO WK-REG-COUNT.
005850     MOVE ZERO TO WK-NEXT-ITEM-ID.
005860     IF FS-REGISTRY = "00"
005870         PERFORM AA041-READ-ONE-REG UNTIL FS-REGISTRY = "10"
005880     END-IF
005890     CLOSE REGISTRY-FILE.
005900
005910 AA041-READ-ONE-REG.
005920     READ REGISTRY-FILE INTO BD-ITEM-REGISTRY-RECORD.
005930     IF FS-REGISTRY = "00"
005940         ADD 1 TO WK-REG-COUNT
005950         MOVE REG-ITEM-ID      TO WKR-ITEM-ID (WK-REG-COUNT)
005960         MOVE REG-URL-KEY      TO WKR-URL-KEY (WK-REG-COUNT)
005970         MOVE REG-SOURCE-ID    TO WKR-SOURCE-ID (WK-REG-COUNT)
005980         MOVE REG-ORGANIZATION TO WKR-ORGANIZATION (WK-REG-COUNT)
005990         MOVE REG-TITLE        TO WKR-TITLE (WK-REG-COUNT)
006000         MOVE REG-URL          TO WKR-URL (WK-REG-COUNT)
006010         MOVE REG-PUBLISHED-AT TO WKR-PUBLISHED-AT (WK-REG-COUNT)
006020         MOVE REG-DEADLINE-AT  TO WKR-DEADLINE-AT (WK-REG-COUNT)
006030         MOVE REG-FETCHED-AT   TO WKR-FETCHED-AT (WK-REG-COUNT)
006040         IF REG-ITEM-ID NOT LESS THAN WK-NEXT-ITEM-ID
006050             COMPUTE WK-NEXT-ITEM-ID = REG-ITEM-ID + 1
006060         END-IF
006070     END-IF.
006080
006090*
006100* LOAD THE DELIVERY LOG FOR THE RESEND-BLOCKING CHECK.  NOT
006110* RE-WRITTEN - AA600 APPENDS NEW ROWS ONLY.
006120 AA045-LOAD-DELIVERY-LOG.
006130     MOVE ZERO TO WK-DLV-COUNT.
006140     IF FS-DELIVERY = "00"
006150         PERFORM AA046-READ-ONE-DLV UNTIL FS-DELIVERY = "10"
006160     END-IF.
006170
006180 AA046-READ-ONE-DLV.
006190     READ DELIVERY-FILE INTO BD-DELIVERY-RECORD.
006200     IF FS-DELIVERY = "00"
006210         IF WK-DLV-COUNT < 800
006220             ADD 1 TO WK-DLV-COUNT
006230             MOVE DLV-SET-ID  TO WKD-SET-ID (WK-DLV-COUNT)
006240             MOVE DLV-ITEM-ID TO WKD-ITEM-ID (WK-DLV-COUNT)
006250         END-IF
006260     END-IF.
006270*
006280* LOAD THE DAYS NOTICES, FOLDING THE TITLE (MAPS20),
006290* NORMALISING THE URL AND BUILDING THE URL-KEY (MAPS21),
006300* PULLING A DEADLINE OUT OF THE TITLE TEXT (MAPS22), THEN
006310* ITEM-STORING EACH ONE AGAINST THE REGISTRY TABLE.
006320 AA050-LOAD-NOTICES.
006330     MOVE ZERO TO WK-NOTICE-COUNT.
006340     PERFORM AA051-READ-ONE-NOTICE UNTIL FS-NOTICE = "10".
006350     CLOSE NOTICE-FILE.
006360
006370 AA051-READ-ONE-NOTICE.
006380     READ NOTICE-FILE INTO BD-NOTICE-RECORD.
006390     IF FS-NOTICE NOT = "00"
006400         GO TO AA051-EXIT
006410     END-IF
006420     IF WK-NOTICE-COUNT NOT LESS THAN 150
006430         GO TO AA051-EXIT
006440     END-IF
006450     ADD 1 TO WK-NOTICE-COUNT.
006460     MOVE NTC-SOURCE-ID    TO WKN-SOURCE-ID (WK-NOTICE-COUNT).
006470     MOVE NTC-ORGANIZATION TO WKN-ORGANIZATION (WK-NOTICE-COUNT).
006480     MOVE NTC-TITLE        TO WKN-TITLE (WK-NOTICE-COUNT).
006490     MOVE NTC-URL          TO WKN-URL (WK-NOTICE-COUNT).
006500     MOVE NTC-PUBLISHED-AT TO WKN-PUBLISHED-AT (WK-NOTICE-COUNT).
006510     MOVE NTC-FETCHED-AT   TO WKN-FETCHED-AT (WK-NOTICE-COUNT).
006520     MOVE NTC-DEADLINE-AT  TO WKN-DEADLINE-AT (WK-NOTICE-COUNT).
006530     MOVE "F" TO WK20-FUNCTION-CODE.
006540     MOVE NTC-TITLE TO WK20-TEXT-IN.
006550     CALL "MAPS20" USING WK-MAP20-AREA.
006560     MOVE WK20-TEXT-OUT TO WKN-NORM-TITLE (WK-NOTICE-COUNT).
006570     MOVE "N" TO WK21-FUNCTION-CODE.
006580     MOVE NTC-URL TO WK21-URL-IN.
006590     CALL "MAPS21" USING WK-MAP21-AREA.
006600     MOVE WK21-URL-OUT TO WKN-NORM-URL (WK-NOTICE-COUNT).
006610     MOVE "K" TO WK21-FUNCTION-CODE.
006620     MOVE WK21-URL-OUT TO WK21-URL-IN.
006630     CALL "MAPS21" USING WK-MAP21-AREA.
006640     MOVE WK21-KEY-OUT TO WKN-URL-KEY (WK-NOTICE-COUNT).
006650     IF NTC-DEADLINE-AT = SPACES
006660         MOVE NTC-TITLE TO WK22-TEXT-IN
006670         CALL "MAPS22" USING WK-MAP22-AREA
006680         MOVE WK22-DEADLINE-OUT TO
006690              WKN-DEADLINE-AT (WK-NOTICE-COUNT)
006700     END-IF.
006710     PERFORM AA210-FIND-OR-INSERT.
006720     MOVE WK-RGX TO WKN-ITEM-ID (WK-NOTICE-COUNT).
006730 AA051-EXIT.
006740     EXIT.
006750
006760*
006770*****************************************************************
006780*  AA200 SERIES - ITEM-STORE : FIND-OR-INSERT AGAINST THE
006790*  REGISTRY TABLE BY URL-KEY, FILL-NEVER-BLANK ON UPDATE.
006800*****************************************************************
006810 AA210-FIND-OR-INSERT.
006820     MOVE ZERO TO WK-RGX.
006830     MOVE "N" TO WK-REG-FOUND-FLAG.
006840     PERFORM AA211-SEARCH-ONE-REG VARYING WK-RGX FROM 1 BY 1
006850             UNTIL WK-RGX > WK-REG-COUNT OR WK-REG-WAS-FOUND.
006860     IF WK-REG-WAS-FOUND
006870         PERFORM AA220-UPDATE-EXISTING
006880     ELSE
006890         IF WK-REG-COUNT < 400
006900             ADD 1 TO WK-REG-COUNT
006910             MOVE WK-REG-COUNT TO WK-RGX
006920             MOVE WK-NEXT-ITEM-ID TO WKR-ITEM-ID (WK-RGX)
006930             ADD 1 TO WK-NEXT-ITEM-ID
006940             MOVE WKN-URL-KEY (WK-NOTICE-COUNT) TO
006950                  WKR-URL-KEY (WK-RGX)
006960             PERFORM AA220-UPDATE-EXISTING
006970         END-IF
006980     END-IF.
006990
007000 AA211-SEARCH-ONE-REG.
007010     IF WKR-URL-KEY (WK-RGX) = WKN-URL-KEY (WK-NOTICE-COUNT)
007020         MOVE "Y" TO WK-REG-FOUND-FLAG
007030     END-IF.
007040
007050 AA220-UPDATE-EXISTING.
007060     MOVE WKN-SOURCE-ID (WK-NOTICE-COUNT)
007070                           TO WKR-SOURCE-ID (WK-RGX).
007080     MOVE WKN-ORGANIZATION (WK-NOTICE-COUNT)
007090                           TO WKR-ORGANIZATION (WK-RGX).
007100     MOVE WKN-TITLE (WK-NOTICE-COUNT)(1:78)
007110                           TO WKR-TITLE (WK-RGX).
007120     MOVE WKN-URL (WK-NOTICE-COUNT)
007130                           TO WKR-URL (WK-RGX).
007140     MOVE WKN-FETCHED-AT (WK-NOTICE-COUNT)
007150                           TO WKR-FETCHED-AT (WK-RGX).
007160     IF WKN-PUBLISHED-AT (WK-NOTICE-COUNT) NOT = SPACES
007170         MOVE WKN-PUBLISHED-AT (WK-NOTICE-COUNT)
007180                           TO WKR-PUBLISHED-AT (WK-RGX)
007190     END-IF.
007200     IF WKN-DEADLINE-AT (WK-NOTICE-COUNT) NOT = SPACES
007210         MOVE WKN-DEADLINE-AT (WK-NOTICE-COUNT)
007220                           TO WKR-DEADLINE-AT (WK-RGX)
007230     END-IF.
007240*
007250*****************************************************************
007260*  AA300 SERIES - SCORER AND SELECTOR, ONE KEYWORD SET AT A
007270*  TIME, WALKED IN CONFIGURATION ORDER SO THE GLOBAL CAP
007280*  (WK-REMAINING-BUDGET) COMES OUT RIGHT.
007290*****************************************************************
007300 AA300-SCORE-AND-SELECT-SETS.
007310     MOVE CTL-MAX-TOTAL-ITEMS TO WK-REMAINING-BUDGET.
007320     MOVE ZERO TO WK-SEL-COUNT.
007330     PERFORM AA301-SCORE-AND-SELECT-ONE-SET VARYING WK-STX
007340             FROM 1 BY 1 UNTIL WK-STX > WK-SET-COUNT.
007350
007360 AA301-SCORE-AND-SELECT-ONE-SET.
007370     IF WKS-ENABLED-FLAG (WK-STX) = "Y"
007380            AND WK-REMAINING-BUDGET GREATER THAN ZERO
007390         PERFORM AA310-MATCH-NOTICES
007400         PERFORM AA320-SORT-SCORE-TABLE
007410         PERFORM AA400-SELECT-FOR-THIS-SET
007420     END-IF.
007430
007440* BUILD WK-SCORE-TABLE FOR THE CURRENT SET (WK-STX) - EVERY
007450* NOTICE THAT MEETS THE REQUIRED/EXCLUDE/EXCEPTION RULES.
007460 AA310-MATCH-NOTICES.
007470     MOVE ZERO TO WK-SCORE-COUNT.
007480     PERFORM AA311-SCORE-ONE-NOTICE VARYING WK-NTX
007490             FROM 1 BY 1 UNTIL WK-NTX > WK-NOTICE-COUNT.
007500
007510 AA311-SCORE-ONE-NOTICE.
007520     MOVE ZERO TO WK-REQ-COUNT WK-BOOST-COUNT.
007530     MOVE "N" TO WK-EXCP-FLAG.
007540     MOVE "N" TO WK-REJECT-FLAG.
007550     MOVE WKN-NORM-TITLE (WK-NTX) TO WK20-TEXT-IN.
007560     PERFORM AA313-CHECK-ONE-REQ VARYING WK-TERM-IX
007570             FROM 1 BY 1 UNTIL WK-TERM-IX > 5.
007580     IF WK-REQ-COUNT < WKS-MIN-REQ-MATCHES (WK-STX)
007590         GO TO AA311-EXIT
007600     END-IF.
007610     PERFORM AA314-CHECK-ONE-EXCL VARYING WK-TERM-IX
007620             FROM 1 BY 1
007630             UNTIL WK-TERM-IX > 5 OR WK-REJECT-THIS-ITEM.
007640     IF WK-REJECT-THIS-ITEM
007650         GO TO AA311-EXIT
007660     END-IF.
007670     PERFORM AA315-CHECK-ONE-BOOST VARYING WK-TERM-IX
007680             FROM 1 BY 1 UNTIL WK-TERM-IX > 5.
007690     IF WK-SCORE-COUNT < 150
007700         ADD 1 TO WK-SCORE-COUNT
007710         COMPUTE WKC-SCORE (WK-SCORE-COUNT) =
007720                 (WK-REQ-COUNT * 10) + (WK-BOOST-COUNT * 3)
007730         MOVE WKN-ITEM-ID (WK-NTX)
007740                      TO WKC-ITEM-ID (WK-SCORE-COUNT)
007750         MOVE WKN-ORGANIZATION (WK-NTX)
007760                      TO WKC-ORGANIZATION (WK-SCORE-COUNT)
007770         MOVE WKN-TITLE (WK-NTX)
007780                      TO WKC-TITLE (WK-SCORE-COUNT)
007790         MOVE WKN-URL (WK-NTX)
007800                      TO WKC-URL (WK-SCORE-COUNT)
007810         MOVE WKN-PUBLISHED-AT (WK-NTX)
007820                      TO WKC-PUBLISHED-AT (WK-SCORE-COUNT)
007830         MOVE WKN-FETCHED-AT (WK-NTX)
007840                      TO WKC-FETCHED-AT (WK-SCORE-COUNT)
007850         MOVE WKN-DEADLINE-AT (WK-NTX)
007860                      TO WKC-DEADLINE-AT (WK-SCORE-COUNT)
007870     END-IF.
007880 AA311-EXIT.
007890     EXIT.
007900
007910* ONE REQUIRED-TERM CHECK, CALLED VARYING WK-TERM-IX 1-5.
007920 AA313-CHECK-ONE-REQ.
007930     IF WKS-REQ-TERM (WK-STX WK-TERM-IX) NOT = SPACES
007940         MOVE "C" TO WK20-FUNCTION-CODE
007950         MOVE WKN-NORM-TITLE (WK-NTX) TO WK20-TEXT-IN
007960         MOVE WKS-REQ-TERM (WK-STX WK-TERM-IX) TO WK20-TERM-IN
007970         CALL "MAPS20" USING WK-MAP20-AREA
007980         IF WK20-TERM-FOUND
007990             ADD 1 TO WK-REQ-COUNT
008000         END-IF
008010     END-IF.
008020
008030* ONE EXCLUDE-TERM CHECK - A MATCH REJECTS THE ITEM UNLESS
008040* AN EXCEPTION TERM ALSO MATCHES (AA312).
008050 AA314-CHECK-ONE-EXCL.
008060     IF WKS-EXCL-TERM (WK-STX WK-TERM-IX) NOT = SPACES
008070         MOVE "C" TO WK20-FUNCTION-CODE
008080         MOVE WKN-NORM-TITLE (WK-NTX) TO WK20-TEXT-IN
008090         MOVE WKS-EXCL-TERM (WK-STX WK-TERM-IX) TO WK20-TERM-IN
008100         CALL "MAPS20" USING WK-MAP20-AREA
008110         IF WK20-TERM-FOUND
008120             PERFORM AA312-CHECK-EXCEPTIONS
008130             IF NOT WK-EXCEPTION-FOUND
008140                 MOVE "Y" TO WK-REJECT-FLAG
008150             END-IF
008160         END-IF
008170     END-IF.
008180
008190* ONE BOOST-TERM CHECK, CALLED VARYING WK-TERM-IX 1-5.
008200 AA315-CHECK-ONE-BOOST.
008210     IF WKS-BOOST-TERM (WK-STX WK-TERM-IX) NOT = SPACES
008220         MOVE "C" TO WK20-FUNCTION-CODE
008230         MOVE WKN-NORM-TITLE (WK-NTX) TO WK20-TEXT-IN
008240         MOVE WKS-BOOST-TERM (WK-STX WK-TERM-IX) TO WK20-TERM-IN
008250         CALL "MAPS20" USING WK-MAP20-AREA
008260         IF WK20-TERM-FOUND
008270             ADD 1 TO WK-BOOST-COUNT
008280         END-IF
008290     END-IF.
008300
008310* AN EXCLUDED NOTICE IS SPARED IF ANY EXCEPTION TERM ALSO
008320* MATCHES ITS TITLE.  USES ITS OWN INDEX (WK-EXCP-IX) SINCE
008330* IT IS CALLED FROM INSIDE THE WK-TERM-IX LOOP AT AA314.
008340 AA312-CHECK-EXCEPTIONS.
008350     MOVE "N" TO WK-EXCP-FLAG.
008360     PERFORM AA316-CHECK-ONE-EXCP VARYING WK-EXCP-IX
008370             FROM 1 BY 1 UNTIL WK-EXCP-IX > 5.
008380
008390 AA316-CHECK-ONE-EXCP.
008400     IF WKS-EXCP-TERM (WK-STX WK-EXCP-IX) NOT = SPACES
008410            AND NOT WK-EXCEPTION-FOUND
008420         MOVE "C" TO WK20-FUNCTION-CODE
008430         MOVE WKN-NORM-TITLE (WK-NTX) TO WK20-TEXT-IN
008440         MOVE WKS-EXCP-TERM (WK-STX WK-EXCP-IX) TO WK20-TERM-IN
008450         CALL "MAPS20" USING WK-MAP20-AREA
008460         IF WK20-TERM-FOUND
008470             MOVE "Y" TO WK-EXCP-FLAG
008480         END-IF
008490     END-IF.
008500*
008510* BUBBLE-SORT WK-SCORE-TABLE FOR THE CURRENT SET - SCORE
008520* DESCENDING, THEN PUBLISHED-AT DESCENDING (BLANK LAST),
008530* THEN FETCHED-AT DESCENDING, THEN ORGANIZATION ASCENDING,
008540* THEN TITLE ASCENDING.  SAME NESTED-PERFORM HABIT AS THE
008550* QUERY-PARAMETER SORT IN MAPS21.
008560 AA320-SORT-SCORE-TABLE.
008570     IF WK-SCORE-COUNT > 1
008580         MOVE "Y" TO WK-SORT-SWAPPED
008590         PERFORM AA321-SORT-PASS UNTIL NOT WK-A-SWAP-WAS-MADE
008600     END-IF.
008610
008620 AA321-SORT-PASS.
008630     MOVE "N" TO WK-SORT-SWAPPED.
008640     PERFORM AA321A-COMPARE-ADJACENT VARYING WK-SCX
008650             FROM 1 BY 1 UNTIL WK-SCX > WK-SCORE-COUNT - 1.
008660
008670 AA321A-COMPARE-ADJACENT.
008680     COMPUTE WK-SCJ = WK-SCX + 1.
008690     PERFORM AA322-COMPARE-PAIR.
008700
008710 AA322-COMPARE-PAIR.
008720     MOVE "N" TO WK-I-FIRST-FLAG.
008730     IF WKC-SCORE (WK-SCX) NOT = WKC-SCORE (WK-SCJ)
008740         IF WKC-SCORE (WK-SCX) > WKC-SCORE (WK-SCJ)
008750             MOVE "Y" TO WK-I-FIRST-FLAG
008760         END-IF
008770         GO TO AA322-EXIT
008780     END-IF.
008790     IF WKC-PUBLISHED-AT (WK-SCX) = SPACES
008800            AND WKC-PUBLISHED-AT (WK-SCJ) NOT = SPACES
008810         GO TO AA322-EXIT
008820     END-IF.
008830     IF WKC-PUBLISHED-AT (WK-SCJ) = SPACES
008840            AND WKC-PUBLISHED-AT (WK-SCX) NOT = SPACES
008850         MOVE "Y" TO WK-I-FIRST-FLAG
008860         GO TO AA322-EXIT
008870     END-IF.
008880     IF WKC-PUBLISHED-AT (WK-SCX) NOT = WKC-PUBLISHED-AT (WK-SCJ)
008890         IF WKC-PUBLISHED-AT (WK-SCX) > WKC-PUBLISHED-AT (WK-SCJ)
008900             MOVE "Y" TO WK-I-FIRST-FLAG
008910         END-IF
008920         GO TO AA322-EXIT
008930     END-IF.
008940     IF WKC-FETCHED-AT (WK-SCX) NOT = WKC-FETCHED-AT (WK-SCJ)
008950         IF WKC-FETCHED-AT (WK-SCX) > WKC-FETCHED-AT (WK-SCJ)
008960             MOVE "Y" TO WK-I-FIRST-FLAG
008970         END-IF
008980         GO TO AA322-EXIT
008990     END-IF.
009000     IF WKC-ORGANIZATION (WK-SCX) NOT = WKC-ORGANIZATION (WK-SCJ)
009010         IF WKC-ORGANIZATION (WK-SCX) < WKC-ORGANIZATION (WK-SCJ)
009020             MOVE "Y" TO WK-I-FIRST-FLAG
009030         END-IF
009040         GO TO AA322-EXIT
009050     END-IF.
009060     IF WKC-TITLE (WK-SCX) NOT > WKC-TITLE (WK-SCJ)
009070         MOVE "Y" TO WK-I-FIRST-FLAG
009080     END-IF.
009090 AA322-EXIT.
009100     IF NOT WK-I-SORTS-FIRST
009110         MOVE WK-SCORE-ENTRY (WK-SCX) TO WK-SCORE-SWAP
009120         MOVE WK-SCORE-ENTRY (WK-SCJ) TO WK-SCORE-ENTRY (WK-SCX)
009130         MOVE WK-SCORE-SWAP TO WK-SCORE-ENTRY (WK-SCJ)
009140         MOVE "Y" TO WK-SORT-SWAPPED
009150     END-IF.
009160*
009170*****************************************************************
009180*  AA400 SERIES - SELECTOR : SKIP ALREADY-DELIVERED AND IN-
009190*  PASS DUPLICATES, KEEP AT MOST TOP-N FOR THE SET, THEN
009200*  CHARGE AGAINST THE SHARED GLOBAL BUDGET.
009210*****************************************************************
009220 AA400-SELECT-FOR-THIS-SET.
009230     MOVE ZERO TO WKS-SEL-COUNT (WK-STX).
009240     PERFORM AA401-SELECT-ONE-CANDIDATE VARYING WK-SCX
009250             FROM 1 BY 1
009260             UNTIL WK-SCX > WK-SCORE-COUNT
009270                OR WKS-SEL-COUNT (WK-STX) NOT LESS THAN
009280                   WKS-TOP-N (WK-STX)
009290                OR WK-REMAINING-BUDGET = ZERO.
009300
009310 AA401-SELECT-ONE-CANDIDATE.
009320     PERFORM AA410-CHECK-ALREADY-DELIVERED.
009330     IF NOT WK-ALREADY-DELIVERED
009340         PERFORM AA420-CHECK-DUP-THIS-PASS
009350         IF NOT WK-DUP-THIS-PASS
009360             PERFORM AA425-KEEP-ITEM
009370         END-IF
009380     END-IF.
009390
009400 AA410-CHECK-ALREADY-DELIVERED.
009410     MOVE "N" TO WK-ALREADY-DLV-FLAG.
009420     PERFORM AA411-CHECK-ONE-DLV VARYING WK-DLX FROM 1 BY 1
009430             UNTIL WK-DLX > WK-DLV-COUNT OR WK-ALREADY-DELIVERED.
009440
009450 AA411-CHECK-ONE-DLV.
009460     IF WKD-SET-ID (WK-DLX) = WKS-SET-ID (WK-STX)
009470            AND WKD-ITEM-ID (WK-DLX) = WKC-ITEM-ID (WK-SCX)
009480         MOVE "Y" TO WK-ALREADY-DLV-FLAG
009490     END-IF.
009500
009510 AA420-CHECK-DUP-THIS-PASS.
009520     MOVE "N" TO WK-DUP-PASS-FLAG.
009530     PERFORM AA421-CHECK-ONE-SEL VARYING WK-SLX FROM 1 BY 1
009540             UNTIL WK-SLX > WK-SEL-COUNT OR WK-DUP-THIS-PASS.
009550
009560 AA421-CHECK-ONE-SEL.
009570     IF SEL-SET-ID (WK-SLX) = WKS-SET-ID (WK-STX)
009580            AND SEL-ITEM-ID (WK-SLX) = WKC-ITEM-ID (WK-SCX)
009590         MOVE "Y" TO WK-DUP-PASS-FLAG
009600     END-IF.
009610
009620 AA425-KEEP-ITEM.
009630     IF WK-SEL-COUNT < 150
009640         ADD 1 TO WK-SEL-COUNT
009650         MOVE WKS-SET-ID (WK-STX) TO
009660              SEL-SET-ID (WK-SEL-COUNT)
009670         MOVE WKC-ITEM-ID (WK-SCX) TO
009680              SEL-ITEM-ID (WK-SEL-COUNT)
009690         MOVE WKC-SCORE (WK-SCX) TO
009700              SEL-SCORE (WK-SEL-COUNT)
009710         MOVE WKC-ORGANIZATION (WK-SCX) TO
009720              SEL-ORGANIZATION (WK-SEL-COUNT)
009730         MOVE WKC-TITLE (WK-SCX) TO
009740              SEL-TITLE (WK-SEL-COUNT)
009750         MOVE WKC-URL (WK-SCX) TO
009760              SEL-URL (WK-SEL-COUNT)
009770         MOVE WKC-PUBLISHED-AT (WK-SCX) TO
009780              SEL-PUBLISHED-AT (WK-SEL-COUNT)
009790         MOVE WKC-DEADLINE-AT (WK-SCX) TO
009800              SEL-DEADLINE-AT (WK-SEL-COUNT)
009810         ADD 1 TO WKS-SEL-COUNT (WK-STX)
009820         SUBTRACT 1 FROM WK-REMAINING-BUDGET
009830     END-IF.
009840*
009850*****************************************************************
009860*  AA500 SERIES - DIGEST-BUILDER : WRITE THE DIGEST TEXT FILE
009870*  IN PLACE OF THE OLD PRINTED BULLETIN.
009880*****************************************************************
009890 AA500-BUILD-DIGEST.
009900     OPEN OUTPUT DIGEST-FILE.
009910     IF FS-DIGEST NOT = "00"
009920         MOVE "DIGEST-FILE" TO WK-ABORT-MSG
009930         PERFORM AA910-SYSTEM-ABORT
009940     END-IF
009950     PERFORM AA510-DIGEST-HEADER.
009960     PERFORM AA502-DIGEST-ONE-SET-DRIVER VARYING WK-STX
009970             FROM 1 BY 1 UNTIL WK-STX > WK-SET-COUNT.
009980     PERFORM AA530-DIGEST-FAILURES.
009990     PERFORM AA550-RESOLVE-RECIPIENTS.
010000     PERFORM AA540-DIGEST-DISCLAIMER.
010010     CLOSE DIGEST-FILE.
010020
010030* EVERY CONFIGURED SET GETS A DIGEST SECTION, ENABLED OR NOT -
010035* WKS-ENABLED-FLAG ONLY GATES THE SCORER/SELECTOR PASSES
010037* (SEE AA300/AA400), NOT THE DIGEST TEXT ITSELF.
010040 AA502-DIGEST-ONE-SET-DRIVER.
010050     PERFORM AA520-DIGEST-ONE-SET.
010070
010080 AA505-EMIT-LINE.
010090     MOVE WK-LINE-TEXT TO BD-DIGEST-LINE.
010100     WRITE BD-DIGEST-LINE.
010110     MOVE SPACES TO WK-LINE-TEXT.
010120     MOVE 1 TO WK-LINE-PTR.
010130
010140* SUBJECT LINE AND THE MANDATED 実行時刻(JST) BANNER LINE -
010150* CTL-RUN-DATE/CTL-RUN-TIME ARE ALREADY JST, SEE AA020.
010160 AA510-DIGEST-HEADER.
010170     MOVE SPACES TO WK-LINE-TEXT.
010180     MOVE 1 TO WK-LINE-PTR.
010190     STRING "SUBJECT: [bid-rss-mailer] " DELIMITED BY SIZE
010200            CTL-RUN-DATE                 DELIMITED BY SIZE
010210            " JST 入札/公募サマリ"       DELIMITED BY SIZE
010220         INTO WK-LINE-TEXT WITH POINTER WK-LINE-PTR.
010230     PERFORM AA505-EMIT-LINE.
010240     STRING "実行時刻(JST): " DELIMITED BY SIZE
010250            CTL-RUN-DATE      DELIMITED BY SIZE
010260            " "               DELIMITED BY SIZE
010270            CTL-RUN-TIME      DELIMITED BY SIZE
010280         INTO WK-LINE-TEXT WITH POINTER WK-LINE-PTR.
010290     PERFORM AA505-EMIT-LINE.
010300     PERFORM AA505-EMIT-LINE.
010310
010320* ONE SECTION OF THE DIGEST PER CONFIGURED SET, IN
010330* CONFIGURATION ORDER - EVERY SET GETS A SECTION EVEN WHEN
010340* NO ITEM MATCHED IT TODAY.
010350 AA520-DIGEST-ONE-SET.
010360     MOVE SPACES TO WK-LINE-TEXT.
010370     MOVE 1 TO WK-LINE-PTR.
010380     MOVE WKS-SET-NAME (WK-STX) TO WK-GEN-TEXT.
010390     PERFORM AA935-RTRIM.
010400     STRING "[" DELIMITED BY SIZE
010410            WK-GEN-TEXT (1:WK-GEN-LEN) DELIMITED BY SIZE
010420            "]" DELIMITED BY SIZE
010430         INTO WK-LINE-TEXT WITH POINTER WK-LINE-PTR.
010440     PERFORM AA505-EMIT-LINE.
010450     IF WKS-SEL-COUNT (WK-STX) = ZERO
010460         STRING "- 0件" DELIMITED BY SIZE
010470             INTO WK-LINE-TEXT WITH POINTER WK-LINE-PTR
010480         PERFORM AA505-EMIT-LINE
010490     ELSE
010500         PERFORM AA521-DIGEST-ONE-ITEM VARYING WK-SLX
010510                 FROM 1 BY 1 UNTIL WK-SLX > WK-SEL-COUNT
010520     END-IF.
010530     PERFORM AA505-EMIT-LINE.
010540
010550* ONE PIPE-DELIMITED LINE PER ITEM - SCORE, TITLE,
010560* ORGANIZATION, PUB-DATE (OR DEADLINE), URL.
010570 AA521-DIGEST-ONE-ITEM.
010580     IF SEL-SET-ID (WK-SLX) = WKS-SET-ID (WK-STX)
010590         MOVE SPACES TO WK-LINE-TEXT
010600         MOVE 1 TO WK-LINE-PTR
010610         PERFORM AA525-BUILD-DATE-PART
010620         MOVE SEL-SCORE (WK-SLX) TO WK-SCORE-4
010630         PERFORM AA936-EDIT-SCORE
010640         STRING "- " DELIMITED BY SIZE
010650           WK-SCORE-TEXT (1:WK-SCORE-TEXT-LEN)
010660               DELIMITED BY SIZE
010670           " | " DELIMITED BY SIZE
010680        INTO WK-LINE-TEXT WITH POINTER WK-LINE-PTR
010690         MOVE SEL-TITLE (WK-SLX) TO WK-GEN-TEXT
010700         PERFORM AA935-RTRIM
010710         STRING WK-GEN-TEXT (1:WK-GEN-LEN) DELIMITED BY SIZE
010720           " | " DELIMITED BY SIZE
010730        INTO WK-LINE-TEXT WITH POINTER WK-LINE-PTR
010740         MOVE SEL-ORGANIZATION (WK-SLX) TO WK-GEN-TEXT
010750         PERFORM AA935-RTRIM
010760         STRING WK-GEN-TEXT (1:WK-GEN-LEN) DELIMITED BY SIZE
010770           " | " DELIMITED BY SIZE
010780        INTO WK-LINE-TEXT WITH POINTER WK-LINE-PTR
010790         STRING WK-DATE-PART (1:WK-DATE-PART-LEN)
010800               DELIMITED BY SIZE
010810           " | " DELIMITED BY SIZE
010820        INTO WK-LINE-TEXT WITH POINTER WK-LINE-PTR
010830         MOVE SEL-URL (WK-SLX) TO WK-GEN-TEXT
010840         PERFORM AA935-RTRIM
010850         STRING WK-GEN-TEXT (1:WK-GEN-LEN) DELIMITED BY SIZE
010860        INTO WK-LINE-TEXT WITH POINTER WK-LINE-PTR
010870         PERFORM AA505-EMIT-LINE
010880     END-IF.
010890
010900* PUBLISHED-AT CONVERTED TO JST, DATE PART ONLY, OR A DASH
010910* WHEN UNKNOWN, PLUS A ", DEADLINE=" SUFFIX WHEN EXTRACTED.
010920 AA525-BUILD-DATE-PART.
010930     MOVE SPACES TO WK-DATE-PART.
010940     MOVE "-" TO WK-DATE-PART (1:1).
010950     MOVE 1 TO WK-DATE-PART-LEN.
010960     IF SEL-PUBLISHED-AT (WK-SLX) NOT = SPACES
010970         MOVE SEL-PUBLISHED-AT (WK-SLX) TO WK-JST-SRC
010980         PERFORM AA560-TO-JST
010990         MOVE WK-JST-DATE-OUT TO WK-DATE-PART (1:10)
011000         MOVE 10 TO WK-DATE-PART-LEN
011010     END-IF.
011020     IF SEL-DEADLINE-AT (WK-SLX) NOT = SPACES
011030         STRING WK-DATE-PART (1:WK-DATE-PART-LEN)
011040                DELIMITED BY SIZE
011050                ", deadline=" DELIMITED BY SIZE
011060                SEL-DEADLINE-AT (WK-SLX) DELIMITED BY SIZE
011070             INTO WK-DATE-PART
011080         COMPUTE WK-DATE-PART-LEN = WK-DATE-PART-LEN + 21
011090     END-IF.
011100*
011110* SOURCE-FAILURE BLOCK - ONLY WRITTEN WHEN A SOURCE ACTUALLY
011120* FAILED THIS RUN.  NO FETCH-FAILURE FEED REACHES THIS
011130* SUITE (SEE THE WK-FAILURE-COUNT NOTE IN WORKING-STORAGE)
011140* SO TODAY THE BLOCK IS CORRECTLY SUPPRESSED EVERY RUN.
011150 AA530-DIGEST-FAILURES.
011160     IF WK-FAILURE-COUNT > ZERO
011170         MOVE SPACES TO WK-LINE-TEXT
011180         MOVE 1 TO WK-LINE-PTR
011190         STRING "取得失敗ソース:" DELIMITED BY SIZE
011200             INTO WK-LINE-TEXT WITH POINTER WK-LINE-PTR
011210         PERFORM AA505-EMIT-LINE
011220         PERFORM AA505-EMIT-LINE
011230     END-IF.
011240
011250* RECIPIENT RESOLUTION - ACTIVE SUBSCRIBERS IN ROSTER ORDER,
011260* THEN THE ADMINISTRATOR WHEN ADMIN-COPY IS ON OR THERE ARE
011270* NO ACTIVE SUBSCRIBERS, DUPLICATES REMOVED KEEPING FIRST
011280* OCCURRENCE - SEE THE SELECTOR RULE IN THE RUN BOOK.
011290 AA550-RESOLVE-RECIPIENTS.
011300     MOVE ZERO TO WK-RECIP-COUNT.
011310     IF FS-SUBSCR = "00"
011320         OPEN INPUT SUBSCRIBER-FILE
011330         PERFORM AA551-READ-ONE-SUB
011340         PERFORM AA552-ADD-ONE-RECIPIENT UNTIL FS-SUBSCR = "10"
011350         CLOSE SUBSCRIBER-FILE
011360     END-IF.
011370     IF CTL-ADMIN-COPY-FLAG = "Y" OR WK-RECIP-COUNT = ZERO
011380         PERFORM AA555-ADD-ADMIN-RECIPIENT
011390     END-IF.
011400
011410 AA551-READ-ONE-SUB.
011420     READ SUBSCRIBER-FILE INTO BD-SUBSCRIBER-RECORD.
011430
011440 AA552-ADD-ONE-RECIPIENT.
011450     IF FS-SUBSCR = "00" AND SUB-STATUS (1:6) = "active"
011460         MOVE SUB-EMAIL-NORM TO WK-RECIP-CANDIDATE
011470         PERFORM AA553-KEEP-IF-NEW
011480     END-IF.
011490     PERFORM AA551-READ-ONE-SUB.
011500
011510* ADD WK-RECIP-CANDIDATE TO THE TABLE UNLESS IT IS ALREADY
011520* THERE OR THE TABLE IS FULL - DEDUP, KEEP FIRST OCCURRENCE.
011530 AA553-KEEP-IF-NEW.
011540     MOVE "N" TO WK-RECIP-DUP-FLAG.
011550     PERFORM AA554-COMPARE-ONE-RECIP VARYING WK-RX
011560             FROM 1 BY 1 UNTIL WK-RX > WK-RECIP-COUNT
011570                             OR WK-RECIP-IS-DUP.
011580     IF NOT WK-RECIP-IS-DUP AND WK-RECIP-COUNT < WK-RECIP-MAX
011590         ADD 1 TO WK-RECIP-COUNT
011600         MOVE WK-RECIP-CANDIDATE TO
011610              WK-RECIP-EMAIL (WK-RECIP-COUNT)
011620     END-IF.
011630
011640 AA554-COMPARE-ONE-RECIP.
011650     IF WK-RECIP-EMAIL (WK-RX) = WK-RECIP-CANDIDATE
011660         MOVE "Y" TO WK-RECIP-DUP-FLAG
011670     END-IF.
011680
011690 AA555-ADD-ADMIN-RECIPIENT.
011700     IF CTL-ADMIN-EMAIL NOT = SPACES
011710         MOVE CTL-ADMIN-EMAIL TO WK-RECIP-CANDIDATE
011720         PERFORM AA553-KEEP-IF-NEW
011730     END-IF.
011740
011750* TRAILER BLOCK - THE MANDATED 免責 (DISCLAIMER) TEXT,
011760* VERBATIM PER THE RUN BOOK - NOT TO BE PARAPHRASED WITHOUT
011770* CUSTOMER-SUCCESS SIGN-OFF (SEE THE BD-131 TICKET NOTES).
011780 AA540-DIGEST-DISCLAIMER.
011790     MOVE SPACES TO WK-LINE-TEXT.
011800     MOVE 1 TO WK-LINE-PTR.
011810     STRING "免責:" DELIMITED BY SIZE
011820         INTO WK-LINE-TEXT WITH POINTER WK-LINE-PTR.
011830     PERFORM AA505-EMIT-LINE.
011840     STRING "- 本メールは公式情報" DELIMITED BY SIZE
011850            "へのリンク参照を補助" DELIMITED BY SIZE
011860            "するものです。"       DELIMITED BY SIZE
011870         INTO WK-LINE-TEXT WITH POINTER WK-LINE-PTR.
011880     PERFORM AA505-EMIT-LINE.
011890     STRING "- 応募可否・要件・締" DELIMITED BY SIZE
011900            "切は必ず公式ページで" DELIMITED BY SIZE
011910            "最終確認してください" DELIMITED BY SIZE
011920            "。"                   DELIMITED BY SIZE
011930         INTO WK-LINE-TEXT WITH POINTER WK-LINE-PTR.
011940     PERFORM AA505-EMIT-LINE.
011950     MOVE CTL-CONTACT-ADDRESS TO WK-GEN-TEXT.
011960     PERFORM AA935-RTRIM.
011970     STRING "- 配信停止: " DELIMITED BY SIZE
011980            WK-GEN-TEXT (1:WK-GEN-LEN) DELIMITED BY SIZE
011990            " へ連絡してください。" DELIMITED BY SIZE
012000         INTO WK-LINE-TEXT WITH POINTER WK-LINE-PTR.
012010     PERFORM AA505-EMIT-LINE.
012020*
012030*****************************************************************
012040*  AA560 - CONVERT A UTC PUBLISHED-AT (CCYY-MM-DDTHH:MM:SSZ)
012050*  TO JAPAN STANDARD TIME (UTC+9) FOR DISPLAY.  NO INTRINSIC
012060*  FUNCTION IS USED - THE HOUR IS ADDED BY HAND AND ANY DAY/
012070*  MONTH/YEAR ROLL-OVER IS WORKED OUT AGAINST THE MONTH-
012080*  LENGTH TABLE, THE SAME LEAP-YEAR TEST AS MAPS22 AA041.
012090*****************************************************************
012100 AA560-TO-JST.
012110     MOVE WK-JST-SRC-YEAR-N  TO WK-JST-YEAR.
012120     MOVE WK-JST-SRC-MONTH-N TO WK-JST-MONTH.
012130     MOVE WK-JST-SRC-DAY-N   TO WK-JST-DAY.
012140     MOVE WK-JST-SRC-HOUR-N  TO WK-JST-HOUR.
012150     ADD 9 TO WK-JST-HOUR.
012160     IF WK-JST-HOUR > 23
012170         SUBTRACT 24 FROM WK-JST-HOUR
012180         PERFORM AA561-ADD-ONE-DAY
012190     END-IF.
012200     MOVE WK-JST-YEAR  TO WK-JST-YEAR-D.
012210     MOVE WK-JST-MONTH TO WK-JST-MONTH-D.
012220     MOVE WK-JST-DAY   TO WK-JST-DAY-D.
012230     STRING WK-JST-YEAR-D  DELIMITED BY SIZE
012240            "-"            DELIMITED BY SIZE
012250            WK-JST-MONTH-D DELIMITED BY SIZE
012260            "-"            DELIMITED BY SIZE
012270            WK-JST-DAY-D   DELIMITED BY SIZE
012280         INTO WK-JST-DATE-OUT.
012290
012300* ROLL THE DATE FORWARD ONE DAY - CALLED ONLY WHEN THE
012310* HOUR ADD CARRIED PAST MIDNIGHT.
012320 AA561-ADD-ONE-DAY.
012330     PERFORM AA562-CHECK-LEAP.
012340     MOVE WK-JST-DAYS-ENTRY (WK-JST-MONTH) TO
012350          WK-JST-DAYS-IN-MONTH.
012360     IF WK-JST-MONTH = 2 AND WK-JST-IS-LEAP
012370         ADD 1 TO WK-JST-DAYS-IN-MONTH
012380     END-IF.
012390     ADD 1 TO WK-JST-DAY.
012400     IF WK-JST-DAY > WK-JST-DAYS-IN-MONTH
012410         MOVE 1 TO WK-JST-DAY
012420         ADD 1 TO WK-JST-MONTH
012430         IF WK-JST-MONTH > 12
012440             MOVE 1 TO WK-JST-MONTH
012450             ADD 1 TO WK-JST-YEAR
012460         END-IF
012470     END-IF.
012480
012490* LEAP-YEAR TEST - DIVISIBLE BY 4, NOT BY 100 UNLESS ALSO
012500* BY 400.  DUPLICATED LOCALLY RATHER THAN SHARED WITH MAPS22
012510* SO THIS PROGRAM DOES NOT DEPEND ON THAT SUBPROGRAMS INNER
012520* WORKINGS.
012530 AA562-CHECK-LEAP.
012540     MOVE "N" TO WK-JST-LEAP-FLAG.
012550     DIVIDE WK-JST-YEAR BY 4 GIVING WK-JST-QUOT
012560         REMAINDER WK-JST-REM4.
012570     IF WK-JST-REM4 = ZERO
012580         DIVIDE WK-JST-YEAR BY 100 GIVING WK-JST-QUOT
012590             REMAINDER WK-JST-REM100
012600         IF WK-JST-REM100 NOT = ZERO
012610             MOVE "Y" TO WK-JST-LEAP-FLAG
012620         ELSE
012630             DIVIDE WK-JST-YEAR BY 400 GIVING WK-JST-QUOT
012640                 REMAINDER WK-JST-REM400
012650             IF WK-JST-REM400 = ZERO
012660                 MOVE "Y" TO WK-JST-LEAP-FLAG
012670             END-IF
012680         END-IF
012690     END-IF.
012700
012710*
012720*****************************************************************
012730*  AA935/AA936 - REUSABLE TEXT-EDIT HELPERS.
012740*****************************************************************
012750* RIGHT-TRIM WK-GEN-TEXT, SAME DIGIT/CHARACTER SCAN HABIT AS
012760* THE FIND-LENGTH PARAGRAPHS IN MAPS20/MAPS22.
012770 AA935-RTRIM.
012780     MOVE 120 TO WK-GEN-LEN.
012790 AA935-SCAN.
012800     IF WK-GEN-LEN = ZERO
012810         GO TO AA935-EXIT
012820     END-IF.
012830     IF WK-GEN-TEXT (WK-GEN-LEN:1) = SPACE
012840         SUBTRACT 1 FROM WK-GEN-LEN
012850         GO TO AA935-SCAN
012860     END-IF.
012870 AA935-EXIT.
012880     IF WK-GEN-LEN = ZERO
012890         MOVE 1 TO WK-GEN-LEN
012900     END-IF.
012910
012920* EDIT A 4-DIGIT SCORE WITH LEADING ZEROS SUPPRESSED, USING
012930* A ZZZ9 EDIT PICTURE THEN A RIGHT-TRIM OF THE LEADING
012940* SPACES THE EDIT LEAVES BEHIND.
012950 AA936-EDIT-SCORE.
012960     MOVE WK-SCORE-4 TO WK-SCORE-EDIT.
012970     MOVE WK-SCORE-EDIT TO WK-SCORE-TEXT.
012980     MOVE 1 TO WK-EDIT-POS.
012990 AA936-SCAN.
013000     IF WK-EDIT-POS = 4
013010         GO TO AA936-EXIT
013020     END-IF.
013030     IF WK-SCORE-TEXT (WK-EDIT-POS:1) = SPACE
013040         ADD 1 TO WK-EDIT-POS
013050         GO TO AA936-SCAN
013060     END-IF.
013070 AA936-EXIT.
013080     MOVE SPACES TO WK-SCORE-TEXT-2.
013090     MOVE WK-SCORE-TEXT (WK-EDIT-POS:(5 - WK-EDIT-POS))
013100                        TO WK-SCORE-TEXT-2.
013110     MOVE WK-SCORE-TEXT-2 TO WK-SCORE-TEXT.
013120     COMPUTE WK-SCORE-TEXT-LEN = 5 - WK-EDIT-POS.
013130*
013140*****************************************************************
013150*  AA600 - DELIVERY RECORDING : APPEND ONE ROW PER ITEM THAT
013160*  WAS ACTUALLY PUT IN THE DIGEST, UNLESS THIS IS A DRY RUN.
013170*****************************************************************
013180 AA600-RECORD-DELIVERIES.
013190     IF CTL-DRY-RUN-FLAG NOT = "Y"
013200         PERFORM AA605-WRITE-ONE-DELIVERY VARYING WK-SLX
013210                 FROM 1 BY 1 UNTIL WK-SLX > WK-SEL-COUNT
013220     END-IF.
013230
013240 AA605-WRITE-ONE-DELIVERY.
013250     MOVE CTL-RUN-ID              TO DLV-RUN-ID.
013260     MOVE SEL-SET-ID (WK-SLX)     TO DLV-SET-ID.
013270     MOVE SEL-ITEM-ID (WK-SLX)    TO DLV-ITEM-ID.
013280     MOVE SEL-SCORE (WK-SLX)      TO DLV-SCORE.
013290     STRING CTL-RUN-DATE DELIMITED BY SIZE
013300            " " DELIMITED BY SIZE
013310            CTL-RUN-TIME DELIMITED BY SIZE
013320         INTO DLV-DELIVERED-AT.
013330     WRITE BD-DELIVERY-RECORD.
013340
013350* REWRITE THE ITEM-REGISTRY MASTER IN FULL FROM THE IN-
013360* MEMORY TABLE, THE SAME READ-OLD-MASTER/WRITE-NEW-MASTER
013370* IDIOM THE OLD PRINT RUN USED FOR THE EMPLOYEE MASTER.
013380 AA610-REWRITE-REGISTRY.
013390     OPEN OUTPUT REGISTRY-FILE.
013400     IF FS-REGISTRY NOT = "00"
013410         MOVE "REGISTRY-REWRITE" TO WK-ABORT-MSG
013420         PERFORM AA910-SYSTEM-ABORT
013430     END-IF
013440     PERFORM AA611-WRITE-ONE-REG VARYING WK-RGX FROM 1 BY 1
013450             UNTIL WK-RGX > WK-REG-COUNT.
013460     CLOSE REGISTRY-FILE.
013470
013480 AA611-WRITE-ONE-REG.
013490     MOVE WKR-ITEM-ID (WK-RGX)      TO REG-ITEM-ID.
013500     MOVE WKR-URL-KEY (WK-RGX)      TO REG-URL-KEY.
013510     MOVE WKR-SOURCE-ID (WK-RGX)    TO REG-SOURCE-ID.
013520     MOVE WKR-ORGANIZATION (WK-RGX) TO REG-ORGANIZATION.
013530     MOVE WKR-TITLE (WK-RGX)        TO REG-TITLE.
013540     MOVE WKR-URL (WK-RGX)          TO REG-URL.
013550     MOVE WKR-PUBLISHED-AT (WK-RGX) TO REG-PUBLISHED-AT.
013560     MOVE WKR-DEADLINE-AT (WK-RGX)  TO REG-DEADLINE-AT.
013570     MOVE WKR-FETCHED-AT (WK-RGX)   TO REG-FETCHED-AT.
013580     WRITE BD-ITEM-REGISTRY-RECORD.
013590
013600*
013610*****************************************************************
013620*  AA700 - BUILD A FAILURE NOTICE IN PLACE OF THE NORMAL
013630*  DIGEST WHEN A CONFIGURATION ERROR MAKES THE RUN UNSAFE
013640*  TO CONTINUE - SEE THE REPORTS SECTION OF THE RUN BOOK.
013650*****************************************************************
013660 AA700-BUILD-FAILURE-NOTICE.
013670     IF FS-DIGEST NOT = "00"
013680         OPEN OUTPUT DIGEST-FILE
013690     END-IF.
013700     MOVE SPACES TO WK-LINE-TEXT.
013710     MOVE 1 TO WK-LINE-PTR.
013720     ACCEPT WK-DATE8 FROM DATE YYYYMMDD.
013730     ACCEPT WK-TIME8 FROM TIME.
013740     STRING "SUBJECT: [bid-rss-mailer]" DELIMITED BY SIZE
013741            "[ERROR] " DELIMITED BY SIZE
013750            WK-D8-YEAR DELIMITED BY SIZE
013760            "-" DELIMITED BY SIZE
013770            WK-D8-MONTH DELIMITED BY SIZE
013780            "-" DELIMITED BY SIZE
013790            WK-D8-DAY DELIMITED BY SIZE
013800            " " DELIMITED BY SIZE
013810            WK-T8-HOUR DELIMITED BY SIZE
013820            ":" DELIMITED BY SIZE
013830            WK-T8-MIN DELIMITED BY SIZE
013840            " JST" DELIMITED BY SIZE
013850         INTO WK-LINE-TEXT WITH POINTER WK-LINE-PTR.
013860     PERFORM AA505-EMIT-LINE.
013870     STRING "実行時刻(JST): " DELIMITED BY SIZE
013880            WK-D8-YEAR DELIMITED BY SIZE
013890            "-" DELIMITED BY SIZE
013900            WK-D8-MONTH DELIMITED BY SIZE
013910            "-" DELIMITED BY SIZE
013920            WK-D8-DAY DELIMITED BY SIZE
013930            " " DELIMITED BY SIZE
013940            WK-T8-HOUR DELIMITED BY SIZE
013950            ":" DELIMITED BY SIZE
013960            WK-T8-MIN DELIMITED BY SIZE
013970         INTO WK-LINE-TEXT WITH POINTER WK-LINE-PTR.
013980     PERFORM AA505-EMIT-LINE.
013990     PERFORM AA505-EMIT-LINE.
014000     STRING "障害内容:" DELIMITED BY SIZE
014010         INTO WK-LINE-TEXT WITH POINTER WK-LINE-PTR.
014020     PERFORM AA505-EMIT-LINE.
014030     MOVE WK-ABORT-MSG TO WK-GEN-TEXT.
014040     PERFORM AA935-RTRIM.
014050     STRING WK-GEN-TEXT (1:WK-GEN-LEN) DELIMITED BY SIZE
014060         INTO WK-LINE-TEXT WITH POINTER WK-LINE-PTR.
014070     PERFORM AA505-EMIT-LINE.
014080     CLOSE DIGEST-FILE.
014090*
014100*****************************************************************
014110*  AA900 SERIES - ABORT HANDLING.  SYSTEM/FILE ERRORS DISPLAY
014120*  TO THE OPERATOR CONSOLE AND STOP - THIS JOB HAS NO CRT SO
014130*  THE OLD ACCEPT/REPLY DIALOGUE IS NOT USED.  CONFIGURATION
014140*  ERRORS INSTEAD LEAVE A FAILURE NOTICE FOR THE MAILER TO
014150*  PICK UP IN PLACE OF THE DIGEST.
014160*****************************************************************
014170 AA910-SYSTEM-ABORT.
014180     DISPLAY SY001.
014190     DISPLAY "FILE.......: " WK-ABORT-MSG.
014200     DISPLAY SY010.
014210     STOP RUN RETURNING 12.
014220
014230 AA920-CONFIG-ABORT.
014240     PERFORM AA700-BUILD-FAILURE-NOTICE.
014250     DISPLAY SY020.
014260     DISPLAY "REASON.....: " WK-ABORT-MSG.
014270     STOP RUN RETURNING 8.
014280
014290*
014300*  CLOSE WHATEVER IS STILL OPEN AT A NORMAL END OF RUN -
014310*  DIGEST-FILE, REGISTRY-FILE AND DELIVERY-FILE ARE ALREADY
014320*  CLOSED BY THE PARAGRAPHS THAT OWN THEM ABOVE.
014330 AA990-CLOSE-FILES.
014340     CLOSE DELIVERY-FILE.
