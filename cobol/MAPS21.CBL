000100*****************************************************************
000110*
000120*                URL CANONICALIZATION / STABLE URL KEY
000130*
000140*****************************************************************
000150 IDENTIFICATION DIVISION.
000160 PROGRAM-ID.     MAPS21.
000170 AUTHOR.         R J HOLT.
000180 INSTALLATION.   APPLEWOOD COMPUTERS - BID/TENDER DIGEST SUITE.
000190 DATE-WRITTEN.   19/11/91.
000200 DATE-COMPILED.
000210 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000220*
000230*  REMARKS.  MP21-NORMALIZE-URL REDUCES A RAW NOTICE URL TO A
000240*  CANONICAL FORM (LOWER-CASE SCHEME/HOST, DEFAULTED PATH,
000250*  TRACKING PARAMETERS STRIPPED, REMAINING QUERY PARAMETERS
000260*  SORTED, FRAGMENT DROPPED) SO THE SAME NOTICE POSTED WITH
000270*  DIFFERENT TRACKING TAGS IS RECOGNISED AS ONE ITEM.  MP21-
000280*  BUILD-KEY TAKES THAT CANONICAL FORM AND RETURNS A FIXED
000290*  64-BYTE DIGEST USED AS THE ITEM-REGISTRY LOOKUP KEY.
000300*
000310*  THE DIGEST IS BUILT WITH THE SAME TABLE-DRIVEN CHARACTER-
000320*  CODE AND WEIGHTED-SUM METHOD AS THE OLD MOD-11 SUPPLIER
000330*  CHECK-DIGIT ROUTINE THIS MODULE WAS BUILT FROM - EIGHT
000340*  RUNNING SUMS INSTEAD OF ONE, TO SPREAD THE DIGEST OVER 64
000350*  BYTES.  IT IS NOT A CRYPTOGRAPHIC HASH, ONLY A STABLE ONE -
000360*  SEE THE REMARKS IN THE 11/02/24 ENTRY BELOW.
000370*
000380*CHANGE-LOG.
000390*19/11/91 RJH -     CREATED - VENDOR ACCOUNT NUMBER MOD-11
000400*                   CHECK-DIGIT VALIDATION FOR THE PURCHASE
000410*                   LEDGER SUPPLIER FILE.
000420*14/01/99 TKN -     Y2K REVIEW - NO DATE FIELDS IN THIS
000430*                   MODULE, NO CHANGE REQUIRED, SIGNED OFF.
000440*22/09/14 MWH -     SUPPLIER MOD-11 CALLERS MIGRATED TO THE
000450*                   PURCHASE LEDGER REWRITE.  MODULE KEPT
000460*                   AS A REFERENCE UNTIL THE FEED-CONSOLI-
000470*                   DATION PROJECT BELOW.
000480*11/02/24 PDS -     RENAMED MAPS21, REBUILT AS URL CANONICAL
000490*                   -ISATION AND KEYING FOR THE NOTICE-
000500*                   DIGEST PROJECT.  THE WEIGHTED CHECK-SUM
000510*                   IDEA IS KEPT BUT SPREAD ACROSS 8 RUNNING
000520*                   TOTALS - A COLLISION IS NOT IMPOSSIBLE,
000530*                   ONLY UNLIKELY ENOUGH FOR A DAILY BATCH
000540*                   OF THIS SIZE.  RAISE WITH DEC IF THAT
000550*                   EVER STOPS BEING TRUE.
000560*19/03/24 PDS -     TRACKING-PARAMETER DROP LIST ADDED PER
000570*                   MARKETING REQUEST (TICKET BD-124).
000580
000590 ENVIRONMENT DIVISION.
000600 CONFIGURATION SECTION.
000610 SOURCE-COMPUTER.    IBM-4381.
000620 OBJECT-COMPUTER.    IBM-4381.
000630 SPECIAL-NAMES.
000640     C01 IS TOP-OF-FORM
000650     CLASS ALPHA-CLASS IS "A" THRU "Z" "a" THRU "z"
000660     UPSI-0 IS MP21-TRACE-SWITCH.
000670
000680 DATA DIVISION.
000690 WORKING-STORAGE SECTION.
000700 01  WK21-CASE-TABLE.
000710     03  WK21-UPPER-ALPHA        PIC X(26) VALUE
000720         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000730     03  WK21-LOWER-ALPHA        PIC X(26) VALUE
000740         "abcdefghijklmnopqrstuvwxyz".
000750     03  FILLER                  PIC X(04).
000760
000770*
000780*  TRACKING-PARAMETER DROP LIST - ONE 12-BYTE SLOT PER TERM,
000790*  KEPT AS A FLAT LITERAL REDEFINED AS A TABLE, THE SAME
000800*  HABIT USED FOR THE OLD SUPPLIER-TYPE TABLE IN THE
000810*  PURCHASE LEDGER.
000820*
000830 01  WK21-DROP-TABLE-DATA.
000840     03  FILLER                  PIC X(48) VALUE
000850         "utm_source  utm_medium  utm_campaignutm_term    ".
000860     03  FILLER                  PIC X(36) VALUE
000870         "utm_content gclid       fbclid      ".
000880 01  WK21-DROP-TABLE REDEFINES WK21-DROP-TABLE-DATA.
000890     03  WK21-DROP-TERM          PIC X(12) OCCURS 7 TIMES.
000900
000910*
000920*  CHARACTER-CODE TABLE FOR THE DIGEST WEIGHTING - POSITION
000930*  IN THE TABLE IS THE CHARACTER'S CODE, ZERO IF NOT FOUND.
000940*
000950 01  WK21-CODE-CHARS-DATA.
000960     03  FILLER                  PIC X(32) VALUE
000970         "abcdefghijklmnopqrstuvwxyz012345".
000980     03  FILLER                  PIC X(32) VALUE
000990         "6789:/.?=&%-_~#@!*'(),;+$$$$$$$$".
001000 01  WK21-CODE-CHARS REDEFINES WK21-CODE-CHARS-DATA.
001010     03  WK21-CODE-CHAR          PIC X(01) OCCURS 64 TIMES
001020                                 INDEXED BY WK21-CX.
001030
001040 01  WK21-SCAN-AREA.
001050     03  WK21-SCAN-TEXT          PIC X(120).
001060     03  WK21-SCAN-CHARS REDEFINES WK21-SCAN-TEXT.
001070         05  WK21-SCAN-CHAR      PIC X(01) OCCURS 120 TIMES.
001080     03  FILLER                  PIC X(02).
001090
001100 01  WK21-SCAN-FIELDS.
001110     03  WK21-SCAN-START         PIC 9(03) COMP.
001120     03  WK21-SCAN-LEN           PIC 9(03) COMP.
001130     03  WK21-SCAN-INDEX         PIC 9(03) COMP.
001140     03  WK21-SCAN-FOUND-POS     PIC 9(03) COMP.
001150     03  WK21-SCAN-TARGET        PIC X(01).
001160     03  FILLER                  PIC X(02).
001170
001180 01  WK21-URL-PARTS.
001190     03  WK21-TRIMMED-LEN        PIC 9(03) COMP.
001200     03  WK21-FWD-POS            PIC 9(03) COMP.
001210     03  WK21-BWD-POS            PIC 9(03) COMP.
001220     03  WK21-REST-START         PIC 9(03) COMP.
001230     03  WK21-SCHEME             PIC X(10).
001240     03  WK21-SCHEME-LEN         PIC 9(03) COMP.
001250     03  WK21-HOST               PIC X(60).
001260     03  WK21-HOST-LEN           PIC 9(03) COMP.
001270     03  WK21-PATH-START         PIC 9(03) COMP.
001280     03  WK21-PATH-QUERY-LEN     PIC 9(03) COMP.
001290     03  WK21-PATH               PIC X(80).
001300     03  WK21-PATH-LEN           PIC 9(03) COMP.
001310     03  WK21-QUERY              PIC X(80).
001320     03  WK21-QUERY-LEN          PIC 9(03) COMP.
001330     03  FILLER                  PIC X(04).
001340
001350 01  WK21-PARAM-TABLE.
001360     03  WK21-PARAM-ENTRY OCCURS 20 TIMES.
001370         05  WK21-PARAM-KEY      PIC X(20).
001380         05  WK21-PARAM-VALUE    PIC X(40).
001390         05  WK21-PARAM-DROP     PIC X(01).
001400     03  WK21-PARAM-COUNT        PIC 9(03) COMP.
001410     03  FILLER                  PIC X(02).
001420
001430 01  WK21-SORT-WORK.
001440     03  WK21-I                  PIC 9(03) COMP.
001450     03  WK21-J                  PIC 9(03) COMP.
001460     03  WK21-K                  PIC 9(03) COMP.
001470     03  WK21-SWAP-KEY           PIC X(20).
001480     03  WK21-SWAP-VALUE         PIC X(40).
001490     03  WK21-SWAP-DROP          PIC X(01).
001500     03  FILLER                  PIC X(02).
001510
001520 01  WK21-KEY-FOLD-AREA.
001530     03  WK21-KEY-FOLD           PIC X(20).
001540     03  FILLER                  PIC X(04).
001550
001560 01  WK21-APPEND-WORK.
001570     03  WK21-APPEND-SRC         PIC X(40).
001580     03  WK21-APPEND-LEN         PIC 9(03) COMP.
001590     03  WK21-APPEND-BASE        PIC 9(03) COMP.
001600     03  WK21-OUT-LEN            PIC 9(03) COMP.
001610     03  WK21-DX                 PIC 9(01) COMP.
001620     03  FILLER                  PIC X(02).
001630
001640*
001650*  DIGEST WORK AREA - 8 RUNNING TOTALS, DISPLAYED AS 8
001660*  ZERO-FILLED 8-DIGIT GROUPS AND TAKEN TOGETHER AS THE
001670*  64-BYTE KEY.
001680*
001690 01  WK21-HASH-FIELDS.
001700     03  WK21-HASH-ACC           PIC 9(08) COMP OCCURS 8 TIMES.
001710     03  WK21-HASH-DISPLAY-GROUP.
001720         05  WK21-HASH-DISPLAY   PIC 9(08) OCCURS 8 TIMES.
001730     03  WK21-HASH-KEY-OUT REDEFINES WK21-HASH-DISPLAY-GROUP
001740                                 PIC X(64).
001750     03  WK21-HASH-CODE          PIC 9(02) COMP.
001760     03  WK21-HASH-WEIGHT        PIC 9(03) COMP.
001770     03  WK21-HASH-CHAR-INDEX    PIC 9(03) COMP.
001780     03  WK21-HASH-CHAR-CANDIDATE PIC X(01).
001790     03  WK21-HASH-K             PIC 9(01) COMP.
001800     03  WK21-HASH-TEMP          PIC 9(10) COMP.
001810     03  WK21-HASH-DIVISOR       PIC 9(02) COMP.
001820     03  WK21-HASH-QUOT          PIC 9(10) COMP.
001830     03  FILLER                  PIC X(02).
001840
001850 LINKAGE SECTION.
001860*
001870*  MAPS21-WS - CALLING CONVENTION
001880*  MP21-FUNCTION-CODE "N" = CANONICALIZE MP21-URL-IN INTO
001890*                          MP21-URL-OUT.
001900*                     "K" = BUILD THE STABLE KEY OF MP21-URL-IN
001910*                          (ALREADY CANONICAL) INTO MP21-KEY-OUT.
001920*
001930 01  MAPS21-WS.
001940     03  MP21-FUNCTION-CODE      PIC X(01).
001950         88  MP21-NORMALIZE-URL          VALUE "N".
001960         88  MP21-BUILD-KEY              VALUE "K".
001970     03  MP21-URL-IN             PIC X(120).
001980     03  MP21-URL-OUT            PIC X(120).
001990     03  MP21-KEY-OUT            PIC X(64).
002000     03  FILLER                  PIC X(04).
002010
002020 PROCEDURE DIVISION USING MAPS21-WS.
002030 AA000-MAIN.
002040     IF MP21-NORMALIZE-URL
002050         PERFORM AA100-NORMALIZE-URL THRU AA100-EXIT
002060     ELSE
002070         PERFORM AA800-BUILD-URL-KEY THRU AA800-EXIT.
002080     GO TO AA900-EXIT-PROGRAM.
002090
002100*
002110*  AA100-NORMALIZE-URL - MAIN LINE FOR CANONICALIZATION.
002120*
002130 AA100-NORMALIZE-URL.
002140     MOVE SPACES TO WK21-SCAN-AREA WK21-SCHEME WK21-HOST
002150         WK21-PATH WK21-QUERY MP21-URL-OUT.
002160     MOVE ZERO TO WK21-PARAM-COUNT WK21-QUERY-LEN.
002170     PERFORM AA110-TRIM-INPUT THRU AA110-EXIT.
002180     PERFORM AA120-SPLIT-SCHEME THRU AA120-EXIT.
002190     PERFORM AA130-SPLIT-HOST THRU AA130-EXIT.
002200     PERFORM AA140-SPLIT-PATH-QUERY THRU AA140-EXIT.
002210     PERFORM AA150-STRIP-TRAILING-SLASH THRU AA150-EXIT.
002220     IF WK21-QUERY-LEN > ZERO
002230         PERFORM AA160-PARSE-QUERY THRU AA160-EXIT
002240         PERFORM AA170-SORT-PARAMS THRU AA170-EXIT
002250         PERFORM AA180-BUILD-QUERY THRU AA180-EXIT.
002260     PERFORM AA190-ASSEMBLE-URL THRU AA190-EXIT.
002270 AA100-EXIT.
002280     EXIT.
002290
002300*
002310*  AA110-TRIM-INPUT - LEFT/RIGHT TRIMS MP21-URL-IN, RESULT
002320*  (STILL RAW) LEFT-JUSTIFIED IN WK21-SCAN-TEXT, LENGTH IN
002330*  WK21-TRIMMED-LEN.  SHARED WITH THE KEY-BUILD ENTRY POINT.
002340*
002350 AA110-TRIM-INPUT.
002360     MOVE SPACES TO WK21-SCAN-TEXT.
002370     MOVE 1 TO WK21-FWD-POS.
002380 AA111-SKIP-LEADING.
002390     IF WK21-FWD-POS > 120
002400         GO TO AA112-FWD-DONE.
002410     IF MP21-URL-IN (WK21-FWD-POS:1) NOT = SPACE
002420         GO TO AA112-FWD-DONE.
002430     ADD 1 TO WK21-FWD-POS.
002440     GO TO AA111-SKIP-LEADING.
002450 AA112-FWD-DONE.
002460     MOVE 120 TO WK21-BWD-POS.
002470 AA113-SKIP-TRAILING.
002480     IF WK21-BWD-POS < WK21-FWD-POS
002490         GO TO AA114-BWD-DONE.
002500     IF MP21-URL-IN (WK21-BWD-POS:1) NOT = SPACE
002510         GO TO AA114-BWD-DONE.
002520     SUBTRACT 1 FROM WK21-BWD-POS.
002530     GO TO AA113-SKIP-TRAILING.
002540 AA114-BWD-DONE.
002550     IF WK21-BWD-POS < WK21-FWD-POS
002560         MOVE ZERO TO WK21-TRIMMED-LEN
002570         GO TO AA110-EXIT.
002580     COMPUTE WK21-TRIMMED-LEN = WK21-BWD-POS - WK21-FWD-POS + 1.
002590     MOVE MP21-URL-IN (WK21-FWD-POS:WK21-TRIMMED-LEN)
002600         TO WK21-SCAN-TEXT.
002610 AA110-EXIT.
002620     EXIT.
002630
002640*
002650*  AA050-FIND-CHAR - GENERAL-PURPOSE SCANNER.  FINDS
002660*  WK21-SCAN-TARGET IN WK21-SCAN-CHAR BETWEEN WK21-SCAN-START
002670*  AND WK21-SCAN-LEN, RETURNS THE POSITION IN WK21-SCAN-
002680*  FOUND-POS, ZERO IF NOT FOUND.
002690*
002700 AA050-FIND-CHAR.
002710     MOVE ZERO TO WK21-SCAN-FOUND-POS.
002720     MOVE WK21-SCAN-START TO WK21-SCAN-INDEX.
002730 AA051-SCAN-LOOP.
002740     IF WK21-SCAN-INDEX > WK21-SCAN-LEN
002750         GO TO AA050-EXIT.
002760     IF WK21-SCAN-CHAR (WK21-SCAN-INDEX) = WK21-SCAN-TARGET
002770         MOVE WK21-SCAN-INDEX TO WK21-SCAN-FOUND-POS
002780         GO TO AA050-EXIT.
002790     ADD 1 TO WK21-SCAN-INDEX.
002800     GO TO AA051-SCAN-LOOP.
002810 AA050-EXIT.
002820     EXIT.
002830
002840 AA120-SPLIT-SCHEME.
002850     MOVE 1 TO WK21-SCAN-START.
002860     MOVE WK21-TRIMMED-LEN TO WK21-SCAN-LEN.
002870     MOVE ":" TO WK21-SCAN-TARGET.
002880     PERFORM AA050-FIND-CHAR THRU AA050-EXIT.
002890     IF WK21-SCAN-FOUND-POS = ZERO
002900         GO TO AA121-NO-SCHEME.
002910     IF WK21-SCAN-FOUND-POS + 2 > WK21-TRIMMED-LEN
002920         GO TO AA121-NO-SCHEME.
002930     IF WK21-SCAN-CHAR (WK21-SCAN-FOUND-POS + 1) NOT = "/"
002940         GO TO AA121-NO-SCHEME.
002950     IF WK21-SCAN-CHAR (WK21-SCAN-FOUND-POS + 2) NOT = "/"
002960         GO TO AA121-NO-SCHEME.
002970     COMPUTE WK21-SCHEME-LEN = WK21-SCAN-FOUND-POS - 1.
002980     IF WK21-SCHEME-LEN > ZERO
002990         MOVE WK21-SCAN-TEXT (1:WK21-SCHEME-LEN) TO WK21-SCHEME.
003000     INSPECT WK21-SCHEME CONVERTING WK21-UPPER-ALPHA
003010         TO WK21-LOWER-ALPHA.
003020     COMPUTE WK21-REST-START = WK21-SCAN-FOUND-POS + 3.
003030     GO TO AA120-EXIT.
003040 AA121-NO-SCHEME.
003050     MOVE "https" TO WK21-SCHEME.
003060     MOVE 1 TO WK21-REST-START.
003070 AA120-EXIT.
003080     EXIT.
003090
003100 AA130-SPLIT-HOST.
003110     MOVE WK21-REST-START TO WK21-SCAN-START.
003120     MOVE WK21-TRIMMED-LEN TO WK21-SCAN-LEN.
003130     MOVE "/" TO WK21-SCAN-TARGET.
003140     PERFORM AA050-FIND-CHAR THRU AA050-EXIT.
003150     IF WK21-SCAN-FOUND-POS = ZERO
003160         COMPUTE WK21-HOST-LEN =
003170             WK21-TRIMMED-LEN - WK21-REST-START + 1
003180         IF WK21-HOST-LEN > ZERO
003190             MOVE WK21-SCAN-TEXT (WK21-REST-START:WK21-HOST-LEN)
003200                 TO WK21-HOST
003210         INSPECT WK21-HOST CONVERTING WK21-UPPER-ALPHA
003220             TO WK21-LOWER-ALPHA
003230         MOVE ZERO TO WK21-PATH-QUERY-LEN
003240         GO TO AA130-EXIT.
003250     COMPUTE WK21-HOST-LEN =
003260         WK21-SCAN-FOUND-POS - WK21-REST-START.
003270     IF WK21-HOST-LEN > ZERO
003280         MOVE WK21-SCAN-TEXT (WK21-REST-START:WK21-HOST-LEN)
003290             TO WK21-HOST.
003300     INSPECT WK21-HOST CONVERTING WK21-UPPER-ALPHA
003310         TO WK21-LOWER-ALPHA.
003320     MOVE WK21-SCAN-FOUND-POS TO WK21-PATH-START.
003330     COMPUTE WK21-PATH-QUERY-LEN =
003340         WK21-TRIMMED-LEN - WK21-PATH-START + 1.
003350 AA130-EXIT.
003360     EXIT.
003370
003380 AA140-SPLIT-PATH-QUERY.
003390     IF WK21-PATH-QUERY-LEN = ZERO
003400         MOVE "/" TO WK21-PATH
003410         MOVE 1 TO WK21-PATH-LEN
003420         MOVE ZERO TO WK21-QUERY-LEN
003430         GO TO AA140-EXIT.
003440     MOVE WK21-PATH-START TO WK21-SCAN-START.
003450     COMPUTE WK21-SCAN-LEN =
003460         WK21-PATH-START + WK21-PATH-QUERY-LEN - 1.
003470     MOVE "#" TO WK21-SCAN-TARGET.
003480     PERFORM AA050-FIND-CHAR THRU AA050-EXIT.
003490     IF WK21-SCAN-FOUND-POS NOT = ZERO
003500         COMPUTE WK21-PATH-QUERY-LEN =
003510             WK21-SCAN-FOUND-POS - WK21-PATH-START.
003520     MOVE WK21-PATH-START TO WK21-SCAN-START.
003530     COMPUTE WK21-SCAN-LEN =
003540         WK21-PATH-START + WK21-PATH-QUERY-LEN - 1.
003550     MOVE "?" TO WK21-SCAN-TARGET.
003560     PERFORM AA050-FIND-CHAR THRU AA050-EXIT.
003570     IF WK21-SCAN-FOUND-POS = ZERO
003580         MOVE WK21-PATH-QUERY-LEN TO WK21-PATH-LEN
003590         IF WK21-PATH-LEN > ZERO
003600             MOVE WK21-SCAN-TEXT (WK21-PATH-START:WK21-PATH-LEN)
003610                 TO WK21-PATH
003620         MOVE ZERO TO WK21-QUERY-LEN
003630         PERFORM AA141-DEFAULT-PATH THRU AA141-EXIT
003640         GO TO AA140-EXIT.
003650     COMPUTE WK21-PATH-LEN =
003660         WK21-SCAN-FOUND-POS - WK21-PATH-START.
003670     IF WK21-PATH-LEN > ZERO
003680         MOVE WK21-SCAN-TEXT (WK21-PATH-START:WK21-PATH-LEN)
003690             TO WK21-PATH.
003700     COMPUTE WK21-QUERY-LEN =
003710         WK21-PATH-START + WK21-PATH-QUERY-LEN
003720             - WK21-SCAN-FOUND-POS - 1.
003730     IF WK21-QUERY-LEN > ZERO
003740         MOVE WK21-SCAN-TEXT
003750             (WK21-SCAN-FOUND-POS + 1:WK21-QUERY-LEN)
003760             TO WK21-QUERY.
003770     PERFORM AA141-DEFAULT-PATH THRU AA141-EXIT.
003780 AA140-EXIT.
003790     EXIT.
003800
003810 AA141-DEFAULT-PATH.
003820     IF WK21-PATH-LEN = ZERO
003830         MOVE "/" TO WK21-PATH
003840         MOVE 1 TO WK21-PATH-LEN.
003850 AA141-EXIT.
003860     EXIT.
003870
003880 AA150-STRIP-TRAILING-SLASH.
003890     IF WK21-PATH-LEN > 1
003900         IF WK21-PATH (WK21-PATH-LEN:1) = "/"
003910             SUBTRACT 1 FROM WK21-PATH-LEN.
003920 AA150-EXIT.
003930     EXIT.
003940
003950*
003960*  AA160-PARSE-QUERY - SPLITS WK21-QUERY ON "&" INTO THE
003970*  PARAMETER TABLE, THEN EACH TOKEN ON THE FIRST "=" INTO
003980*  KEY/VALUE, MARKING TRACKING PARAMETERS FOR DROP.
003990*
004000 AA160-PARSE-QUERY.
004010     MOVE SPACES TO WK21-SCAN-TEXT.
004020     MOVE WK21-QUERY (1:WK21-QUERY-LEN) TO WK21-SCAN-TEXT.
004030     MOVE ZERO TO WK21-PARAM-COUNT.
004040     MOVE 1 TO WK21-SCAN-START.
004050 AA161-NEXT-TOKEN.
004060     IF WK21-SCAN-START > WK21-QUERY-LEN
004070         GO TO AA160-EXIT.
004080     IF WK21-PARAM-COUNT NOT < 20
004090         GO TO AA160-EXIT.
004100     MOVE WK21-QUERY-LEN TO WK21-SCAN-LEN.
004110     MOVE "&" TO WK21-SCAN-TARGET.
004120     PERFORM AA050-FIND-CHAR THRU AA050-EXIT.
004130     IF WK21-SCAN-FOUND-POS = ZERO
004140         COMPUTE WK21-K = WK21-QUERY-LEN - WK21-SCAN-START + 1
004150         PERFORM AA162-STORE-TOKEN THRU AA162-EXIT
004160         COMPUTE WK21-SCAN-START = WK21-QUERY-LEN + 1
004170         GO TO AA161-NEXT-TOKEN.
004180     COMPUTE WK21-K = WK21-SCAN-FOUND-POS - WK21-SCAN-START.
004190     PERFORM AA162-STORE-TOKEN THRU AA162-EXIT.
004200     COMPUTE WK21-SCAN-START = WK21-SCAN-FOUND-POS + 1.
004210     GO TO AA161-NEXT-TOKEN.
004220 AA160-EXIT.
004230     EXIT.
004240
004250 AA162-STORE-TOKEN.
004260     ADD 1 TO WK21-PARAM-COUNT.
004270     MOVE SPACES TO WK21-PARAM-KEY (WK21-PARAM-COUNT).
004280     MOVE SPACES TO WK21-PARAM-VALUE (WK21-PARAM-COUNT).
004290     MOVE "N" TO WK21-PARAM-DROP (WK21-PARAM-COUNT).
004300     IF WK21-K = ZERO
004310         GO TO AA162-EXIT.
004320     COMPUTE WK21-SCAN-LEN = WK21-SCAN-START + WK21-K - 1.
004330     MOVE "=" TO WK21-SCAN-TARGET.
004340     PERFORM AA050-FIND-CHAR THRU AA050-EXIT.
004350     IF WK21-SCAN-FOUND-POS = ZERO
004360         MOVE WK21-SCAN-TEXT (WK21-SCAN-START:WK21-K)
004370             TO WK21-PARAM-KEY (WK21-PARAM-COUNT)
004380         GO TO AA163-CHECK-DROP.
004390     COMPUTE WK21-J = WK21-SCAN-FOUND-POS - WK21-SCAN-START.
004400     IF WK21-J > ZERO
004410         MOVE WK21-SCAN-TEXT (WK21-SCAN-START:WK21-J)
004420             TO WK21-PARAM-KEY (WK21-PARAM-COUNT).
004430     COMPUTE WK21-I =
004440         WK21-SCAN-START + WK21-K - WK21-SCAN-FOUND-POS - 1.
004450     IF WK21-I > ZERO
004460         MOVE WK21-SCAN-TEXT (WK21-SCAN-FOUND-POS + 1:WK21-I)
004470             TO WK21-PARAM-VALUE (WK21-PARAM-COUNT).
004480 AA163-CHECK-DROP.
004490     MOVE WK21-PARAM-KEY (WK21-PARAM-COUNT) TO WK21-KEY-FOLD.
004500     INSPECT WK21-KEY-FOLD CONVERTING WK21-UPPER-ALPHA
004510         TO WK21-LOWER-ALPHA.
004520     PERFORM AA164-MATCH-DROP-LIST THRU AA164-EXIT.
004530 AA162-EXIT.
004540     EXIT.
004550
004560 AA164-MATCH-DROP-LIST.
004570     PERFORM AA165-TRY-ONE-DROP THRU AA165-EXIT
004580         VARYING WK21-DX FROM 1 BY 1 UNTIL WK21-DX > 7
004590            OR WK21-PARAM-DROP (WK21-PARAM-COUNT) = "Y".
004600 AA164-EXIT.
004610     EXIT.
004620
004630 AA165-TRY-ONE-DROP.
004640     IF WK21-KEY-FOLD (1:12) = WK21-DROP-TERM (WK21-DX)
004650         MOVE "Y" TO WK21-PARAM-DROP (WK21-PARAM-COUNT).
004660 AA165-EXIT.
004670     EXIT.
004680
004690*
004700*  AA170-SORT-PARAMS - PLAIN BUBBLE SORT ASCENDING BY KEY
004710*  THEN VALUE.  DROPPED ENTRIES ARE SORTED TOO, THEN SKIPPED
004720*  WHEN THE QUERY STRING IS REBUILT.
004730*
004740 AA170-SORT-PARAMS.
004750     IF WK21-PARAM-COUNT < 2
004760         GO TO AA170-EXIT.
004770     PERFORM AA171-OUTER-PASS THRU AA171-EXIT
004780         VARYING WK21-I FROM 1 BY 1
004790         UNTIL WK21-I NOT < WK21-PARAM-COUNT.
004800 AA170-EXIT.
004810     EXIT.
004820
004830 AA171-OUTER-PASS.
004840     COMPUTE WK21-DX = WK21-PARAM-COUNT - WK21-I.
004850     PERFORM AA172-INNER-COMPARE THRU AA172-EXIT
004860         VARYING WK21-J FROM 1 BY 1
004870         UNTIL WK21-J > WK21-DX.
004880 AA171-EXIT.
004890     EXIT.
004900
004910 AA172-INNER-COMPARE.
004920     IF WK21-PARAM-KEY (WK21-J) > WK21-PARAM-KEY (WK21-J + 1)
004930         PERFORM AA173-SWAP-ENTRIES THRU AA173-EXIT
004940     ELSE
004950         IF WK21-PARAM-KEY (WK21-J) = WK21-PARAM-KEY (WK21-J + 1)
004960             IF WK21-PARAM-VALUE (WK21-J) >
004970                     WK21-PARAM-VALUE (WK21-J + 1)
004980                 PERFORM AA173-SWAP-ENTRIES THRU AA173-EXIT.
004990 AA172-EXIT.
005000     EXIT.
005010
005020 AA173-SWAP-ENTRIES.
005030     MOVE WK21-PARAM-KEY (WK21-J) TO WK21-SWAP-KEY.
005040     MOVE WK21-PARAM-VALUE (WK21-J) TO WK21-SWAP-VALUE.
005050     MOVE WK21-PARAM-DROP (WK21-J) TO WK21-SWAP-DROP.
005060     MOVE WK21-PARAM-KEY (WK21-J + 1) TO WK21-PARAM-KEY (WK21-J).
005070     MOVE WK21-PARAM-VALUE (WK21-J + 1)
005080         TO WK21-PARAM-VALUE (WK21-J).
005090     MOVE WK21-PARAM-DROP (WK21-J + 1)
005100         TO WK21-PARAM-DROP (WK21-J).
005110     MOVE WK21-SWAP-KEY TO WK21-PARAM-KEY (WK21-J + 1).
005120     MOVE WK21-SWAP-VALUE TO WK21-PARAM-VALUE (WK21-J + 1).
005130     MOVE WK21-SWAP-DROP TO WK21-PARAM-DROP (WK21-J + 1).
005140 AA173-EXIT.
005150     EXIT.
005160
005170*
005180*  AA180/AA190 - REBUILD THE QUERY STRING AND THE FULL URL
005190*  USING THE SAME APPEND-WITH-TRIM HELPER (AA182/AA184).
005200*
005210 AA180-BUILD-QUERY.
005220     MOVE SPACES TO WK21-QUERY.
005230     MOVE ZERO TO WK21-QUERY-LEN.
005240     PERFORM AA181-APPEND-PARAM THRU AA181-EXIT
005250         VARYING WK21-I FROM 1 BY 1
005260         UNTIL WK21-I > WK21-PARAM-COUNT.
005270 AA180-EXIT.
005280     EXIT.
005290
005300 AA181-APPEND-PARAM.
005310     IF WK21-PARAM-DROP (WK21-I) = "Y"
005320         GO TO AA181-EXIT.
005330     IF WK21-QUERY-LEN > ZERO
005340         ADD 1 TO WK21-QUERY-LEN
005350         MOVE "&" TO WK21-QUERY (WK21-QUERY-LEN:1).
005360     MOVE SPACES TO WK21-APPEND-SRC.
005370     MOVE WK21-PARAM-KEY (WK21-I) TO WK21-APPEND-SRC.
005380     PERFORM AA184-TRIM-LEN THRU AA184-EXIT.
005390     IF WK21-APPEND-LEN > ZERO
005400         MOVE WK21-QUERY-LEN TO WK21-APPEND-BASE
005410         MOVE WK21-APPEND-SRC (1:WK21-APPEND-LEN)
005420             TO WK21-QUERY (WK21-APPEND-BASE + 1:WK21-APPEND-LEN)
005430         ADD WK21-APPEND-LEN TO WK21-QUERY-LEN.
005440     ADD 1 TO WK21-QUERY-LEN.
005450     MOVE "=" TO WK21-QUERY (WK21-QUERY-LEN:1).
005460     MOVE SPACES TO WK21-APPEND-SRC.
005470     MOVE WK21-PARAM-VALUE (WK21-I) TO WK21-APPEND-SRC.
005480     PERFORM AA184-TRIM-LEN THRU AA184-EXIT.
005490     IF WK21-APPEND-LEN > ZERO
005500         MOVE WK21-QUERY-LEN TO WK21-APPEND-BASE
005510         MOVE WK21-APPEND-SRC (1:WK21-APPEND-LEN)
005520             TO WK21-QUERY (WK21-APPEND-BASE + 1:WK21-APPEND-LEN)
005530         ADD WK21-APPEND-LEN TO WK21-QUERY-LEN.
005540 AA181-EXIT.
005550     EXIT.
005560
005570 AA184-TRIM-LEN.
005580     MOVE 40 TO WK21-APPEND-LEN.
005590 AA185-TRIM-BACK.
005600     IF WK21-APPEND-LEN = ZERO
005610         GO TO AA184-EXIT.
005620     IF WK21-APPEND-SRC (WK21-APPEND-LEN:1) NOT = SPACE
005630         GO TO AA184-EXIT.
005640     SUBTRACT 1 FROM WK21-APPEND-LEN.
005650     GO TO AA185-TRIM-BACK.
005660 AA184-EXIT.
005670     EXIT.
005680
005690 AA190-ASSEMBLE-URL.
005700     MOVE SPACES TO MP21-URL-OUT.
005710     MOVE ZERO TO WK21-OUT-LEN.
005720     MOVE WK21-SCHEME TO MP21-URL-OUT.
005730     PERFORM AA191-RIGHT-LEN THRU AA191-EXIT.
005740     MOVE WK21-APPEND-LEN TO WK21-OUT-LEN.
005750     ADD 1 TO WK21-OUT-LEN.
005760     MOVE ":" TO MP21-URL-OUT (WK21-OUT-LEN:1).
005770     ADD 1 TO WK21-OUT-LEN.
005780     MOVE "/" TO MP21-URL-OUT (WK21-OUT-LEN:1).
005790     ADD 1 TO WK21-OUT-LEN.
005800     MOVE "/" TO MP21-URL-OUT (WK21-OUT-LEN:1).
005810     MOVE WK21-HOST-LEN TO WK21-APPEND-LEN.
005820     IF WK21-APPEND-LEN > ZERO
005830         MOVE WK21-HOST (1:WK21-APPEND-LEN)
005840             TO MP21-URL-OUT (WK21-OUT-LEN + 1:WK21-APPEND-LEN)
005850         ADD WK21-APPEND-LEN TO WK21-OUT-LEN.
005860     MOVE WK21-PATH-LEN TO WK21-APPEND-LEN.
005870     IF WK21-APPEND-LEN > ZERO
005880         MOVE WK21-PATH (1:WK21-APPEND-LEN)
005890             TO MP21-URL-OUT (WK21-OUT-LEN + 1:WK21-APPEND-LEN)
005900         ADD WK21-APPEND-LEN TO WK21-OUT-LEN.
005910     IF WK21-QUERY-LEN > ZERO
005920         ADD 1 TO WK21-OUT-LEN
005930         MOVE "?" TO MP21-URL-OUT (WK21-OUT-LEN:1)
005940         MOVE WK21-QUERY (1:WK21-QUERY-LEN)
005950             TO MP21-URL-OUT (WK21-OUT-LEN + 1:WK21-QUERY-LEN)
005960         ADD WK21-QUERY-LEN TO WK21-OUT-LEN.
005970 AA190-EXIT.
005980     EXIT.
005990
006000 AA191-RIGHT-LEN.
006010     MOVE SPACES TO WK21-APPEND-SRC.
006020     MOVE WK21-SCHEME TO WK21-APPEND-SRC.
006030     PERFORM AA184-TRIM-LEN THRU AA184-EXIT.
006040 AA191-EXIT.
006050     EXIT.
006060
006070*
006080*  AA800-BUILD-URL-KEY - EIGHT-WAY WEIGHTED CHECK-SUM OVER
006090*  THE (ALREADY CANONICAL) URL IN MP21-URL-IN.
006100*
006110 AA800-BUILD-URL-KEY.
006120     PERFORM AA110-TRIM-INPUT THRU AA110-EXIT.
006130     PERFORM AA810-ZERO-ACC THRU AA810-EXIT
006140         VARYING WK21-HASH-K FROM 1 BY 1 UNTIL WK21-HASH-K > 8.
006150     PERFORM AA840-HASH-ONE-CHAR THRU AA840-EXIT
006160         VARYING WK21-HASH-CHAR-INDEX FROM 1 BY 1
006170         UNTIL WK21-HASH-CHAR-INDEX > WK21-TRIMMED-LEN.
006180     PERFORM AA846-STORE-DIGIT THRU AA846-EXIT
006190         VARYING WK21-HASH-K FROM 1 BY 1 UNTIL WK21-HASH-K > 8.
006200     MOVE WK21-HASH-KEY-OUT TO MP21-KEY-OUT.
006210 AA800-EXIT.
006220     EXIT.
006230
006240 AA810-ZERO-ACC.
006250     MOVE ZERO TO WK21-HASH-ACC (WK21-HASH-K).
006260 AA810-EXIT.
006270     EXIT.
006280
006290 AA840-HASH-ONE-CHAR.
006300     MOVE WK21-SCAN-CHAR (WK21-HASH-CHAR-INDEX)
006310         TO WK21-HASH-CHAR-CANDIDATE.
006320     PERFORM AA830-CODE-OF-CHAR THRU AA830-EXIT.
006330     PERFORM AA841-FOLD-INTO-ACCS THRU AA841-EXIT.
006340 AA840-EXIT.
006350     EXIT.
006360
006370 AA830-CODE-OF-CHAR.
006380     MOVE ZERO TO WK21-HASH-CODE.
006390     SET WK21-CX TO 1.
006400     SEARCH WK21-CODE-CHAR
006410         AT END
006420             GO TO AA830-EXIT
006430         WHEN WK21-CODE-CHAR (WK21-CX) = WK21-HASH-CHAR-CANDIDATE
006440             SET WK21-HASH-CODE TO WK21-CX.
006450 AA830-EXIT.
006460     EXIT.
006470
006480 AA841-FOLD-INTO-ACCS.
006490     PERFORM AA842-FOLD-ONE-ACC THRU AA842-EXIT
006500         VARYING WK21-HASH-K FROM 1 BY 1 UNTIL WK21-HASH-K > 8.
006510 AA841-EXIT.
006520     EXIT.
006530
006540 AA842-FOLD-ONE-ACC.
006550     COMPUTE WK21-HASH-TEMP =
006560         WK21-HASH-CHAR-INDEX + WK21-HASH-K.
006570     COMPUTE WK21-HASH-DIVISOR = WK21-HASH-K + 3.
006580     DIVIDE WK21-HASH-TEMP BY WK21-HASH-DIVISOR
006590         GIVING WK21-HASH-QUOT REMAINDER WK21-HASH-WEIGHT.
006600     ADD 1 TO WK21-HASH-WEIGHT.
006610     COMPUTE WK21-HASH-TEMP =
006620         (WK21-HASH-ACC (WK21-HASH-K) * 31)
006630         + (WK21-HASH-CODE * WK21-HASH-WEIGHT)
006640         + WK21-HASH-CHAR-INDEX.
006650     DIVIDE WK21-HASH-TEMP BY 99999999
006660         GIVING WK21-HASH-QUOT
006670         REMAINDER WK21-HASH-ACC (WK21-HASH-K).
006680 AA842-EXIT.
006690     EXIT.
006700
006710 AA846-STORE-DIGIT.
006720     MOVE WK21-HASH-ACC (WK21-HASH-K)
006730         TO WK21-HASH-DISPLAY (WK21-HASH-K).
006740 AA846-EXIT.
006750     EXIT.
006760
006770 AA900-EXIT-PROGRAM.
006780     EXIT PROGRAM.
