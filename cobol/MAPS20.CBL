000100*****************************************************************
000110*
000120*                 TEXT NORMALIZATION / KEYWORD SCAN
000130*
000140*****************************************************************
000150 IDENTIFICATION DIVISION.
000160 PROGRAM-ID.     MAPS20.
000170 AUTHOR.         R J HOLT.
000180 INSTALLATION.   APPLEWOOD COMPUTERS - BID/TENDER DIGEST SUITE.
000190 DATE-WRITTEN.   04/03/86.
000200 DATE-COMPILED.
000210 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000220*
000230*  REMARKS.  FOLDS FREE TEXT TO ONE CASE WITH RUNS OF WHITE-
000240*  SPACE COLLAPSED TO A SINGLE SPACE AND LEADING/TRAILING
000250*  SPACE TRIMMED (MP20-FOLD-TEXT), AND TESTS WHETHER A FOLDED
000260*  TERM OCCURS INSIDE A FOLDED SUBJECT STRING (MP20-TEST-
000270*  CONTAINS).  CALLED FROM BD000 FOR NOTICE-TITLE SCORING AND
000280*  FROM BD020 FOR E-MAIL FOLDING.
000290*
000300*  ORIGINALLY WRITTEN AS THE PASSWORD/NAME ENCODER FOR THE
000310*  OLD BULLETIN-BOARD LOGON SCREEN (SEE THE 1986-91 ENTRIES
000320*  BELOW) - THE CHARACTER-BY-CHARACTER SCAN STYLE OF THAT
000330*  ROUTINE IS KEPT HERE, ONLY THE WORK IT DOES HAS CHANGED.
000340*
000350*CHANGE-LOG.
000360*04/03/86 RJH -     CREATED AS THE LOGON PASSWORD/NAME
000370*                   ENCODER FOR THE DIAL-UP BULLETIN BOARD.
000380*19/11/91 RJH -     ADDED THE NAME-ENCODE ENTRY POINT FOR
000390*                   THE SUBSCRIBER LIST PRINT.
000400*08/07/98 TKN -     Y2K REVIEW - NO DATE FIELDS IN THIS
000410*                   MODULE, NO CHANGE REQUIRED, SIGNED OFF.
000420*22/09/14 MWH -     BULLETIN BOARD RETIRED.  MODULE LEFT
000430*                   IN PLACE PENDING THE FEED-CONSOLIDATION
000440*                   REBUILD BELOW.
000450*11/02/24 PDS -     RENAMED MAPS20, REBUILT AS TEXT-FOLD/
000460*                   CONTAINS-TERM FOR THE NOTICE-DIGEST
000470*                   PROJECT.  ENCODER LOGIC REMOVED - NO
000480*                   LONGER HAS A CALLER.
000490*05/03/24 PDS -     ADDED THE LEADING/TRAILING TRIM STEP
000500*                   REQUESTED BY QA (TICKET BD-118).
000510
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SOURCE-COMPUTER.    IBM-4381.
000550 OBJECT-COMPUTER.    IBM-4381.
000560 SPECIAL-NAMES.
000570     C01 IS TOP-OF-FORM
000580     CLASS ALPHA-CLASS IS "A" THRU "Z" "a" THRU "z"
000590     UPSI-0 IS MP20-TRACE-SWITCH.
000600
000610 DATA DIVISION.
000620 WORKING-STORAGE SECTION.
000630*
000640*  CASE-FOLD TRANSLATE TABLE - KEPT AS A PAIR OF PIC X(26)
000650*  LITERALS AND USED WITH INSPECT ... CONVERTING, THE SAME
000660*  TABLE-DRIVEN HABIT AS THE OLD ENCODER USED FOR ITS
000670*  CIPHER ALPHABET.
000680*
000690 01  WK20-CASE-TABLE.
000700     03  WK20-UPPER-ALPHA        PIC X(26) VALUE
000710         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000720     03  WK20-LOWER-ALPHA        PIC X(26) VALUE
000730         "abcdefghijklmnopqrstuvwxyz".
000740     03  FILLER                  PIC X(04).
000750
000760 01  WK20-FOLD-BUFFERS.
000770     03  WK20-RAW-TEXT           PIC X(100).
000780     03  WK20-RAW-CHARS REDEFINES WK20-RAW-TEXT.
000790         05  WK20-RAW-CHAR       PIC X(01) OCCURS 100 TIMES.
000800     03  WK20-CLEAN-TEXT         PIC X(100).
000810     03  WK20-CLEAN-CHARS REDEFINES WK20-CLEAN-TEXT.
000820         05  WK20-CLEAN-CHAR     PIC X(01) OCCURS 100 TIMES.
000830     03  FILLER                  PIC X(04).
000840
000850 01  WK20-TERM-BUFFERS.
000860     03  WK20-NORM-TERM          PIC X(100).
000870     03  WK20-TERM-CHARS REDEFINES WK20-NORM-TERM.
000880         05  WK20-NORM-TERM-CHAR PIC X(01) OCCURS 100 TIMES.
000890     03  WK20-NORM-TERM-LEN      PIC 9(03) COMP.
000900     03  FILLER                  PIC X(02).
000910
000920 01  WK20-SCAN-COUNTERS.
000930*                                  ALL SUBSCRIPTS/COUNTERS
000940*                                  ARE BINARY PER SHOP HABIT.
000950     03  WK20-SRC-LEN            PIC 9(03) COMP.
000960     03  WK20-SRC-INDEX          PIC 9(03) COMP.
000970     03  WK20-OUT-INDEX          PIC 9(03) COMP.
000980     03  WK20-COMPARE-INDEX      PIC 9(03) COMP.
000990     03  WK20-INNER-INDEX        PIC 9(03) COMP.
001000     03  WK20-POS                PIC 9(03) COMP.
001010     03  WK20-LAST-WAS-SPACE     PIC X(01) VALUE "Y".
001020         88  WK20-AT-A-BREAK             VALUE "Y".
001030     03  WK20-MATCH-FLAG         PIC X(01).
001040         88  WK20-STILL-MATCHING         VALUE "Y".
001050     03  FILLER                  PIC X(02).
001060
001070 LINKAGE SECTION.
001080*
001090*  MAPS20-WS - CALLING CONVENTION
001100*  MP20-FUNCTION-CODE "F" = FOLD MP20-TEXT-IN TO MP20-TEXT-OUT.
001110*                     "C" = TEST MP20-TERM-IN INSIDE MP20-TEXT-IN,
001120*                          ANSWER IN MP20-FOUND-FLAG.
001130*
001140 01  MAPS20-WS.
001150     03  MP20-FUNCTION-CODE      PIC X(01).
001160         88  MP20-FOLD-TEXT              VALUE "F".
001170         88  MP20-TEST-CONTAINS          VALUE "C".
001180     03  MP20-TEXT-IN            PIC X(100).
001190     03  MP20-TEXT-OUT           PIC X(100).
001200     03  MP20-TERM-IN            PIC X(20).
001210     03  MP20-FOUND-FLAG         PIC X(01).
001220         88  MP20-TERM-FOUND             VALUE "Y".
001230         88  MP20-TERM-NOT-FOUND         VALUE "N".
001240     03  FILLER                  PIC X(04).
001250
001260 PROCEDURE DIVISION USING MAPS20-WS.
001270 AA000-MAIN.
001280     IF MP20-FOLD-TEXT
001290         PERFORM AA010-FOLD-TEXT THRU AA010-EXIT
001300         MOVE WK20-CLEAN-TEXT TO MP20-TEXT-OUT
001310     ELSE
001320         PERFORM AA020-CONTAINS-TERM THRU AA020-EXIT.
001330     GO TO AA900-EXIT-PROGRAM.
001340
001350*
001360*  AA010-FOLD-TEXT - LOWER-CASES WK20-RAW-TEXT, COLLAPSES
001370*  WHITESPACE RUNS AND TRIMS THE ENDS, LEAVING THE RESULT IN
001380*  WK20-CLEAN-TEXT / WK20-OUT-INDEX.  CALLER LOADS WK20-RAW-
001390*  TEXT BEFORE PERFORMING THIS PARAGRAPH.
001400*
001410 AA010-FOLD-TEXT.
001420     INSPECT WK20-RAW-TEXT CONVERTING WK20-UPPER-ALPHA
001430         TO WK20-LOWER-ALPHA.
001440     MOVE SPACES TO WK20-CLEAN-TEXT.
001450     MOVE ZERO TO WK20-OUT-INDEX.
001460     MOVE "Y" TO WK20-LAST-WAS-SPACE.
001470     MOVE 100 TO WK20-SRC-INDEX.
001480 AA011-FIND-LENGTH.
001490     IF WK20-SRC-INDEX = ZERO
001500         GO TO AA012-LENGTH-DONE.
001510     IF WK20-RAW-CHAR (WK20-SRC-INDEX) NOT = SPACE
001520         GO TO AA012-LENGTH-DONE.
001530     SUBTRACT 1 FROM WK20-SRC-INDEX.
001540     GO TO AA011-FIND-LENGTH.
001550 AA012-LENGTH-DONE.
001560     MOVE WK20-SRC-INDEX TO WK20-SRC-LEN.
001570     PERFORM AA013-FOLD-ONE-CHAR THRU AA013-EXIT
001580         VARYING WK20-SRC-INDEX FROM 1 BY 1
001590         UNTIL WK20-SRC-INDEX > WK20-SRC-LEN.
001600     IF WK20-OUT-INDEX > ZERO
001610         IF WK20-CLEAN-CHAR (WK20-OUT-INDEX) = SPACE
001620             SUBTRACT 1 FROM WK20-OUT-INDEX.
001630 AA010-EXIT.
001640     EXIT.
001650
001660 AA013-FOLD-ONE-CHAR.
001670     IF WK20-RAW-CHAR (WK20-SRC-INDEX) NOT = SPACE
001680         GO TO AA014-COPY-CHAR.
001690     IF WK20-AT-A-BREAK
001700         GO TO AA013-EXIT.
001710     ADD 1 TO WK20-OUT-INDEX.
001720     MOVE SPACE TO WK20-CLEAN-CHAR (WK20-OUT-INDEX).
001730     MOVE "Y" TO WK20-LAST-WAS-SPACE.
001740     GO TO AA013-EXIT.
001750 AA014-COPY-CHAR.
001760     ADD 1 TO WK20-OUT-INDEX.
001770     MOVE WK20-RAW-CHAR (WK20-SRC-INDEX)
001780         TO WK20-CLEAN-CHAR (WK20-OUT-INDEX).
001790     MOVE "N" TO WK20-LAST-WAS-SPACE.
001800 AA013-EXIT.
001810     EXIT.
001820
001830*
001840*  AA020-CONTAINS-TERM - FOLDS MP20-TERM-IN THEN MP20-TEXT-IN
001850*  AND SCANS THE FOLDED SUBJECT FOR THE FOLDED TERM.
001860*
001870 AA020-CONTAINS-TERM.
001880     MOVE "N" TO MP20-FOUND-FLAG.
001890     MOVE SPACES TO WK20-RAW-TEXT.
001900     MOVE MP20-TERM-IN TO WK20-RAW-TEXT.
001910     PERFORM AA010-FOLD-TEXT THRU AA010-EXIT.
001920     MOVE WK20-CLEAN-TEXT TO WK20-NORM-TERM.
001930     MOVE WK20-OUT-INDEX TO WK20-NORM-TERM-LEN.
001940     MOVE MP20-TEXT-IN TO WK20-RAW-TEXT.
001950     PERFORM AA010-FOLD-TEXT THRU AA010-EXIT.
001960*                                  SUBJECT NOW IN WK20-CLEAN-
001970*                                  TEXT, LENGTH IN WK20-OUT-
001980*                                  INDEX - NO NEED TO COPY IT.
001990     IF WK20-NORM-TERM-LEN = ZERO
002000         MOVE "Y" TO MP20-FOUND-FLAG
002010         GO TO AA020-EXIT.
002020     IF WK20-NORM-TERM-LEN > WK20-OUT-INDEX
002030         GO TO AA020-EXIT.
002040     COMPUTE WK20-COMPARE-INDEX =
002050         WK20-OUT-INDEX - WK20-NORM-TERM-LEN + 1.
002060     PERFORM AA021-TRY-ONE-START THRU AA021-EXIT
002070         VARYING WK20-SRC-INDEX FROM 1 BY 1
002080         UNTIL WK20-SRC-INDEX > WK20-COMPARE-INDEX
002090            OR MP20-TERM-FOUND.
002100 AA020-EXIT.
002110     EXIT.
002120
002130 AA021-TRY-ONE-START.
002140     MOVE "Y" TO WK20-MATCH-FLAG.
002150     PERFORM AA022-COMPARE-ONE-POS THRU AA022-EXIT
002160         VARYING WK20-INNER-INDEX FROM 1 BY 1
002170         UNTIL WK20-INNER-INDEX > WK20-NORM-TERM-LEN
002180            OR NOT WK20-STILL-MATCHING.
002190     IF WK20-STILL-MATCHING
002200         MOVE "Y" TO MP20-FOUND-FLAG.
002210 AA021-EXIT.
002220     EXIT.
002230
002240 AA022-COMPARE-ONE-POS.
002250     COMPUTE WK20-POS = WK20-SRC-INDEX + WK20-INNER-INDEX - 1.
002260     IF WK20-CLEAN-CHAR (WK20-POS)
002270            NOT = WK20-NORM-TERM-CHAR (WK20-INNER-INDEX)
002280         MOVE "N" TO WK20-MATCH-FLAG.
002290 AA022-EXIT.
002300     EXIT.
002310
002320 AA900-EXIT-PROGRAM.
002330     EXIT PROGRAM.
