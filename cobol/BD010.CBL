000100******************************************************************
000110*
000120*        DAILY BID/TENDER FREE-TIER SOCIAL POST DRAFT BUILDER
000130*
000140******************************************************************
000150 IDENTIFICATION DIVISION.
000160 PROGRAM-ID.     BD010.
000170 AUTHOR.         R J HOLT.
000180 INSTALLATION.   APPLEWOOD COMPUTERS - BID/TENDER DIGEST SUITE.
000190 DATE-WRITTEN.   02/09/89.
000200 DATE-COMPILED.
000210 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000220*
000230*  REMARKS.  BUILDS THE DAILY FREE-TIER PROMOTIONAL POST DRAFT
000240*  FOR THE TOP-SCORING ITEMS ACTUALLY DELIVERED TODAY, TAKEN
000250*  FROM THE DELIVERY LOG JOINED BACK TO THE ITEM-REGISTRY FOR
000260*  TITLE/ORGANISATION TEXT.  WRITTEN AS PLAIN LINE-SEQUENTIAL
000270*  TEXT UNDER A FIXED CHARACTER BUDGET FOR THE HAND-OFF TO THE
000280*  MARKETING DESK - AT MOST ONE DRAFT PER CALENDAR DAY UNLESS
000290*  FORCE-POST-FLAG OVERRIDES IT.
000300*
000310*  ORIGINALLY THE EMPLOYEE VACATION-ENTITLEMENT PRINT - SEE THE
000320*  1989-2007 HISTORY BELOW - THE READ-MASTER, BUILD-A-LINE,
000330*  PRINT-A-LINE SHAPE OF THAT PROGRAM IS KEPT HERE, ONLY WHAT
000340*  IS READ AND PRINTED HAS CHANGED.  THE OLD REPORT WRITER AND
000350*  CRT SCREENS HAVE NO PLACE IN AN UNATTENDED OVERNIGHT JOB AND
000360*  WERE DROPPED.
000370*
000380*CHANGE-LOG.
000390*02/09/89 RJH -     CREATED AS THE EMPLOYEE VACATION-
000400*                   ENTITLEMENT PRINT, RUN ON DEMAND FROM
000410*                   THE OPERATOR CONSOLE.
000420*19/11/91 RJH -     PAGE-BREAK-ON-DEPARTMENT ADDED (LATER
000430*                   REMOVED, SEE 11/02/24).
000440*08/07/98 TKN -     Y2K REVIEW - ACCRUAL-YEAR STAMPS
000450*                   CONFIRMED 4-DIGIT YEAR, SIGNED OFF.
000460*27/03/07 DEC -     ANNUAL CARRY-OVER RULE ADDED (LATER
000470*                   REMOVED, SEE 11/02/24).
000480*11/02/24 PDS -     RENAMED BD010, REBUILT FOR THE FEED-
000490*                   CONSOLIDATION PROJECT - VACATION PRINT
000500*                   RETIRED, PROGRAM NOW DRAFTS THE DAILY
000510*                   FREE-TIER SOCIAL POST FROM THE BID/
000520*                   TENDER DELIVERY LOG (TICKET BD-131).
000530*19/03/24 PDS -     ONCE-PER-DAY SKIP AND FORCE-POST-FLAG
000540*                   OVERRIDE ADDED (TICKET BD-133).
000550
000560 ENVIRONMENT DIVISION.
000570 CONFIGURATION SECTION.
000580 SOURCE-COMPUTER.    IBM-4381.
000590 OBJECT-COMPUTER.    IBM-4381.
000600 SPECIAL-NAMES.
000610     C01 IS TOP-OF-FORM
000620     CLASS ALPHA-CLASS IS "A" THRU "Z" "a" THRU "z"
000630     UPSI-0 IS BD-TRACE-SWITCH.
000640
000650 INPUT-OUTPUT SECTION.
000660 FILE-CONTROL.
000670     SELECT PARAM-FILE      ASSIGN TO "BDPARAM"
000680         ORGANIZATION IS SEQUENTIAL
000690         FILE STATUS  IS FS-PARAM.
000700     SELECT REGISTRY-FILE   ASSIGN TO "BDREGST"
000710         ORGANIZATION IS SEQUENTIAL
000720         FILE STATUS  IS FS-REGISTRY.
000730     SELECT DELIVERY-FILE   ASSIGN TO "BDDELIV"
000740         ORGANIZATION IS SEQUENTIAL
000750         FILE STATUS  IS FS-DELIVERY.
000760     SELECT POST-FILE       ASSIGN TO "BDPOST"
000770         ORGANIZATION IS LINE SEQUENTIAL
000780         FILE STATUS  IS FS-POST.
000790
000800 DATA DIVISION.
000810 FILE SECTION.
000820 FD  PARAM-FILE.
000830     COPY WSBDCTL.
000840 FD  REGISTRY-FILE.
000850     COPY WSBDREG.
000860 FD  DELIVERY-FILE.
000870     COPY WSBDDLV.
000880 FD  POST-FILE.
000890 01  BD-POST-LINE            PIC X(140).
000900
000910 WORKING-STORAGE SECTION.
000920 01  WK-FILE-STATUSES.
000930     03  FS-PARAM                PIC XX.
000940     03  FS-REGISTRY             PIC XX.
000950     03  FS-DELIVERY             PIC XX.
000960     03  FS-POST                 PIC XX.
000970     03  FILLER                  PIC X(02).
000980
000990     COPY WSBDMSG.
001000*
001010*  BD-CALLING-DATA (THE PARAM-FILE FD RECORD, SEE ABOVE) IS
001020*  THE WORKING COPY OF THE RUN-CONTROL BLOCK - CTL-POST-TOP-N,
001030*  CTL-FORCE-POST-FLAG, CTL-LANDING-PAGE-URL AND CTL-CONTACT-
001040*  ADDRESS ARE THE FIELDS THIS PROGRAM ACTUALLY USES.
001050*
001060 01  WK-DATE8                    PIC 9(08).
001070 01  WK-DATE8-PARTS REDEFINES WK-DATE8.
001080     03  WK-D8-YEAR              PIC 9(04).
001090     03  WK-D8-MONTH             PIC 9(02).
001100     03  WK-D8-DAY               PIC 9(02).
001110
001120 01  WK-TIME8                    PIC 9(08).
001130 01  WK-TIME8-PARTS REDEFINES WK-TIME8.
001140     03  WK-T8-HOUR              PIC 9(02).
001150     03  WK-T8-MIN               PIC 9(02).
001160     03  WK-T8-SEC               PIC 9(02).
001170     03  WK-T8-HUND              PIC 9(02).
001180
001190**
001200*  WHOLE-REGISTRY LOOKUP TABLE - LOADED ONCE AT AA040 SO THE
001210*  DELIVERY-LOG JOIN AT AA100 CAN FIND TITLE/ORGANISATION BY
001220*  ITEM-ID WITHOUT RE-READING BD-REGISTRY RECORD BY RECORD.
001230**
001240 01  WK-REG2-TABLE.
001250     03  WK-REG2-COUNT           PIC 9(03) COMP.
001260     03  WK-REG2-ENTRY OCCURS 400 TIMES.
001270         05  WKR2-ITEM-ID        PIC 9(06).
001280         05  WKR2-TITLE          PIC X(80).
001290         05  WKR2-ORGANIZATION   PIC X(30).
001300     03  WK-R2X                  PIC 9(03) COMP.
001310     03  FILLER                  PIC X(02).
001320
001330**
001340*  CANDIDATE TABLE - TODAYS DELIVERY-LOG ROWS JOINED TO THE
001350*  REGISTRY, SCORE DESCENDING - AT MOST 3 X POST-TOP-N ROWS
001360*  ARE KEPT, THE FLOOR SET BY THE BUSINESS RULE.
001370**
001380 01  WK-CAND-TABLE.
001390     03  WK-CAND-COUNT           PIC 9(02) COMP.
001400     03  WK-CAND-MAX             PIC 9(02) COMP.
001410     03  WK-CAND-ENTRY OCCURS 60 TIMES.
001420         05  WKP-ITEM-ID         PIC 9(06).
001430         05  WKP-SCORE           PIC 9(04).
001440         05  WKP-TITLE           PIC X(80).
001450         05  WKP-ORGANIZATION    PIC X(30).
001460         05  FILLER              PIC X(02).
001470     03  WK-CPX                  PIC 9(02) COMP.
001480     03  WK-CPJ                  PIC 9(02) COMP.
001490
001500**
001510*  SORT-SWAP AREA - MUST MATCH WK-CAND-ENTRY BYTE FOR BYTE,
001520*  SAME HABIT AS WK-SCORE-SWAP IN BD000.
001530**
001540 01  WK-CAND-SWAP.
001550     03  WKY-ITEM-ID             PIC 9(06).
001560     03  WKY-SCORE               PIC 9(04).
001570     03  WKY-TITLE               PIC X(80).
001580     03  WKY-ORGANIZATION        PIC X(30).
001590     03  FILLER                  PIC X(02).
001600
001610 01  WK-CONTROL-FLAGS.
001620     03  WK-SORT-SWAPPED         PIC X(01).
001630         88  WK-A-SWAP-WAS-MADE          VALUE "Y".
001640     03  WK-I-FIRST-FLAG         PIC X(01).
001650         88  WK-I-SORTS-FIRST            VALUE "Y".
001660     03  WK-REG2-FOUND-FLAG      PIC X(01).
001670         88  WK-REG2-WAS-FOUND           VALUE "Y".
001680     03  WK-SKIP-FLAG            PIC X(01).
001690         88  WK-SKIP-THIS-RUN            VALUE "Y".
001700     03  WK-STOP-FLAG            PIC X(01).
001710         88  WK-STOP-ADDING-LINES        VALUE "Y".
001720     03  FILLER                  PIC X(03).
001730
001740**
001750*  GENERIC RIGHT-TRIM WORK AREA, SAME HABIT AS BD000 AA935.
001760**
001770 01  WK-GEN-WORK.
001780     03  WK-GEN-TEXT             PIC X(80).
001790     03  WK-GEN-LEN              PIC 9(02) COMP.
001800     03  WK-CUT-TEXT             PIC X(80).
001810     03  WK-CUT-LEN              PIC 9(02) COMP.
001820     03  FILLER                  PIC X(02).
001830
001840**
001850*  CANDIDATE-NUMBER EDIT AREA - SAME LEADING-ZERO SUPPRESS
001860*  HABIT AS BD000 AA936, RESTATED HERE AS THIS PROGRAM DOES
001870*  NOT COPY BD000 WORKING-STORAGE.
001880**
001890 01  WK-NUM-EDIT-AREA.
001900     03  WK-CAND-NUM             PIC 9(02) COMP.
001910     03  WK-CAND-NUM-EDIT        PIC Z9.
001920     03  WK-CAND-NUM-TEXT        PIC X(02).
001930     03  WK-CAND-NUM-TEXT-2      PIC X(02).
001940     03  WK-CAND-NUM-LEN         PIC 9(01) COMP.
001950     03  WK-NUM-EDIT-POS         PIC 9(01) COMP.
001960     03  FILLER                  PIC X(02).
001970
001980**
001990*  DIGIT-PAIR VIEW OF THE EDITED CANDIDATE NUMBER - SAME
002000*  REDEFINES-A-Z9-AS-TWO-DIGITS HABIT AS BD000 AA936, USED
002010*  TO TEST FOR A LEADING BLANK WITHOUT A SEPARATE COMPARE.
002020**
002030 01  WK-CAND-NUM-DIGITS REDEFINES WK-CAND-NUM-EDIT.
002040     03  WK-CAND-NUM-D1          PIC X(01).
002050     03  WK-CAND-NUM-D2          PIC X(01).
002060
002070**
002080*  TITLE/ORGANISATION ARE CUT TO THE POST-DRAFT LIMITS (36
002090*  AND 14) BEFORE THE BODY LINE IS BUILT - CUT TO LIMIT-1
002100*  PLUS A SINGLE ELLIPSIS CHARACTER WHEN OVER LENGTH.
002110**
002120 01  WK-TITLE-TRIMMED               PIC X(36).
002130 01  WK-TITLE-LEN                   PIC 9(02) COMP.
002140 01  WK-ORG-TRIMMED                 PIC X(14).
002150 01  WK-ORG-LEN                     PIC 9(02) COMP.
002160 01  WK-TRIM-LEN                    PIC 9(02) COMP.
002170
002180 01  WK-LINE-TEXT                   PIC X(140).
002190 01  WK-LINE-PTR                    PIC 9(03) COMP.
002200
002210**
002220*  RUNNING CHARACTER-BUDGET COUNTERS - THE 280 CHARACTER CAP
002230*  IS CHECKED BEFORE EVERY BODY LINE IS ADDED, NOT AFTER THE
002240*  DRAFT IS BUILT, SO A TOO-LONG DRAFT IS NEVER WRITTEN.
002250**
002260 01  WK-BUDGET-COUNTERS.
002270     03  WK-HDR-CHARS             PIC 9(03) COMP.
002280     03  WK-FTR-CHARS             PIC 9(03) COMP.
002290     03  WK-BODY-CHARS            PIC 9(03) COMP.
002300     03  WK-BODY-LINE-COUNT       PIC 9(02) COMP.
002310     03  WK-URL-LEN               PIC 9(03) COMP.
002320     03  WK-THIS-LINE-LEN         PIC 9(03) COMP.
002330     03  WK-BODY-CHARS-TRY        PIC 9(03) COMP.
002340     03  WK-TOTAL-LINES-TRY       PIC 9(02) COMP.
002350     03  WK-TOTAL-CHARS-TRY       PIC 9(03) COMP.
002360     03  WK-TOTAL-LINES           PIC 9(02) COMP.
002370     03  WK-TOTAL-CHARS           PIC 9(03) COMP.
002380     03  FILLER                   PIC X(02).
002390
002400 01  WK-ABORT-MSG                   PIC X(48).
002410
002420**
002430******************************************************************
002440**  PROCEDURE DIVISION.
002450******************************************************************
002460 PROCEDURE DIVISION.
002470
002480** MAIN LINE - OPEN, LOAD PARAMETERS, CHECK THE ONCE-PER-DAY
002490** SKIP, LOAD REGISTRY, JOIN TODAYS DELIVERIES, SORT, BUILD
002500** THE DRAFT, CLOSE.
002510 AA000-MAIN.
002520     PERFORM AA010-OPEN-FILES.
002530     PERFORM AA020-LOAD-PARAMETERS.
002540     PERFORM AA030-CHECK-ALREADY-POSTED.
002550     IF NOT WK-SKIP-THIS-RUN
002560         PERFORM AA040-LOAD-REGISTRY
002570         PERFORM AA100-LOAD-CANDIDATES
002580         PERFORM AA150-SORT-CANDIDATES
002590         PERFORM AA200-BUILD-POST
002600     END-IF.
002610     PERFORM AA990-CLOSE-FILES.
002620     STOP RUN.
002630
002640** PARAM-FILE AND REGISTRY-FILE ARE OPENED HERE - DELIVERY-
002650** FILE IS LEFT UNTIL AA100 IN CASE THE SKIP AT AA030 MEANS
002660** IT IS NEVER NEEDED - POST-FILE IS OPENED IN AA030/AA200.
002670 AA010-OPEN-FILES.
002680     OPEN INPUT PARAM-FILE.
002690     IF FS-PARAM NOT = "00"
002700         MOVE "PARAM-FILE" TO WK-ABORT-MSG
002710         PERFORM AA910-SYSTEM-ABORT
002720     END-IF.
002730
002740** READ THE ONE PARAMETER RECORD, RE-STAMP RUN-DATE/RUN-TIME
002750** OVER WHATEVER CAME FROM DISK (SAME HABIT AS BD000 AA020),
002760** THEN VALIDATE THE TWO FIELDS THIS PROGRAM ACTUALLY NEEDS.
002770 AA020-LOAD-PARAMETERS.
002780     READ PARAM-FILE INTO BD-CALLING-DATA.
002790     IF FS-PARAM NOT = "00"
002800         MOVE "PARAM-FILE-READ" TO WK-ABORT-MSG
002810         PERFORM AA910-SYSTEM-ABORT
002820     END-IF.
002830     CLOSE PARAM-FILE.
002840     ACCEPT WK-DATE8 FROM DATE YYYYMMDD.
002850     ACCEPT WK-TIME8 FROM TIME.
002860     STRING WK-D8-YEAR   DELIMITED BY SIZE
002870            "-"          DELIMITED BY SIZE
002880            WK-D8-MONTH  DELIMITED BY SIZE
002890            "-"          DELIMITED BY SIZE
002900            WK-D8-DAY    DELIMITED BY SIZE
002910         INTO CTL-RUN-DATE.
002920     STRING WK-T8-HOUR   DELIMITED BY SIZE
002930            ":"          DELIMITED BY SIZE
002940            WK-T8-MIN    DELIMITED BY SIZE
002950            ":"          DELIMITED BY SIZE
002960            WK-T8-SEC    DELIMITED BY SIZE
002970         INTO CTL-RUN-TIME.
002980     IF CTL-LANDING-PAGE-URL = SPACES
002990         MOVE BD020 TO WK-ABORT-MSG
003000         PERFORM AA920-CONFIG-ABORT
003010     END-IF.
003020     IF CTL-POST-TOP-N NOT GREATER THAN ZERO
003030         MOVE BD021 TO WK-ABORT-MSG
003040         PERFORM AA920-CONFIG-ABORT
003050     END-IF.
003060     MOVE CTL-LANDING-PAGE-URL TO WK-GEN-TEXT.
003070     PERFORM AA935-RTRIM.
003080     MOVE WK-GEN-LEN TO WK-URL-LEN.
003090
003100** AT MOST ONE DRAFT PER CALENDAR DAY - PEEK AT WHATEVER
003110** POST-FILE ALREADY HOLDS, AND IF ITS FIRST LINE IS TODAYS
003120** HEADER LINE 1, SKIP THE WHOLE RUN UNLESS FORCE-POST-FLAG
003130** OVERRIDES IT.  NO SEPARATE BOOKKEEPING FILE IS KEPT - THE
003140** DRAFT ITSELF IS THE RECORD OF WHETHER TODAY WAS DONE.
003150 AA030-CHECK-ALREADY-POSTED.
003160     MOVE "N" TO WK-SKIP-FLAG.
003170     IF CTL-FORCE-POST-FLAG NOT = "Y"
003180         PERFORM AA210-BUILD-HEADER-LINE-1
003190         OPEN INPUT POST-FILE
003200         IF FS-POST = "00"
003210             READ POST-FILE INTO BD-POST-LINE
003220             IF FS-POST = "00" AND BD-POST-LINE = WK-LINE-TEXT
003230                 MOVE "Y" TO WK-SKIP-FLAG
003240             END-IF
003250             CLOSE POST-FILE
003260         END-IF
003270     END-IF.
003280
003290** LOAD THE WHOLE REGISTRY INTO WK-REG2-TABLE FOR THE TITLE/
003300** ORGANISATION JOIN AT AA100 - READ ONLY, NOTHING IS
003310** REWRITTEN BY THIS PROGRAM.
003320 AA040-LOAD-REGISTRY.
003330     OPEN INPUT REGISTRY-FILE.
003340     IF FS-REGISTRY NOT = "00"
003350         MOVE "REGISTRY-FILE" TO WK-ABORT-MSG
003360         PERFORM AA910-SYSTEM-ABORT
003370     END-IF.
003380     MOVE ZERO TO WK-REG2-COUNT.
003390     PERFORM AA041-READ-ONE-REG2 UNTIL FS-REGISTRY = "10".
003400     CLOSE REGISTRY-FILE.
003410
003420 AA041-READ-ONE-REG2.
003430     READ REGISTRY-FILE INTO BD-ITEM-REGISTRY-RECORD.
003440     IF FS-REGISTRY = "00" AND WK-REG2-COUNT < 400
003450         ADD 1 TO WK-REG2-COUNT
003460         MOVE REG-ITEM-ID      TO WKR2-ITEM-ID (WK-REG2-COUNT)
003470         MOVE REG-TITLE        TO WKR2-TITLE (WK-REG2-COUNT)
003480         MOVE REG-ORGANIZATION
003490                      TO WKR2-ORGANIZATION (WK-REG2-COUNT)
003500     END-IF.
003510
003520******************************************************************
003530** AA100 SERIES - JOIN TODAYS DELIVERY-LOG ROWS TO THE REGISTRY,
003540** KEEPING AT MOST 3 X POST-TOP-N CANDIDATES.
003550******************************************************************
003560 AA100-LOAD-CANDIDATES.
003570     OPEN INPUT DELIVERY-FILE.
003580     IF FS-DELIVERY NOT = "00"
003590         MOVE "DELIVERY-FILE" TO WK-ABORT-MSG
003600         PERFORM AA910-SYSTEM-ABORT
003610     END-IF.
003620     MOVE ZERO TO WK-CAND-COUNT.
003630     COMPUTE WK-CAND-MAX = 3 * CTL-POST-TOP-N.
003640     IF WK-CAND-MAX > 60
003650         MOVE 60 TO WK-CAND-MAX
003660     END-IF.
003670     PERFORM AA101-READ-ONE-DLV UNTIL FS-DELIVERY = "10".
003680     CLOSE DELIVERY-FILE.
003690
003700 AA101-READ-ONE-DLV.
003710     READ DELIVERY-FILE INTO BD-DELIVERY-RECORD.
003720     IF FS-DELIVERY = "00"
003730            AND WK-CAND-COUNT < WK-CAND-MAX
003740            AND DLV-DELIVERED-AT (1:10) = CTL-RUN-DATE
003750         PERFORM AA110-FIND-REG-AND-ADD
003760     END-IF.
003770
003780 AA110-FIND-REG-AND-ADD.
003790     MOVE "N" TO WK-REG2-FOUND-FLAG.
003800     PERFORM AA111-SEARCH-ONE-REG2 VARYING WK-R2X FROM 1 BY 1
003810             UNTIL WK-R2X > WK-REG2-COUNT OR WK-REG2-WAS-FOUND.
003820     IF WK-REG2-WAS-FOUND
003830         ADD 1 TO WK-CAND-COUNT
003840         MOVE DLV-ITEM-ID TO WKP-ITEM-ID (WK-CAND-COUNT)
003850         MOVE DLV-SCORE   TO WKP-SCORE (WK-CAND-COUNT)
003860         MOVE WKR2-TITLE (WK-R2X)
003870                          TO WKP-TITLE (WK-CAND-COUNT)
003880         MOVE WKR2-ORGANIZATION (WK-R2X)
003890                          TO WKP-ORGANIZATION (WK-CAND-COUNT)
003900     END-IF.
003910
003920 AA111-SEARCH-ONE-REG2.
003930     IF WKR2-ITEM-ID (WK-R2X) = DLV-ITEM-ID
003940         MOVE "Y" TO WK-REG2-FOUND-FLAG
003950     END-IF.
003960
003970******************************************************************
003980** AA150 - BUBBLE-SORT WK-CAND-TABLE, SCORE DESCENDING - SAME
003990** NESTED-PERFORM HABIT AS THE SCORE SORT IN BD000 AA320.
004000** THE CANDIDATE POOL ARRIVES ALREADY ORDERED SCORE DESCENDING
004010** PER THE DELIVERY RUN, THIS SORT ONLY GUARDS AGAINST A
004020** DELIVERY-LOG BUILT BY HAND OR REPLAYED OUT OF ORDER.
004030******************************************************************
004040 AA150-SORT-CANDIDATES.
004050     IF WK-CAND-COUNT > 1
004060         MOVE "Y" TO WK-SORT-SWAPPED
004070         PERFORM AA151-SORT-PASS UNTIL NOT WK-A-SWAP-WAS-MADE
004080     END-IF.
004090
004100 AA151-SORT-PASS.
004110     MOVE "N" TO WK-SORT-SWAPPED.
004120     PERFORM AA152-COMPARE-ADJACENT VARYING WK-CPX
004130             FROM 1 BY 1 UNTIL WK-CPX > WK-CAND-COUNT - 1.
004140
004150 AA152-COMPARE-ADJACENT.
004160     COMPUTE WK-CPJ = WK-CPX + 1.
004170     MOVE "N" TO WK-I-FIRST-FLAG.
004180     IF WKP-SCORE (WK-CPX) NOT LESS THAN WKP-SCORE (WK-CPJ)
004190         MOVE "Y" TO WK-I-FIRST-FLAG
004200     END-IF.
004210     IF NOT WK-I-SORTS-FIRST
004220         MOVE WK-CAND-ENTRY (WK-CPX) TO WK-CAND-SWAP
004230         MOVE WK-CAND-ENTRY (WK-CPJ) TO WK-CAND-ENTRY (WK-CPX)
004240         MOVE WK-CAND-SWAP TO WK-CAND-ENTRY (WK-CPJ)
004250         MOVE "Y" TO WK-SORT-SWAPPED
004260     END-IF.
004270
004280******************************************************************
004290** AA200 SERIES - BUILD THE POST-DRAFT UNDER THE 280 CHARACTER
004300** BUDGET.  HEADER AND FOOTER CHARACTER COUNTS ARE FIXED
004310** LITERALS (COUNTED BY HAND FROM THE JAPANESE TEXT BELOW),
004320** THE BODY IS COUNTED LINE BY LINE AS EACH ONE IS BUILT.
004330******************************************************************
004340 AA200-BUILD-POST.
004350     OPEN OUTPUT POST-FILE.
004360     IF FS-POST NOT = "00"
004370         MOVE "POST-FILE" TO WK-ABORT-MSG
004380         PERFORM AA910-SYSTEM-ABORT
004390     END-IF.
004400     PERFORM AA210-BUILD-HEADER-LINE-1.
004410     PERFORM AA205-EMIT-LINE.
004420**                                 HEADER LINE 1 IS A FIXED 19
004430**                                 CHARACTERS PLUS THE 10 OF
004440**                                 CTL-RUN-DATE = 29.
004450     MOVE 29 TO WK-HDR-CHARS.
004460     STRING "上位案件（ルール" DELIMITED BY SIZE
004470            "ベース抽出）"     DELIMITED BY SIZE
004480         INTO WK-LINE-TEXT.
004490     PERFORM AA205-EMIT-LINE.
004500     ADD 14 TO WK-HDR-CHARS.
004510     COMPUTE WK-FTR-CHARS = 9 + WK-URL-LEN + 12.
004520     MOVE ZERO TO WK-BODY-CHARS.
004530     MOVE ZERO TO WK-BODY-LINE-COUNT.
004540     MOVE "N" TO WK-STOP-FLAG.
004550     IF WK-CAND-COUNT > CTL-POST-TOP-N
004560         MOVE CTL-POST-TOP-N TO WK-CAND-NUM
004570     ELSE
004580         MOVE WK-CAND-COUNT TO WK-CAND-NUM
004590     END-IF.
004600     IF WK-CAND-NUM > 0
004610         PERFORM AA220-TRY-ONE-BODY-LINE VARYING WK-CPX
004620                 FROM 1 BY 1 UNTIL WK-CPX > WK-CAND-NUM
004630                                   OR WK-STOP-ADDING-LINES
004640     END-IF.
004650     IF WK-BODY-LINE-COUNT = ZERO
004660         PERFORM AA240-EMIT-NO-ITEMS-LINE
004670     END-IF.
004680     PERFORM AA250-BUILD-FOOTER.
004690     COMPUTE WK-TOTAL-LINES = 2 + WK-BODY-LINE-COUNT + 2.
004700     COMPUTE WK-TOTAL-CHARS = WK-HDR-CHARS + WK-BODY-CHARS
004710             + WK-FTR-CHARS + WK-TOTAL-LINES - 1.
004720     IF WK-TOTAL-CHARS > 280
004730         MOVE BD022 TO WK-ABORT-MSG
004740         PERFORM AA920-CONFIG-ABORT
004750     END-IF.
004760     CLOSE POST-FILE.
004770
004780** HEADER LINE 1 IS BUILT SEPARATELY FROM AA200 SO THE ONCE-
004790** PER-DAY CHECK AT AA030 CAN COMPARE AGAINST IT WITHOUT
004800** OPENING POST-FILE FOR OUTPUT.
004810 AA210-BUILD-HEADER-LINE-1.
004820     MOVE SPACES TO WK-LINE-TEXT.
004830     MOVE 1 TO WK-LINE-PTR.
004840     STRING "【本日の注目公告" DELIMITED BY SIZE
004850            " / 無料版】"      DELIMITED BY SIZE
004860            CTL-RUN-DATE       DELIMITED BY SIZE
004870            " JST"             DELIMITED BY SIZE
004880         INTO WK-LINE-TEXT WITH POINTER WK-LINE-PTR.
004890
004900 AA205-EMIT-LINE.
004910     MOVE WK-LINE-TEXT TO BD-POST-LINE.
004920     WRITE BD-POST-LINE.
004930     MOVE SPACES TO WK-LINE-TEXT.
004940     MOVE 1 TO WK-LINE-PTR.
004950
004960** ONE CANDIDATE PER PASS - THE PROSPECTIVE TOTAL (HEADER +
004970** BODY-SO-FAR + THIS LINE + FOOTER + SEPARATORS) IS CHECKED
004980** BEFORE THE LINE IS WRITTEN, PER THE POST-DRAFT RULE.
004990 AA220-TRY-ONE-BODY-LINE.
005000     MOVE WKP-TITLE (WK-CPX) TO WK-GEN-TEXT.
005010     MOVE 36 TO WK-TRIM-LEN.
005020     PERFORM AA930-CUT-FIELD.
005030     MOVE WK-GEN-TEXT TO WK-TITLE-TRIMMED.
005040     MOVE WK-CUT-LEN TO WK-TITLE-LEN.
005050     MOVE WKP-ORGANIZATION (WK-CPX) TO WK-GEN-TEXT.
005060     MOVE 14 TO WK-TRIM-LEN.
005070     PERFORM AA930-CUT-FIELD.
005080     MOVE WK-GEN-TEXT TO WK-ORG-TRIMMED.
005090     MOVE WK-CUT-LEN TO WK-ORG-LEN.
005100     MOVE WK-CPX TO WK-CAND-NUM.
005110     PERFORM AA940-EDIT-NUMBER.
005120     COMPUTE WK-THIS-LINE-LEN = WK-CAND-NUM-LEN + 2
005130             + WK-TITLE-LEN + 1 + WK-ORG-LEN + 1.
005140     COMPUTE WK-BODY-CHARS-TRY = WK-BODY-CHARS + WK-THIS-LINE-LEN.
005150     COMPUTE WK-TOTAL-LINES-TRY = 2 + WK-BODY-LINE-COUNT + 1 + 2.
005160     COMPUTE WK-TOTAL-CHARS-TRY = WK-HDR-CHARS + WK-BODY-CHARS-TRY
005170             + WK-FTR-CHARS + WK-TOTAL-LINES-TRY - 1.
005180     IF WK-TOTAL-CHARS-TRY > 280
005190         MOVE "Y" TO WK-STOP-FLAG
005200     ELSE
005210         STRING WK-CAND-NUM-TEXT (1:WK-CAND-NUM-LEN)
005220                                           DELIMITED BY SIZE
005230                ". "                       DELIMITED BY SIZE
005240                WK-TITLE-TRIMMED (1:WK-TITLE-LEN)
005250                                           DELIMITED BY SIZE
005260                "（"                       DELIMITED BY SIZE
005270                WK-ORG-TRIMMED (1:WK-ORG-LEN)
005280                                           DELIMITED BY SIZE
005290                "）"                       DELIMITED BY SIZE
005300             INTO WK-LINE-TEXT WITH POINTER WK-LINE-PTR
005310         PERFORM AA205-EMIT-LINE
005320         MOVE WK-BODY-CHARS-TRY TO WK-BODY-CHARS
005330         ADD 1 TO WK-BODY-LINE-COUNT
005340     END-IF.
005350
005360 AA240-EMIT-NO-ITEMS-LINE.
005370     STRING "本日は無料版に掲載する" DELIMITED BY SIZE
005380            "新規案件がありません。" DELIMITED BY SIZE
005390         INTO WK-LINE-TEXT WITH POINTER WK-LINE-PTR.
005400     PERFORM AA205-EMIT-LINE.
005410     ADD 22 TO WK-BODY-CHARS.
005420     MOVE 1 TO WK-BODY-LINE-COUNT.
005430
005440 AA250-BUILD-FOOTER.
005450     MOVE CTL-LANDING-PAGE-URL TO WK-GEN-TEXT.
005460     PERFORM AA935-RTRIM.
005470     STRING "詳細（有料版）: "         DELIMITED BY SIZE
005480            WK-GEN-TEXT (1:WK-GEN-LEN) DELIMITED BY SIZE
005490         INTO WK-LINE-TEXT WITH POINTER WK-LINE-PTR.
005500     PERFORM AA205-EMIT-LINE.
005510     STRING "#入札 #公募 #官公庁" DELIMITED BY SIZE
005520         INTO WK-LINE-TEXT WITH POINTER WK-LINE-PTR.
005530     PERFORM AA205-EMIT-LINE.
005540
005550******************************************************************
005560** AA930 - APPLY THE POST-DRAFT TRIM RULE TO WK-GEN-TEXT - CUT
005570** TO LIMIT-1 CHARACTERS PLUS A SINGLE ELLIPSIS WHEN OVER
005580** LENGTH (HARD CUT, NO ELLIPSIS, WHEN THE LIMIT ITSELF IS 1
005590** OR LESS).  RESULT LEFT IN WK-GEN-TEXT, LENGTH IN WK-CUT-LEN.
005600******************************************************************
005610 AA930-CUT-FIELD.
005620     PERFORM AA935-RTRIM.
005630     IF WK-GEN-LEN NOT GREATER THAN WK-TRIM-LEN
005640         MOVE WK-GEN-LEN TO WK-CUT-LEN
005650     ELSE
005660         IF WK-TRIM-LEN GREATER THAN 1
005670             MOVE SPACES TO WK-CUT-TEXT
005680             MOVE WK-GEN-TEXT (1:WK-TRIM-LEN - 1) TO WK-CUT-TEXT
005690             MOVE "…" TO WK-CUT-TEXT (WK-TRIM-LEN:1)
005700             MOVE WK-CUT-TEXT TO WK-GEN-TEXT
005710         END-IF
005720         MOVE WK-TRIM-LEN TO WK-CUT-LEN
005730     END-IF.
005740
005750** RIGHT-TRIM WK-GEN-TEXT, SAME DIGIT/CHARACTER SCAN HABIT AS
005760** BD000 AA935 AND THE FIND-LENGTH PARAGRAPHS IN MAPS20/22.
005770 AA935-RTRIM.
005780     MOVE 80 TO WK-GEN-LEN.
005790 AA935-SCAN.
005800     IF WK-GEN-LEN = ZERO
005810         GO TO AA935-EXIT
005820     END-IF.
005830     IF WK-GEN-TEXT (WK-GEN-LEN:1) = SPACE
005840         SUBTRACT 1 FROM WK-GEN-LEN
005850         GO TO AA935-SCAN
005860     END-IF.
005870 AA935-EXIT.
005880     IF WK-GEN-LEN = ZERO
005890         MOVE 1 TO WK-GEN-LEN
005900     END-IF.
005910
005920** EDIT THE 1-OR-2 DIGIT CANDIDATE NUMBER WITH LEADING ZEROS
005930** SUPPRESSED, SAME HABIT AS BD000 AA936.
005940 AA940-EDIT-NUMBER.
005950     MOVE WK-CAND-NUM TO WK-CAND-NUM-EDIT.
005960     MOVE WK-CAND-NUM-EDIT TO WK-CAND-NUM-TEXT.
005970     MOVE 1 TO WK-NUM-EDIT-POS.
005980 AA940-SCAN.
005990     IF WK-NUM-EDIT-POS = 2
006000         GO TO AA940-EXIT
006010     END-IF.
006020     IF WK-NUM-EDIT-POS = 1 AND WK-CAND-NUM-D1 = SPACE
006030         ADD 1 TO WK-NUM-EDIT-POS
006040         GO TO AA940-SCAN
006050     END-IF.
006060     IF WK-NUM-EDIT-POS = 2 AND WK-CAND-NUM-D2 = SPACE
006070         ADD 1 TO WK-NUM-EDIT-POS
006080         GO TO AA940-SCAN
006090     END-IF.
006100 AA940-EXIT.
006110     MOVE SPACES TO WK-CAND-NUM-TEXT-2.
006120     MOVE WK-CAND-NUM-TEXT (WK-NUM-EDIT-POS:(3 - WK-NUM-EDIT-POS))
006130                           TO WK-CAND-NUM-TEXT-2.
006140     MOVE WK-CAND-NUM-TEXT-2 TO WK-CAND-NUM-TEXT.
006150     COMPUTE WK-CAND-NUM-LEN = 3 - WK-NUM-EDIT-POS.
006160
006170******************************************************************
006180**  AA900 SERIES - ABORT HANDLING, SAME TWO-PATH HABIT AS
006190**  BD000 - SYSTEM/FILE ERRORS STOP COLD, CONFIGURATION ERRORS
006200**  ARE LOGGED FOR THE OPERATOR TO CORRECT AND RE-RUN.
006210******************************************************************
006220 AA910-SYSTEM-ABORT.
006230     DISPLAY SY001.
006240     DISPLAY "FILE.......: " WK-ABORT-MSG.
006250     DISPLAY SY010.
006260     STOP RUN RETURNING 12.
006270
006280 AA920-CONFIG-ABORT.
006290     DISPLAY SY020.
006300     DISPLAY "REASON.....: " WK-ABORT-MSG.
006310     STOP RUN RETURNING 8.
006320
006330** EVERY FILE THIS PROGRAM OPENS IS ALSO CLOSED BY THE
006340** PARAGRAPH THAT OWNS IT (AA020, AA030, AA040, AA100, AA200) -
006350** THIS PARAGRAPH IS KEPT SO THE MAIN LINE READS THE SAME AS
006360** THE REST OF THE SUITE, THERE IS NOTHING LEFT TO CLOSE HERE.
006370 AA990-CLOSE-FILES.
006380     CONTINUE.
006390
