000100********************************************************
000110*                                                       *
000120*  RECORD DEFINITION FOR THE BILLING-EVENT FILE         *
000130*  BD-BILL-EVENT.  ONE RECORD PER PROVIDER WEBHOOK
000140*  EVENT, EXPORTED BY THE BILLING BUREAU OVERNIGHT.
000150*                                                       *
000160********************************************************
000170*
000180*  FILE SIZE 254 BYTES, 246 IN USE, 8 RESERVED - THE
000190*  BUREAU FEED HAS ALWAYS PADDED ITS RECORDS OUT TO A
000200*  MULTIPLE OF THEIR OWN BLOCK SIZE, NOT OURS.
000210*
000220*CHANGES:
000230*19/10/16 DEC -     CREATED FOR THE PAID-TIER PROJECT,
000240*                   FIRST INTERFACE TO THE BILLING
000250*                   BUREAU EXTRACT.
000260*05/04/19 DEC -     ADDED EVT-SUB-STATUS FOR SUBSCRIP-
000270*                   TION-UPDATED EVENTS.
000280*11/02/24 PDS -     RENAMED FROM VB-BILL-EVENT, LAYOUT
000290*                   UNCHANGED, FEED-CONSOLIDATION PROJ.
000300*
000310 01  BD-BILLING-EVENT-RECORD.
000320     03  EVT-EVENT-ID            PIC X(30).
000330*                                  PROVIDER EVENT ID.
000340     03  EVT-EVENT-TYPE          PIC X(40).
000350*                                  EG CHECKOUT.SESSION.
000360*                                  COMPLETED.
000370     03  EVT-SUB-STATUS          PIC X(20).
000380*                                  ONLY MEANINGFUL FOR
000390*                                  CUSTOMER.SUBSCRIPTION.
000400*                                  UPDATED EVENTS.
000410     03  EVT-CUSTOMER-ID         PIC X(24).
000420*                                  SPACES IF ABSENT.
000430     03  EVT-EMAIL               PIC X(60).
000440*                                  SPACES IF ABSENT.
000450     03  EVT-PLAN                PIC X(12).
000460*                                  SPACES = USE DEFAULT.
000470     03  EVT-KEYWORD-SETS        PIC X(60).
000480*                                  COMMA LIST, SPACES =
000490*                                  USE DEFAULT.
000500     03  FILLER                  PIC X(08).
000510*                                  RESERVED - BUREAU PAD.
