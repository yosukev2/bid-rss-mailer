000100******************************************************************
000110*
000120*        DAILY BID/TENDER PAID-TIER SUBSCRIBER/BILLING RUN
000130*
000140******************************************************************
000150 IDENTIFICATION DIVISION.
000160 PROGRAM-ID.     BD020.
000170 AUTHOR.         D E COLLINS.
000180 INSTALLATION.   APPLEWOOD COMPUTERS - BID/TENDER DIGEST SUITE.
000190 DATE-WRITTEN.   19/10/94.
000200 DATE-COMPILED.
000210 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000220*
000230*  REMARKS.  READS THE BILLING BUREAUS OVERNIGHT WEBHOOK-EVENT
000240*  EXTRACT AND APPLIES EACH EVENT TO THE PAID-TIER SUBSCRIBER
000250*  ROSTER - ACTIVATE ON A COMPLETED CHECKOUT, STOP ON A FAILED
000260*  INVOICE OR A CANCELLED/PAST-DUE SUBSCRIPTION, IGNORE ANYTHING
000270*  ELSE.  THE ROSTER IS REWRITTEN IN FULL AT END OF JOB AND ONE
000280*  RESULT RECORD IS WRITTEN PER EVENT FOR THE BUREAU RECONCILE.
000290*
000300*  ORIGINALLY THE STOCK-REVALUATION PASS - SEE THE 1994-2011
000310*  HISTORY BELOW - THE LOAD-TABLE, READ-TRANSACTION, APPLY-
000320*  AND-REWRITE SHAPE OF THAT PROGRAM IS KEPT HERE, ONLY WHAT
000330*  IS READ AND APPLIED HAS CHANGED.
000340*
000350*CHANGE-LOG.
000360*19/10/94 DEC -     CREATED AS THE STOCK-REVALUATION PASS,
000370*                   LOADS STOCK MASTER TO A TABLE, APPLIES
000380*                   ONE COST-CHANGE TRANSACTION FILE, REWRITES
000390*                   THE MASTER.
000400*30/06/97 DEC -     ADDED THE VARIANCE-EXCEEDS-10-PERCENT
000410*                   WARNING LINE (LATER REMOVED, SEE 19/10/16).
000420*11/01/99 TKN -     Y2K REVIEW - TRANSACTION-DATE STAMPS
000430*                   CONFIRMED 4-DIGIT YEAR, SIGNED OFF.
000440*14/03/11 DEC -     COST-CENTRE BREAKOUT ADDED (LATER REMOVED,
000450*                   SEE 19/10/16).
000460*19/10/16 DEC -     REBUILT AS BD020 FOR THE PAID-TIER PROJECT
000470*                   - STOCK REVALUATION RETIRED, PROGRAM NOW
000480*                   APPLIES BILLING-BUREAU WEBHOOK EVENTS TO
000490*                   THE SUBSCRIBER ROSTER (TICKET BD-140).
000500*05/04/19 DEC -     SUBSCRIPTION-UPDATED STOP-STATUS LIST
000510*                   ADDED (TICKET BD-144).
000520*11/02/24 PDS -     CUSTOMER-ID TO E-MAIL MAPPING TABLE ADDED
000530*                   SO A STOP EVENT WITH NO E-MAIL CAN STILL
000540*                   BE RESOLVED (TICKET BD-148).
000541*30/07/24 PDS -     SUBSCRIBER-FILE/SUB-OUT-FILE REPOINTED FROM
000542*                   "BDSUBFL"/"BDSUBNW" TO THE SAME "BDSUBSC"
000543*                   NAME BD000 READS - THE OLD PAIR OF NAMES
000544*                   MEANT AN ACTIVATE/STOP HERE NEVER REACHED
000545*                   THE NEXT DIGEST RUN.  SUBSCRIBER-FILE NOW
000546*                   CLOSED AT AA030 ONCE THE ROSTER TABLE IS
000547*                   LOADED, FREEING THE NAME FOR SUB-OUT-FILE
000548*                   TO REOPEN AT AA400 (TICKET BD-151).
000550
000560 ENVIRONMENT DIVISION.
000570 CONFIGURATION SECTION.
000580 SOURCE-COMPUTER.    IBM-4381.
000590 OBJECT-COMPUTER.    IBM-4381.
000600 SPECIAL-NAMES.
000610     C01 IS TOP-OF-FORM
000620     CLASS ALPHA-CLASS IS "A" THRU "Z" "a" THRU "z"
000630     UPSI-0 IS BD-TRACE-SWITCH.
000640
000650 INPUT-OUTPUT SECTION.
000660 FILE-CONTROL.
000670     SELECT PARAM-FILE      ASSIGN TO "BDPARAM"
000680         ORGANIZATION IS SEQUENTIAL
000690         FILE STATUS  IS FS-PARAM.
000700     SELECT SUBSCRIBER-FILE ASSIGN TO "BDSUBSC"
000710         ORGANIZATION IS SEQUENTIAL
000720         FILE STATUS  IS FS-SUBSCRIBER.
000730*                                  SAME PHYSICAL ROSTER BD000
000731*                                  READS - SEE THE AA030/AA400
000732*                                  CLOSE-THEN-REOPEN NOTE BELOW.
000733     SELECT SUB-OUT-FILE    ASSIGN TO "BDSUBSC"
000740         ORGANIZATION IS SEQUENTIAL
000750         FILE STATUS  IS FS-SUB-OUT.
000760     SELECT EVENT-FILE      ASSIGN TO "BDEVENT"
000770         ORGANIZATION IS SEQUENTIAL
000780         FILE STATUS  IS FS-EVENT.
000790     SELECT RESULT-FILE     ASSIGN TO "BDRESLT"
000800         ORGANIZATION IS SEQUENTIAL
000810         FILE STATUS  IS FS-RESULT.
000820
000830 DATA DIVISION.
000840 FILE SECTION.
000850 FD  PARAM-FILE.
000860     COPY WSBDCTL.
000870 FD  SUBSCRIBER-FILE.
000880     COPY WSBDSUB.
000890**
000900*  SUB-OUT-FILE IS THE SAME LAYOUT AND THE SAME "BDSUBSC"
000910*  ASSIGN AS SUBSCRIBER-FILE ABOVE - THE WHOLE ROSTER IS READ
000920*  TO WK-SUB-TABLE AND SUBSCRIBER-FILE IS CLOSED AT AA030
000930*  BEFORE SUB-OUT-FILE IS OPENED, SO THE END-OF-JOB REWRITE
000935*  LANDS BACK ON THE SAME PHYSICAL ROSTER BD000 READS - SAME
000936*  CLOSE-THEN-REOPEN HABIT AS THE OLD STOCK-REVALUATION PASS
000937*  THIS PROGRAM WAS BUILT FROM.
000940**
000950 FD  SUB-OUT-FILE.
000960 01  BD-SUB-OUT-RECORD          PIC X(240).
000970 FD  EVENT-FILE.
000980     COPY WSBDEVT.
000990 FD  RESULT-FILE.
001000     COPY WSBDRES.
001010
001020 WORKING-STORAGE SECTION.
001030 01  WK-FILE-STATUSES.
001040     03  FS-PARAM                PIC XX.
001050     03  FS-SUBSCRIBER           PIC XX.
001060     03  FS-SUB-OUT              PIC XX.
001070     03  FS-EVENT                PIC XX.
001080     03  FS-RESULT                PIC XX.
001090     03  FILLER                  PIC X(02).
001100
001110     COPY WSBDMSG.
001120*
001130*  BD-CALLING-DATA (THE PARAM-FILE FD RECORD, SEE ABOVE) IS
001140*  THE WORKING COPY OF THE RUN-CONTROL BLOCK - CTL-RUN-DATE
001150*  AND CTL-RUN-TIME ARE THE FIELDS THIS PROGRAM ACTUALLY USES.
001160**
001170 01  WK-DATE8                    PIC 9(08).
001180 01  WK-DATE8-PARTS REDEFINES WK-DATE8.
001190     03  WK-D8-YEAR              PIC 9(04).
001200     03  WK-D8-MONTH             PIC 9(02).
001210     03  WK-D8-DAY               PIC 9(02).
001220
001230 01  WK-TIME8                    PIC 9(08).
001240 01  WK-TIME8-PARTS REDEFINES WK-TIME8.
001250     03  WK-T8-HOUR              PIC 9(02).
001260     03  WK-T8-MIN               PIC 9(02).
001270     03  WK-T8-SEC               PIC 9(02).
001280     03  WK-T8-HUND              PIC 9(02).
001290
001300 01  WK-STAMP8                   PIC X(20).
001310
001320**
001330*  WHOLE-ROSTER TABLE - LOADED AT AA030 SO EVERY EVENT CAN BE
001340*  APPLIED AGAINST IT IN MEMORY, THEN THE FULL TABLE IS WRITTEN
001350*  BACK OUT AT AA400 END OF JOB - SAME LOAD/APPLY/REWRITE HABIT
001360*  AS THE OLD STOCK-REVALUATION PASS.
001370**
001380 01  WK-SUB-TABLE.
001390     03  WK-SUB-COUNT            PIC 9(04) COMP.
001400     03  WK-SUB-MAX              PIC 9(04) COMP VALUE 2000.
001410     03  WK-SUB-ENTRY OCCURS 2000 TIMES
001420                      INDEXED BY WK-SUB-IX.
001430         05  SUBT-EMAIL          PIC X(60).
001440         05  SUBT-EMAIL-NORM     PIC X(60).
001450         05  SUBT-STATUS         PIC X(08).
001460         05  SUBT-PLAN           PIC X(12).
001470         05  SUBT-KEYWORD-SETS   PIC X(60).
001480         05  SUBT-UPDATED-AT     PIC X(20).
001490         05  FILLER              PIC X(04).
001500     03  WK-SUB-X                PIC 9(04) COMP.
001510
001520**
001530*  CUSTOMER-ID TO E-MAIL-NORM MAPPING TABLE - REMEMBERED SO A
001540*  LATER EVENT CARRYING ONLY A CUSTOMER-ID CAN STILL RESOLVE
001550*  ITS SUBSCRIBER, SEE 11/02/24 ABOVE.
001560**
001570 01  WK-CUST-MAP-TABLE.
001580     03  WK-CUST-COUNT           PIC 9(04) COMP.
001590     03  WK-CUST-MAX             PIC 9(04) COMP VALUE 1000.
001600     03  WK-CUST-ENTRY OCCURS 1000 TIMES.
001610         05  CMT-CUSTOMER-ID     PIC X(24).
001620         05  CMT-EMAIL-NORM      PIC X(60).
001630         05  FILLER              PIC X(04).
001640     03  WK-CUST-X               PIC 9(04) COMP.
001650
001660**
001670*  PER-EVENT WORK AREA - RESOLVED E-MAIL, CLASSIFICATION AND
001680*  UPSERT TARGET ARE ALL BUILT HERE BEFORE THE ROSTER OR THE
001690*  RESULT FILE ARE TOUCHED.
001700**
001710 01  WK-EVENT-WORK.
001720     03  WK-EMAIL-NORM           PIC X(60).
001730     03  WK-EMAIL-RAW            PIC X(60).
001740     03  WK-ACTION               PIC X(10).
001750     03  WK-PLAN                 PIC X(12).
001760     03  WK-KEYWORD-SETS         PIC X(60).
001770     03  WK-STATUS-LOWER         PIC X(20).
001780     03  WK-SUB-FOUND-IX         PIC 9(04) COMP.
001790     03  WK-CUST-FOUND-IX        PIC 9(04) COMP.
001800     03  FILLER                  PIC X(04).
001810
001820 01  WK-CONTROL-FLAGS.
001830     03  WK-SUB-FOUND-FLAG       PIC X(01).
001840         88  WK-SUB-WAS-FOUND            VALUE "Y".
001850     03  WK-CUST-FOUND-FLAG      PIC X(01).
001860         88  WK-CUST-WAS-FOUND           VALUE "Y".
001870     03  WK-EMAIL-VALID-FLAG     PIC X(01).
001880         88  WK-EMAIL-IS-VALID           VALUE "Y".
001890     03  WK-ERROR-FLAG           PIC X(01).
001900         88  WK-EVENT-IS-ERROR           VALUE "Y".
001910     03  FILLER                  PIC X(04).
001920
001930**
001940*  E-MAIL VALIDATION SCAN AREA - COUNTS "@" AND SPACES, THEN
001950*  SPLITS ON THE "@" TO CHECK THE LOCAL PART AND THE DOMAIN
001960*  SEPARATELY, SAME CHAR-AT-A-TIME SCAN HABIT AS MAPS20.
001970**
001980 01  WK-EMAIL-SCAN-AREA.
001990     03  WK-EM-TEXT              PIC X(60).
002000     03  WK-EM-AT-COUNT          PIC 9(02) COMP.
002010     03  WK-EM-AT-POS            PIC 9(02) COMP.
002020     03  WK-EM-DOT-COUNT         PIC 9(02) COMP.
002030     03  WK-EM-SPACE-COUNT       PIC 9(02) COMP.
002040     03  WK-EM-SCAN-POS          PIC 9(02) COMP.
002050     03  WK-EM-DOMAIN-LEN        PIC 9(02) COMP.
002060     03  WK-EM-DOMAIN-TEXT       PIC X(60).
002070     03  WK-EM-DOMAIN-PARTS REDEFINES WK-EM-DOMAIN-TEXT.
002080         05  WK-EM-DOMAIN-FIRST-CHAR     PIC X(01).
002090         05  WK-EM-DOMAIN-REMAINDER      PIC X(59).
002091     03  WK-EM-DOM-SCAN-POS      PIC 9(02) COMP.
002092     03  WK-EM-DBLDOT-FLAG       PIC X(01).
002093         88  WK-EM-DBLDOT-FOUND          VALUE "Y".
002100     03  FILLER                  PIC X(02).
002110
002120**
002130*  KEYWORD-SET LIST PARSE AREA - COMMA SPLIT WITH BLANK-DROP
002140*  AND DUPLICATE-DROP, SAME UNSTRING-A-LIST HABIT AS THE
002150*  KEYWORD-SET LOADER IN BD000 AA030.
002160**
002170 01  WK-KEYSET-PARSE-AREA.
002180     03  WK-KS-INPUT             PIC X(60).
002190     03  WK-KS-PTR               PIC 9(02) COMP.
002200     03  WK-KS-ONE-TERM          PIC X(20).
002210     03  WK-KS-BUILD             PIC X(60).
002220     03  WK-KS-BUILD-LEN         PIC 9(02) COMP.
002230     03  WK-KS-DUP-FLAG          PIC X(01).
002240         88  WK-KS-IS-DUP                VALUE "Y".
002250     03  WK-KS-KX                PIC 9(02) COMP.
002260     03  WK-KS-START             PIC 9(02) COMP.
002270     03  WK-KS-TERM-LEN          PIC 9(02) COMP.
002280     03  WK-KS-TRIMMED           PIC X(20).
002290     03  WK-KS-WRAP-BUILD        PIC X(62).
002300     03  WK-KS-WRAP-BUILD-LEN    PIC 9(02) COMP.
002310     03  WK-KS-WRAP-TERM         PIC X(22).
002320     03  WK-KS-WRAP-TERM-LEN     PIC 9(02) COMP.
002330     03  WK-KS-WRAP-COUNT        PIC 9(02) COMP.
002340     03  FILLER                  PIC X(04).
002350
002360 01  WK-ABORT-MSG                   PIC X(48).
002370
002380**
002390*  MAPS20 CALLING AREA - LAYOUT MUST MATCH THE LINKAGE SECTION
002400*  OF MAPS20 EXACTLY, SAME HABIT AS BD000.  USED HERE ONLY TO
002410*  FOLD EVT-SUB-STATUS TO LOWER CASE BEFORE THE STOP-STATUS
002420*  LIST COMPARE.
002430**
002440 01  WK-MAP20-AREA.
002450     03  WK20-FUNCTION-CODE      PIC X(01).
002460         88  WK20-FOLD-TEXT              VALUE "F".
002470         88  WK20-TEST-CONTAINS          VALUE "C".
002480     03  WK20-TEXT-IN            PIC X(100).
002490     03  WK20-TEXT-OUT           PIC X(100).
002500     03  WK20-TERM-IN            PIC X(20).
002510     03  WK20-FOUND-FLAG         PIC X(01).
002520         88  WK20-TERM-FOUND             VALUE "Y".
002530     03  FILLER                  PIC X(04).
002540
002550**
002560******************************************************************
002570**  PROCEDURE DIVISION.
002580******************************************************************
002590 PROCEDURE DIVISION.
002600 AA000-MAIN.
002610     PERFORM AA010-OPEN-FILES.
002620     PERFORM AA020-LOAD-PARAMETERS.
002630     PERFORM AA030-LOAD-ROSTER.
002640     PERFORM AA100-READ-ONE-EVENT.
002650     PERFORM AA110-PROCESS-ONE-EVENT
002660         UNTIL FS-EVENT = "10".
002670     PERFORM AA400-REWRITE-ROSTER.
002680     PERFORM AA990-CLOSE-FILES.
002690     STOP RUN.
002700
002710******************************************************************
002720**  AA010/AA020 - OPEN THE SUITES FILES AND LOAD THE RUN-
002730**  CONTROL BLOCK, SAME TWO-STEP HABIT AS BD000 AND BD010.
002740******************************************************************
002750 AA010-OPEN-FILES.
002760     OPEN INPUT  PARAM-FILE.
002770     IF FS-PARAM NOT = "00"
002780         MOVE "PARAM-FILE" TO WK-ABORT-MSG
002790         PERFORM AA910-SYSTEM-ABORT
002800     END-IF.
002810     OPEN INPUT  SUBSCRIBER-FILE.
002820     IF FS-SUBSCRIBER NOT = "00"
002830         MOVE "SUBSCRIBER-FILE" TO WK-ABORT-MSG
002840         PERFORM AA910-SYSTEM-ABORT
002850     END-IF.
002860     OPEN INPUT  EVENT-FILE.
002870     IF FS-EVENT NOT = "00"
002880         MOVE "EVENT-FILE" TO WK-ABORT-MSG
002890         PERFORM AA910-SYSTEM-ABORT
002900     END-IF.
002910     OPEN OUTPUT RESULT-FILE.
002920     IF FS-RESULT NOT = "00"
002930         MOVE "RESULT-FILE" TO WK-ABORT-MSG
002940         PERFORM AA910-SYSTEM-ABORT
002950     END-IF.
002960
002970 AA020-LOAD-PARAMETERS.
002980     READ PARAM-FILE INTO BD-CALLING-DATA.
002990     IF FS-PARAM NOT = "00"
003000         MOVE "PARAM-FILE" TO WK-ABORT-MSG
003010         PERFORM AA910-SYSTEM-ABORT
003020     END-IF.
003030     ACCEPT WK-DATE8 FROM DATE YYYYMMDD.
003040     ACCEPT WK-TIME8 FROM TIME.
003050     STRING WK-D8-YEAR              DELIMITED BY SIZE
003060            "-"                     DELIMITED BY SIZE
003070            WK-D8-MONTH             DELIMITED BY SIZE
003080            "-"                     DELIMITED BY SIZE
003090            WK-D8-DAY               DELIMITED BY SIZE
003100            " "                     DELIMITED BY SIZE
003110            WK-T8-HOUR              DELIMITED BY SIZE
003120            ":"                     DELIMITED BY SIZE
003130            WK-T8-MIN               DELIMITED BY SIZE
003140            ":"                     DELIMITED BY SIZE
003150            WK-T8-SEC               DELIMITED BY SIZE
003160         INTO WK-STAMP8.
003170     MOVE WK-STAMP8 TO CTL-RUN-DATE.
003180     MOVE WK-STAMP8 TO CTL-RUN-TIME.
003190
003200******************************************************************
003210**  AA030 - LOAD THE WHOLE SUBSCRIBER ROSTER TO WK-SUB-TABLE.
003220******************************************************************
003230 AA030-LOAD-ROSTER.
003240     MOVE ZERO TO WK-SUB-COUNT.
003250     PERFORM AA031-READ-ONE-SUB.
003260     PERFORM AA032-ADD-ONE-SUB UNTIL FS-SUBSCRIBER = "10".
003261*                                  ROSTER IS NOW ALL IN
003262*                                  WK-SUB-TABLE - CLOSE THE
003263*                                  "BDSUBSC" PHYSICAL FILE HERE
003264*                                  SO SUB-OUT-FILE CAN REOPEN
003265*                                  THE SAME NAME FOR OUTPUT AT
003266*                                  AA400 WITHOUT A CONFLICT.
003267     CLOSE SUBSCRIBER-FILE.
003270
003280 AA032-ADD-ONE-SUB.
003290     IF WK-SUB-COUNT < WK-SUB-MAX
003300         ADD 1 TO WK-SUB-COUNT
003310         MOVE SUB-EMAIL         TO SUBT-EMAIL (WK-SUB-COUNT)
003320         MOVE SUB-EMAIL-NORM    TO SUBT-EMAIL-NORM (WK-SUB-COUNT)
003330         MOVE SUB-STATUS        TO SUBT-STATUS (WK-SUB-COUNT)
003340         MOVE SUB-PLAN          TO SUBT-PLAN (WK-SUB-COUNT)
003350         MOVE SUB-KEYWORD-SETS  TO
003360              SUBT-KEYWORD-SETS (WK-SUB-COUNT)
003370         MOVE SUB-UPDATED-AT    TO SUBT-UPDATED-AT (WK-SUB-COUNT)
003380     END-IF.
003390     PERFORM AA031-READ-ONE-SUB.
003400
003410 AA031-READ-ONE-SUB.
003420     READ SUBSCRIBER-FILE INTO BD-SUBSCRIBER-RECORD.
003430     IF FS-SUBSCRIBER NOT = "00" AND FS-SUBSCRIBER NOT = "10"
003440         MOVE "SUBSCRIBER-FILE" TO WK-ABORT-MSG
003450         PERFORM AA910-SYSTEM-ABORT
003460     END-IF.
003470
003480******************************************************************
003490**  AA100/AA110 - MAIN EVENT LOOP.  FOR EVERY BILLING-EVENT,
003500**  CLASSIFY, APPLY, THEN WRITE THE RESULT RECORD.
003510******************************************************************
003520 AA100-READ-ONE-EVENT.
003530     READ EVENT-FILE.
003540     IF FS-EVENT NOT = "00" AND FS-EVENT NOT = "10"
003550         MOVE "EVENT-FILE" TO WK-ABORT-MSG
003560         PERFORM AA910-SYSTEM-ABORT
003570     END-IF.
003580
003590 AA110-PROCESS-ONE-EVENT.
003600     MOVE "N" TO WK-ERROR-FLAG.
003610     MOVE SPACES TO WK-EMAIL-NORM WK-ACTION.
003620     PERFORM AA120-RESOLVE-EMAIL.
003630     PERFORM AA130-CLASSIFY-EVENT.
003640     EVALUATE WK-ACTION
003650         WHEN "activated "
003660             PERFORM AA200-APPLY-ACTIVATE
003670         WHEN "stopped   "
003680             PERFORM AA300-APPLY-STOP
003690         WHEN OTHER
003700             CONTINUE
003710     END-EVALUATE.
003720     PERFORM AA600-WRITE-RESULT.
003730     PERFORM AA100-READ-ONE-EVENT.
003740
003750******************************************************************
003760**  AA120 - RESOLVE THE EVENT E-MAIL - USE EVT-EMAIL IF GIVEN,
003770**  ELSE LOOK UP EVT-CUSTOMER-ID IN THE MAPPING TABLE.  REMEMBER
003780**  THE CUSTOMER-ID / E-MAIL PAIR WHEN BOTH ARE PRESENT.
003790******************************************************************
003800 AA120-RESOLVE-EMAIL.
003810     MOVE SPACES TO WK-EMAIL-NORM WK-EMAIL-RAW.
003820     IF EVT-EMAIL NOT = SPACES
003830         MOVE EVT-EMAIL TO WK-EMAIL-RAW
003840         MOVE EVT-EMAIL TO WK-EM-TEXT
003850         PERFORM AA610-VALIDATE-EMAIL
003860         IF WK-EMAIL-IS-VALID
003870             MOVE WK-EM-TEXT TO WK-EMAIL-NORM
003880         END-IF
003890     ELSE
003900         IF EVT-CUSTOMER-ID NOT = SPACES
003910             PERFORM AA510-SEARCH-CUST-MAP
003920             IF WK-CUST-WAS-FOUND
003930                 MOVE CMT-EMAIL-NORM (WK-CUST-FOUND-IX)
003940                                     TO WK-EMAIL-NORM
003950             END-IF
003960         END-IF
003970     END-IF.
003980     IF EVT-CUSTOMER-ID NOT = SPACES
003990        AND WK-EMAIL-NORM NOT = SPACES
004000         PERFORM AA520-REMEMBER-CUST-MAP
004010     END-IF.
004020
004030******************************************************************
004040**  AA130 - CLASSIFY THE EVENT.  FIRST RULE THAT APPLIES WINS,
004050**  SEE THE BILLING-EVENT TABLE IN THE OPS MANUAL.
004060******************************************************************
004070 AA130-CLASSIFY-EVENT.
004080     MOVE "ignored   " TO WK-ACTION.
004090     IF EVT-EVENT-TYPE = "checkout.session.completed"
004100         MOVE "activated " TO WK-ACTION
004110     ELSE
004120         IF EVT-EVENT-TYPE = "invoice.payment_failed" OR
004130            EVT-EVENT-TYPE = "customer.subscription.deleted"
004140             MOVE "stopped   " TO WK-ACTION
004150         ELSE
004160             IF EVT-EVENT-TYPE = "customer.subscription.updated"
004170                 MOVE "F" TO WK20-FUNCTION-CODE
004180                 MOVE SPACES TO WK20-TEXT-IN
004190                 MOVE EVT-SUB-STATUS TO WK20-TEXT-IN
004200                 CALL "MAPS20" USING WK-MAP20-AREA
004210                 MOVE WK20-TEXT-OUT (1:20) TO WK-STATUS-LOWER
004220                 IF WK-STATUS-LOWER = "canceled  " OR
004230                    WK-STATUS-LOWER = "paused    " OR
004240                    WK-STATUS-LOWER = "past_due  " OR
004250                    WK-STATUS-LOWER = "unpaid    " OR
004260                    WK-STATUS-LOWER = "incomplete_expired "
004270                     MOVE "stopped   " TO WK-ACTION
004280                 END-IF
004290             END-IF
004300         END-IF
004310     END-IF.
004320
004330******************************************************************
004340**  AA200/AA300 - APPLY THE CLASSIFICATION TO THE ROSTER TABLE.
004350**  A MISSING E-MAIL (AND NO CUSTOMER MAPPING) AT THIS POINT IS
004360**  ALWAYS AN ERROR, ACTIVATE OR STOP ALIKE.
004370******************************************************************
004380 AA200-APPLY-ACTIVATE.
004390     IF WK-EMAIL-NORM = SPACES
004400         MOVE "Y" TO WK-ERROR-FLAG
004410         MOVE "error     " TO WK-ACTION
004420     ELSE
004430         MOVE "active" TO WK-STATUS-LOWER
004440         PERFORM AA620-VALIDATE-STATUS
004450         PERFORM AA630-PARSE-KEYWORD-SETS
004460         IF EVT-PLAN = SPACES
004470             MOVE "manual" TO WK-PLAN
004480         ELSE
004490             MOVE EVT-PLAN TO WK-PLAN
004500         END-IF
004510         PERFORM AA530-SEARCH-SUB
004520         IF WK-SUB-WAS-FOUND
004530             MOVE WK-STATUS-LOWER TO SUBT-STATUS (WK-SUB-FOUND-IX)
004540             MOVE WK-PLAN         TO SUBT-PLAN (WK-SUB-FOUND-IX)
004550             MOVE WK-KEYWORD-SETS TO
004560                  SUBT-KEYWORD-SETS (WK-SUB-FOUND-IX)
004570             MOVE WK-STAMP8       TO
004580                  SUBT-UPDATED-AT (WK-SUB-FOUND-IX)
004590         ELSE
004600             PERFORM AA540-APPEND-SUB
004610         END-IF
004620     END-IF.
004630
004640 AA300-APPLY-STOP.
004650     IF WK-EMAIL-NORM = SPACES
004660         MOVE "Y" TO WK-ERROR-FLAG
004670         MOVE "error     " TO WK-ACTION
004680     ELSE
004690         MOVE "stopped" TO WK-STATUS-LOWER
004700         PERFORM AA620-VALIDATE-STATUS
004710         PERFORM AA530-SEARCH-SUB
004720         IF WK-SUB-WAS-FOUND
004730             MOVE WK-STATUS-LOWER TO SUBT-STATUS (WK-SUB-FOUND-IX)
004740             MOVE WK-STAMP8       TO
004750                  SUBT-UPDATED-AT (WK-SUB-FOUND-IX)
004760         ELSE
004770             MOVE "manual" TO WK-PLAN
004780             MOVE "all"    TO WK-KEYWORD-SETS
004790             PERFORM AA540-APPEND-SUB
004800         END-IF
004810     END-IF.
004820
004830******************************************************************
004840**  AA530 - SEARCH WK-SUB-TABLE FOR WK-EMAIL-NORM.  SAME OUT-
004850**  OF-LINE PERFORM-VARYING HABIT AS BD010 AA110/AA111.
004860******************************************************************
004870 AA530-SEARCH-SUB.
004880     MOVE "N" TO WK-SUB-FOUND-FLAG.
004890     PERFORM AA531-COMPARE-ONE-SUB VARYING WK-SUB-X FROM 1 BY 1
004900             UNTIL WK-SUB-X > WK-SUB-COUNT OR WK-SUB-WAS-FOUND.
004910     IF WK-SUB-WAS-FOUND
004920         MOVE WK-SUB-X TO WK-SUB-FOUND-IX
004930     END-IF.
004940
004950 AA531-COMPARE-ONE-SUB.
004960     IF SUBT-EMAIL-NORM (WK-SUB-X) = WK-EMAIL-NORM
004970         MOVE "Y" TO WK-SUB-FOUND-FLAG
004980     END-IF.
004990
005000******************************************************************
005010**  AA540 - APPEND A NEW ROSTER ENTRY, TABLE FULL IS A BUSINESS
005020**  ERROR, NOT A SYSTEM ABORT - THE OPERATOR RE-RUNS AFTER THE
005030**  ROSTER IS TRIMMED OR THE TABLE SIZE IS RAISED.
005040******************************************************************
005050 AA540-APPEND-SUB.
005060     IF WK-SUB-COUNT >= WK-SUB-MAX
005070         MOVE "SUBSCRIBER TABLE FULL" TO WK-ABORT-MSG
005080         PERFORM AA920-CONFIG-ABORT
005090     END-IF.
005100     ADD 1 TO WK-SUB-COUNT.
005110     MOVE WK-EMAIL-RAW     TO SUBT-EMAIL (WK-SUB-COUNT).
005120     IF WK-EMAIL-RAW = SPACES
005130         MOVE WK-EMAIL-NORM TO SUBT-EMAIL (WK-SUB-COUNT)
005140     END-IF.
005150     MOVE WK-EMAIL-NORM    TO SUBT-EMAIL-NORM (WK-SUB-COUNT).
005160     MOVE WK-STATUS-LOWER  TO SUBT-STATUS (WK-SUB-COUNT).
005170     MOVE WK-PLAN          TO SUBT-PLAN (WK-SUB-COUNT).
005180     MOVE WK-KEYWORD-SETS  TO SUBT-KEYWORD-SETS (WK-SUB-COUNT).
005190     MOVE WK-STAMP8        TO SUBT-UPDATED-AT (WK-SUB-COUNT).
005200     MOVE WK-SUB-COUNT     TO WK-SUB-FOUND-IX.
005210
005220******************************************************************
005230**  AA400 - REWRITE THE WHOLE ROSTER TO SUB-OUT-FILE AT END OF
005240**  JOB, SAME LOAD/APPLY/REWRITE HABIT AS THE OLD STOCK-
005250**  REVALUATION PASS THIS PROGRAM WAS BUILT FROM.
005260******************************************************************
005270 AA400-REWRITE-ROSTER.
005280     OPEN OUTPUT SUB-OUT-FILE.
005290     IF FS-SUB-OUT NOT = "00"
005300         MOVE "SUB-OUT-FILE" TO WK-ABORT-MSG
005310         PERFORM AA910-SYSTEM-ABORT
005320     END-IF.
005330     MOVE 1 TO WK-SUB-X.
005340     PERFORM AA401-WRITE-ONE-SUB UNTIL WK-SUB-X > WK-SUB-COUNT.
005350     CLOSE SUB-OUT-FILE.
005360
005370 AA401-WRITE-ONE-SUB.
005380     MOVE SPACES TO BD-SUB-OUT-RECORD.
005390     MOVE SUBT-EMAIL (WK-SUB-X)          TO SUB-EMAIL.
005400     MOVE SUBT-EMAIL-NORM (WK-SUB-X)     TO SUB-EMAIL-NORM.
005410     MOVE SUBT-STATUS (WK-SUB-X)         TO SUB-STATUS.
005420     MOVE SUBT-PLAN (WK-SUB-X)           TO SUB-PLAN.
005430     MOVE SUBT-KEYWORD-SETS (WK-SUB-X)   TO SUB-KEYWORD-SETS.
005440     MOVE SUBT-UPDATED-AT (WK-SUB-X)     TO SUB-UPDATED-AT.
005450     MOVE BD-SUBSCRIBER-RECORD           TO BD-SUB-OUT-RECORD.
005460     WRITE BD-SUB-OUT-RECORD.
005470     IF FS-SUB-OUT NOT = "00"
005480         MOVE "SUB-OUT-FILE" TO WK-ABORT-MSG
005490         PERFORM AA910-SYSTEM-ABORT
005500     END-IF.
005510     ADD 1 TO WK-SUB-X.
005520
005530******************************************************************
005540**  AA510/AA520 - CUSTOMER-ID / E-MAIL MAPPING TABLE, SAME OUT-
005550**  OF-LINE SEARCH HABIT AS AA530 ABOVE.
005560******************************************************************
005570 AA510-SEARCH-CUST-MAP.
005580     MOVE "N" TO WK-CUST-FOUND-FLAG.
005590     PERFORM AA511-COMPARE-ONE-CUST VARYING WK-CUST-X FROM 1 BY 1
005600             UNTIL WK-CUST-X > WK-CUST-COUNT OR WK-CUST-WAS-FOUND.
005610     IF WK-CUST-WAS-FOUND
005620         MOVE WK-CUST-X TO WK-CUST-FOUND-IX
005630     END-IF.
005640
005650 AA511-COMPARE-ONE-CUST.
005660     IF CMT-CUSTOMER-ID (WK-CUST-X) = EVT-CUSTOMER-ID
005670         MOVE "Y" TO WK-CUST-FOUND-FLAG
005680     END-IF.
005690
005700 AA520-REMEMBER-CUST-MAP.
005710     PERFORM AA510-SEARCH-CUST-MAP.
005720     IF WK-CUST-WAS-FOUND
005730         MOVE WK-EMAIL-NORM TO CMT-EMAIL-NORM (WK-CUST-FOUND-IX)
005740     ELSE
005750         IF WK-CUST-COUNT < WK-CUST-MAX
005760             ADD 1 TO WK-CUST-COUNT
005770             MOVE EVT-CUSTOMER-ID TO
005780                  CMT-CUSTOMER-ID (WK-CUST-COUNT)
005790             MOVE WK-EMAIL-NORM   TO
005800                  CMT-EMAIL-NORM (WK-CUST-COUNT)
005810         END-IF
005820     END-IF.
005830
005840******************************************************************
005850**  AA600 - WRITE THE RESULT RECORD FOR THIS EVENT.  ERROR
005860**  OVERRIDES WHATEVER AA130 CLASSIFIED, SEE AA110 ABOVE.
005870******************************************************************
005880 AA600-WRITE-RESULT.
005890     IF WK-EVENT-IS-ERROR
005900         MOVE "error     " TO WK-ACTION
005910     END-IF.
005920     MOVE SPACES TO BD-BILLING-RESULT-RECORD.
005930     MOVE EVT-EVENT-ID TO RES-EVENT-ID.
005940     MOVE WK-ACTION TO RES-ACTION.
005950     IF WK-ACTION = "ignored   " OR WK-ACTION = "error     "
005960         MOVE SPACES TO RES-EMAIL-NORM
005970     ELSE
005980         MOVE WK-EMAIL-NORM TO RES-EMAIL-NORM
005990     END-IF.
006000     WRITE BD-BILLING-RESULT-RECORD.
006010     IF FS-RESULT NOT = "00"
006020         MOVE "RESULT-FILE" TO WK-ABORT-MSG
006030         PERFORM AA910-SYSTEM-ABORT
006040     END-IF.
006050
006060******************************************************************
006070**  AA610 - VALIDATE AND NORMALIZE ONE E-MAIL ADDRESS.  EXACTLY
006080**  ONE "@", A NON-BLANK LOCAL PART WITH NO EMBEDDED SPACE, A
006090**  DOMAIN WITH AT LEAST ONE "." AND NON-EMPTY LABELS EITHER
006100**  SIDE OF IT, AND NO SPACE ANYWHERE IN THE ADDRESS.  ON ENTRY
006110**  WK-EM-TEXT HOLDS THE RAW ADDRESS, ON EXIT (WHEN VALID) IT
006120**  HOLDS THE TRIMMED, LOWER-CASED FORM.
006130******************************************************************
006140 AA610-VALIDATE-EMAIL.
006150     MOVE "N" TO WK-EMAIL-VALID-FLAG.
006160     MOVE "F" TO WK20-FUNCTION-CODE.
006170     MOVE SPACES TO WK20-TEXT-IN.
006180     MOVE WK-EM-TEXT TO WK20-TEXT-IN.
006190     CALL "MAPS20" USING WK-MAP20-AREA.
006200     MOVE WK20-TEXT-OUT (1:60) TO WK-EM-TEXT.
006210     MOVE ZERO TO WK-EM-AT-COUNT WK-EM-DOT-COUNT
006220                  WK-EM-SPACE-COUNT WK-EM-AT-POS.
006230     INSPECT WK-EM-TEXT TALLYING WK-EM-AT-COUNT FOR ALL "@".
006240     INSPECT WK-EM-TEXT TALLYING WK-EM-SPACE-COUNT FOR ALL " ".
006250     IF WK-EM-AT-COUNT NOT = 1
006260         GO TO AA610-EXIT
006270     END-IF.
006280     MOVE 1 TO WK-EM-SCAN-POS.
006290     PERFORM AA611-FIND-AT-SIGN VARYING WK-EM-SCAN-POS FROM 1 BY 1
006300             UNTIL WK-EM-SCAN-POS > 60 OR WK-EM-AT-POS NOT = ZERO.
006310     IF WK-EM-AT-POS < 2 OR WK-EM-AT-POS > 58
006320         GO TO AA610-EXIT
006330     END-IF.
006340     COMPUTE WK-EM-DOMAIN-LEN = 60 - WK-EM-AT-POS.
006350     MOVE WK-EM-TEXT (WK-EM-AT-POS + 1:WK-EM-DOMAIN-LEN)
006360                                 TO WK-EM-DOMAIN-TEXT.
006370     MOVE ZERO TO WK-EM-DOT-COUNT.
006380     INSPECT WK-EM-DOMAIN-TEXT
006390         TALLYING WK-EM-DOT-COUNT FOR ALL ".".
006400     IF WK-EM-DOT-COUNT = ZERO
006410         GO TO AA610-EXIT
006420     END-IF.
006430     IF WK-EM-DOMAIN-FIRST-CHAR = "." OR
006440        WK-EM-DOMAIN-TEXT (WK-EM-DOMAIN-LEN:1) = "."
006450         GO TO AA610-EXIT
006460     END-IF.
006464     MOVE "N" TO WK-EM-DBLDOT-FLAG.
006468     MOVE 1 TO WK-EM-DOM-SCAN-POS.
006472     PERFORM AA612-CHECK-ONE-DOT-PAIR
006476             VARYING WK-EM-DOM-SCAN-POS FROM 1 BY 1
006480             UNTIL WK-EM-DOM-SCAN-POS >= WK-EM-DOMAIN-LEN
006484                OR WK-EM-DBLDOT-FOUND.
006488     IF WK-EM-DBLDOT-FOUND
006492         GO TO AA610-EXIT
006496     END-IF.
006500     IF WK-EM-SPACE-COUNT NOT = ZERO
006504         GO TO AA610-EXIT
006508     END-IF.
006512     MOVE "Y" TO WK-EMAIL-VALID-FLAG.
006516 AA610-EXIT.
006520     CONTINUE.
006524
006528* AA612 - AN EMPTY LABEL (TWO ADJACENT DOTS) ANYWHERE IN THE
006532* DOMAIN IS NOT A VALID HOST NAME - CATCHES A@B..COM, WHICH
006536* THE DOT-COUNT AND FIRST/LAST-CHAR CHECKS ABOVE LET THROUGH.
006540 AA612-CHECK-ONE-DOT-PAIR.
006544     IF WK-EM-DOMAIN-TEXT (WK-EM-DOM-SCAN-POS:1) = "." AND
006548        WK-EM-DOMAIN-TEXT (WK-EM-DOM-SCAN-POS + 1:1) = "."
006552         MOVE "Y" TO WK-EM-DBLDOT-FLAG
006556     END-IF.
006560
006564 AA611-FIND-AT-SIGN.
006568     IF WK-EM-TEXT (WK-EM-SCAN-POS:1) = "@"
006572         MOVE WK-EM-SCAN-POS TO WK-EM-AT-POS
006576     END-IF.
006580
006590******************************************************************
006600**  AA620 - VALIDATE/NORMALIZE A ROSTER STATUS VALUE - ACTIVE,
006610**  PAUSED OR STOPPED ONLY, CASE-INSENSITIVE IN, LOWER-CASE OUT.
006620**  BOTH CALLERS ABOVE PASS A LITERAL THEY ALREADY KNOW IS ONE
006630**  OF THE THREE, SO THIS ONLY EVER CONFIRMS AND FOLDS IT - THE
006640**  SAME STATUS-FOLD ROUTINE BOTH CALLERS ABOVE RELY ON.
006650******************************************************************
006660 AA620-VALIDATE-STATUS.
006670     MOVE "F" TO WK20-FUNCTION-CODE.
006680     MOVE SPACES TO WK20-TEXT-IN.
006690     MOVE WK-STATUS-LOWER TO WK20-TEXT-IN.
006700     CALL "MAPS20" USING WK-MAP20-AREA.
006710     MOVE WK20-TEXT-OUT (1:20) TO WK-STATUS-LOWER.
006720     IF WK-STATUS-LOWER NOT = "active              " AND
006730        WK-STATUS-LOWER NOT = "paused              " AND
006740        WK-STATUS-LOWER NOT = "stopped             "
006750         MOVE "INVALID STATUS VALUE" TO WK-ABORT-MSG
006760         PERFORM AA920-CONFIG-ABORT
006770     END-IF.
006780
006790******************************************************************
006800**  AA630 - PARSE EVT-KEYWORD-SETS INTO WK-KEYWORD-SETS - SPLIT
006810**  ON COMMAS, TRIM EACH ELEMENT, DROP EMPTIES, DROP A REPEAT OF
006820**  ONE ALREADY KEPT, DEFAULT "ALL" WHEN NOTHING SURVIVES - SAME
006830**  UNSTRING-A-LIST HABIT AS THE KEYWORD-SET LOADER IN BD000.
006840******************************************************************
006850 AA630-PARSE-KEYWORD-SETS.
006860     MOVE SPACES TO WK-KS-BUILD.
006870     MOVE ZERO TO WK-KS-BUILD-LEN.
006880     IF EVT-KEYWORD-SETS = SPACES
006890         MOVE "all" TO WK-KEYWORD-SETS
006900         GO TO AA630-EXIT
006910     END-IF.
006920     MOVE EVT-KEYWORD-SETS TO WK-KS-INPUT.
006930     MOVE 1 TO WK-KS-PTR.
006940     PERFORM AA631-SPLIT-ONE-TERM UNTIL WK-KS-PTR > 60.
006950     IF WK-KS-BUILD-LEN = ZERO
006960         MOVE "all" TO WK-KEYWORD-SETS
006970     ELSE
006980         MOVE WK-KS-BUILD TO WK-KEYWORD-SETS
006990     END-IF.
007000 AA630-EXIT.
007010     CONTINUE.
007020
007030 AA631-SPLIT-ONE-TERM.
007040     MOVE SPACES TO WK-KS-ONE-TERM.
007050     UNSTRING WK-KS-INPUT DELIMITED BY ","
007060         INTO WK-KS-ONE-TERM
007070         WITH POINTER WK-KS-PTR
007080     END-UNSTRING.
007090     PERFORM AA636-TRIM-TERM.
007100     IF WK-KS-ONE-TERM NOT = SPACES
007110         PERFORM AA632-CHECK-DUP
007120         IF NOT WK-KS-IS-DUP
007130             PERFORM AA633-APPEND-TERM
007140         END-IF
007150     END-IF.
007160
007170**
007180*  LEFT-TRIM WK-KS-ONE-TERM - THE UNSTRING TARGET ALREADY PADS
007190*  WITH TRAILING SPACES, SO ONLY A LEADING-BLANK SKIP IS NEEDED.
007200**
007210 AA636-TRIM-TERM.
007220     MOVE 1 TO WK-KS-START.
007230 AA636-SKIP-LEAD.
007240     IF WK-KS-START > 20
007250         MOVE SPACES TO WK-KS-ONE-TERM
007260         MOVE ZERO TO WK-KS-TERM-LEN
007270         GO TO AA636-EXIT
007280     END-IF.
007290     IF WK-KS-ONE-TERM (WK-KS-START:1) = SPACE
007300         ADD 1 TO WK-KS-START
007310         GO TO AA636-SKIP-LEAD
007320     END-IF.
007330     COMPUTE WK-KS-TERM-LEN = 21 - WK-KS-START.
007340     MOVE SPACES TO WK-KS-TRIMMED.
007350     MOVE WK-KS-ONE-TERM (WK-KS-START:WK-KS-TERM-LEN)
007360                                         TO WK-KS-TRIMMED.
007370     MOVE WK-KS-TRIMMED TO WK-KS-ONE-TERM.
007380 AA636-EXIT.
007390     CONTINUE.
007400
007410**
007420*  A TERM IS A DUPLICATE WHEN IT ALREADY APPEARS AS A WHOLE
007430*  COMMA-DELIMITED ENTRY IN WK-KS-BUILD - WRAP BOTH SIDES IN
007440*  COMMAS SO A PARTIAL-WORD MATCH CANNOT FALSELY HIT.
007450**
007460 AA632-CHECK-DUP.
007470     MOVE "N" TO WK-KS-DUP-FLAG.
007480     IF WK-KS-BUILD-LEN = ZERO
007490         GO TO AA632-EXIT
007500     END-IF.
007510     MOVE SPACES TO WK-KS-WRAP-BUILD.
007520     STRING "," DELIMITED BY SIZE
007530            WK-KS-BUILD (1:WK-KS-BUILD-LEN) DELIMITED BY SIZE
007540            "," DELIMITED BY SIZE
007550         INTO WK-KS-WRAP-BUILD.
007560     COMPUTE WK-KS-WRAP-BUILD-LEN = WK-KS-BUILD-LEN + 2.
007570     MOVE SPACES TO WK-KS-WRAP-TERM.
007580     STRING "," DELIMITED BY SIZE
007590            WK-KS-ONE-TERM (1:WK-KS-TERM-LEN)
007600                         DELIMITED BY SIZE
007610            "," DELIMITED BY SIZE
007620         INTO WK-KS-WRAP-TERM.
007630     COMPUTE WK-KS-WRAP-TERM-LEN = WK-KS-TERM-LEN + 2.
007640     MOVE ZERO TO WK-KS-WRAP-COUNT.
007650     INSPECT WK-KS-WRAP-BUILD (1:WK-KS-WRAP-BUILD-LEN)
007660         TALLYING WK-KS-WRAP-COUNT
007670         FOR ALL WK-KS-WRAP-TERM (1:WK-KS-WRAP-TERM-LEN).
007680     IF WK-KS-WRAP-COUNT NOT = ZERO
007690         MOVE "Y" TO WK-KS-DUP-FLAG
007700     END-IF.
007710 AA632-EXIT.
007720     CONTINUE.
007730
007740 AA633-APPEND-TERM.
007750     IF WK-KS-BUILD-LEN = ZERO
007760         MOVE WK-KS-ONE-TERM (1:WK-KS-TERM-LEN) TO WK-KS-BUILD
007770         MOVE WK-KS-TERM-LEN TO WK-KS-BUILD-LEN
007780     ELSE
007790         STRING WK-KS-BUILD (1:WK-KS-BUILD-LEN) DELIMITED BY SIZE
007800                ","                             DELIMITED BY SIZE
007810                WK-KS-ONE-TERM (1:WK-KS-TERM-LEN)
007820                                         DELIMITED BY SIZE
007830             INTO WK-KS-BUILD
007840         COMPUTE WK-KS-BUILD-LEN =
007850                 WK-KS-BUILD-LEN + WK-KS-TERM-LEN + 1
007860     END-IF.
007870
007880******************************************************************
007890**  AA900 SERIES - ABORT HANDLING, SAME TWO-PATH HABIT AS
007900**  BD000 AND BD010 - SYSTEM/FILE ERRORS STOP COLD, CONFIGURATION
007910**  ERRORS ARE LOGGED FOR THE OPERATOR TO CORRECT AND RE-RUN.
007920******************************************************************
007930 AA910-SYSTEM-ABORT.
007940     DISPLAY SY001.
007950     DISPLAY "FILE.......: " WK-ABORT-MSG.
007960     DISPLAY SY010.
007970     DISPLAY "STATUS.....: " FS-PARAM " " FS-SUBSCRIBER " "
007980                     FS-SUB-OUT " " FS-EVENT " " FS-RESULT.
007990     STOP RUN.
008000
008010 AA920-CONFIG-ABORT.
008020     DISPLAY SY020.
008030     DISPLAY "REASON.....: " WK-ABORT-MSG.
008040     STOP RUN.
008050
008060**
008070*  ALL FILES THIS PROGRAM OPENS ARE CLOSED BY THEIR OWNING
008080*  PARAGRAPH (AA010 OPENS, AA400 CLOSES SUB-OUT-FILE ITSELF) -
008090*  THIS IS KEPT SO THE MAIN LINE READS THE SAME AS THE REST OF
008100*  THE SUITE.
008110**
008120 AA990-CLOSE-FILES.
008125*                                  SUBSCRIBER-FILE WAS ALREADY
008126*                                  CLOSED AT AA030 ONCE THE
008127*                                  ROSTER WAS IN WK-SUB-TABLE.
008130     CLOSE PARAM-FILE EVENT-FILE RESULT-FILE.
008140
