000100********************************************************
000110*                                                       *
000120*  RECORD DEFINITION FOR THE ITEM-REGISTRY (MASTER)     *
000130*  FILE - BD-REGISTRY.  KEYED BY REG-URL-KEY, THE ONE
000140*  STABLE HANDLE FOR A NOTICE ACROSS RE-FETCHES.
000150*                                                       *
000160********************************************************
000170*
000180*  FILE SIZE 362 BYTES.  RRN/KEY ACCESS MAY BE REALISED
000190*  AS AN IN-MEMORY TABLE WHEN THE DAILY VOLUME IS LOW
000200*  ENOUGH - SEE BD000 WORKING-STORAGE SECTION.
000210*
000220*CHANGES:
000230*11/06/86 RJH -     CREATED AS THE BULLETIN INDEX FILE,
000240*                   KEYED BY A SEQUENCE NUMBER ONLY.
000250*19/02/94 RJH -     ADDED REG-URL-KEY AS THE REAL KEY,
000260*                   SEQUENCE NUMBER KEPT AS REG-ITEM-ID
000270*                   FOR DOWNSTREAM CROSS-REFERENCE.
000280*14/01/99 TKN -     Y2K - DATE STAMPS TO 4-DIGIT YEAR.
000290*27/03/07 DEC -     ADDED REG-DEADLINE-AT.
000300*
000330 01  BD-ITEM-REGISTRY-RECORD.
000340     03  REG-ITEM-ID             PIC 9(06).
000350*                                  ASSIGNED AT FIRST
000360*                                  INSERT, SEQUENTIAL.
000370     03  REG-URL-KEY             PIC X(64).
000380*                                  DIGEST OF THE CANONICAL
000390*                                  URL - SEE MAPS21.
000400     03  REG-SOURCE-ID           PIC X(12).
000410*                                  LAST SEEN SOURCE.
000420     03  REG-ORGANIZATION        PIC X(30).
000430     03  REG-TITLE               PIC X(80).
000460     03  REG-URL                 PIC X(120).
000470*                                  LAST SEEN RAW URL.
000480     03  REG-PUBLISHED-AT        PIC X(20).
000490*                                  KEPT IF ALREADY SET AND
000500*                                  NEW VALUE IS BLANK.
000510     03  REG-DEADLINE-AT         PIC X(10).
000520*                                  DITTO - NEVER BLANKED.
000530     03  REG-FETCHED-AT          PIC X(20).
000540*                                  ALWAYS OVERWRITTEN ON
000550*                                  RE-SIGHT.
