000100*****************************************************************
000110*
000120*              DEADLINE-DATE EXTRACTION FROM FREE TEXT
000130*
000140*****************************************************************
000150 IDENTIFICATION DIVISION.
000160 PROGRAM-ID.     MAPS22.
000170 AUTHOR.         R J HOLT.
000180 INSTALLATION.   APPLEWOOD COMPUTERS - BID/TENDER DIGEST SUITE.
000190 DATE-WRITTEN.   14/05/88.
000200 DATE-COMPILED.
000210 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000220*
000230*  REMARKS.  ORIGINALLY THE PURCHASE-LEDGER DATE VALIDATION
000240*  AND DD/MM/CCYY-TO-BINARY CONVERSION ROUTINE.  REBUILT FOR
000250*  THE NOTICE-DIGEST PROJECT AS MP22-SCAN-DEADLINE, WHICH
000260*  HUNTS THROUGH A NOTICE TITLE OR BODY FOR THE FIRST
000270*  SUBSTRING THAT LOOKS LIKE YYYY SEP MM SEP DD (SEP BEING
000280*  ONE OF . / -) AND CHECKS IT AGAINST A REAL CALENDAR -
000290*  INCLUDING LEAP YEARS - BEFORE ACCEPTING IT.  A CANDIDATE
000300*  THAT FAILS THE CALENDAR CHECK (30 FEBRUARY AND THE LIKE)
000310*  IS NOT A DATE - THE SCAN CARRIES ON LOOKING.
000320*
000330*  RESULT IS RETURNED AS CCYY-MM-DD, OR SPACES IF NOTHING
000340*  IN THE TEXT MATCHED.  THE ORIGINAL ROUTINE ALSO HANDLED
000350*  BINARY-DATE CONVERSION FOR THE LEDGER - THAT SIDE WENT
000360*  WITH THE LEDGER REWRITE, SEE 22/09/14 BELOW.
000370*
000380*CHANGE-LOG.
000390*14/05/88 RJH -     CREATED - DD/MM/CCYY VALIDATION AND
000400*                   BINARY CONVERSION FOR THE PURCHASE
000410*                   LEDGER SUPPLIER INVOICE SCREENS.
000420*02/09/89 RJH -     LEAP-YEAR TABLE CORRECTED - CENTURY
000430*                   YEARS NOT DIVISIBLE BY 400 WERE BEING
000440*                   TREATED AS LEAP YEARS.  RAISED BY THE
000450*                   AUDIT DEPARTMENT.
000460*14/01/99 TKN -     Y2K REVIEW - ROUTINE ALREADY CARRIES A
000470*                   4-DIGIT CENTURY-YEAR, NO CHANGE MADE,
000480*                   SIGNED OFF.
000490*22/09/14 MWH -     BINARY-DATE CONVERSION SIDE REMOVED -
000500*                   MIGRATED WITH THE LEDGER REWRITE.  DATE-
000510*                   VALIDATION LOGIC KEPT AS A REFERENCE
000520*                   UNTIL THE FEED-CONSOLIDATION PROJECT.
000530*18/02/24 PDS -     RENAMED MAPS22, REBUILT AS A FREE-TEXT
000540*                   DEADLINE SCANNER FOR THE NOTICE-DIGEST
000550*                   PROJECT - SEE REMARKS ABOVE.
000560
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590 SOURCE-COMPUTER.    IBM-4381.
000600 OBJECT-COMPUTER.    IBM-4381.
000610 SPECIAL-NAMES.
000620     C01 IS TOP-OF-FORM
000630     CLASS ALPHA-CLASS IS "A" THRU "Z" "a" THRU "z"
000640     UPSI-0 IS MP22-TRACE-SWITCH.
000650
000660 DATA DIVISION.
000670 WORKING-STORAGE SECTION.
000680 01  WK22-SCAN-AREA.
000690     03  WK22-SCAN-TEXT          PIC X(200).
000700     03  WK22-SCAN-CHARS REDEFINES WK22-SCAN-TEXT.
000710         05  WK22-SCAN-CHAR      PIC X(01) OCCURS 200 TIMES.
000720     03  FILLER                  PIC X(02).
000730
000740 01  WK22-SCAN-FIELDS.
000750     03  WK22-TEXT-LEN           PIC 9(03) COMP.
000760     03  WK22-POS                PIC 9(03) COMP.
000770     03  WK22-CUR-POS            PIC 9(03) COMP.
000780     03  FILLER                  PIC X(02).
000790
000800*
000810*  DATE-CANDIDATE WORK AREA - EACH PART KEPT BOTH AS TEXT
000820*  (FOR BUILDING THE OUTPUT) AND, REDEFINED, AS A NUMBER
000830*  (FOR THE CALENDAR CHECK) - THE SAME TRICK THE OLD LEDGER
000840*  ROUTINE USED FOR TD-CCYY/TD-MM/TD-DD.
000850*
000860 01  WK22-DATE-PARTS.
000870     03  WK22-YEAR-TEXT          PIC X(04).
000880     03  WK22-YEAR-NUM REDEFINES WK22-YEAR-TEXT
000890                                 PIC 9(04).
000900     03  WK22-MONTH-TEXT         PIC X(02).
000910     03  WK22-MONTH-NUM REDEFINES WK22-MONTH-TEXT
000920                                 PIC 9(02).
000930     03  WK22-DAY-TEXT           PIC X(02).
000940     03  WK22-DAY-NUM REDEFINES WK22-DAY-TEXT
000950                                 PIC 9(02).
000960     03  FILLER                  PIC X(02).
000970
000980 01  WK22-TAKE-WORK.
000990     03  WK22-TAKE-TEXT          PIC X(02).
001000     03  WK22-TAKE-LEN           PIC 9(01) COMP.
001010     03  FILLER                  PIC X(03).
001020
001030 01  WK22-CALENDAR-WORK.
001040     03  WK22-DAYS-IN-MONTH      PIC 9(02) COMP.
001050     03  WK22-LEAP-FLAG          PIC X(01).
001060         88  WK22-IS-LEAP                VALUE "Y".
001070     03  WK22-CAL-FLAG           PIC X(01).
001080         88  WK22-CALENDAR-OK            VALUE "Y".
001090     03  WK22-REM4               PIC 9(02) COMP.
001100     03  WK22-REM100             PIC 9(02) COMP.
001110     03  WK22-REM400             PIC 9(03) COMP.
001120     03  WK22-QUOT               PIC 9(04) COMP.
001130     03  FILLER                  PIC X(02).
001140
001150*
001160*  DAYS-PER-MONTH TABLE, JAN THRU DEC - FEBRUARY IS BUMPED
001170*  TO 29 BY AA041-CHECK-LEAP WHEN THE YEAR QUALIFIES.
001180*
001190 01  WK22-MONTH-TABLE-DATA.
001200     03  FILLER                  PIC X(24) VALUE
001210         "312831303130313130313031".
001220 01  WK22-MONTH-TABLE REDEFINES WK22-MONTH-TABLE-DATA.
001230     03  WK22-DAYS-ENTRY         PIC 9(02) OCCURS 12 TIMES.
001240
001250 01  WK22-RESULT-WORK.
001260     03  WK22-FOUND-FLAG         PIC X(01).
001270         88  WK22-DATE-FOUND             VALUE "Y".
001280     03  FILLER                  PIC X(03).
001290
001300 LINKAGE SECTION.
001310*
001320*  MAPS22-WS - CALLING CONVENTION.  MP22-TEXT-IN IS THE
001330*  ALREADY-NORMALIZED NOTICE TEXT (SEE MAPS20).  MP22-
001340*  DEADLINE-OUT COMES BACK CCYY-MM-DD, OR SPACES.
001350*
001360 01  MAPS22-WS.
001370     03  MP22-TEXT-IN            PIC X(200).
001380     03  MP22-DEADLINE-OUT       PIC X(10).
001390     03  FILLER                  PIC X(04).
001400
001410 PROCEDURE DIVISION USING MAPS22-WS.
001420 AA000-MAIN.
001430     MOVE SPACES TO MP22-DEADLINE-OUT.
001440     MOVE SPACES TO WK22-SCAN-TEXT.
001450     MOVE MP22-TEXT-IN TO WK22-SCAN-TEXT.
001460     PERFORM AA010-FIND-LENGTH THRU AA010-EXIT.
001470     MOVE "N" TO WK22-FOUND-FLAG.
001480     MOVE 1 TO WK22-POS.
001490     PERFORM AA020-TRY-ONE-POSITION THRU AA020-EXIT
001500         UNTIL WK22-DATE-FOUND OR WK22-POS > WK22-TEXT-LEN.
001510     GO TO AA900-EXIT-PROGRAM.
001520
001530*
001540*  AA010-FIND-LENGTH - TRAILING-SPACE TRIM, SAME HABIT AS
001550*  THE OLD LEDGER SCREENS.
001560*
001570 AA010-FIND-LENGTH.
001580     MOVE 200 TO WK22-TEXT-LEN.
001590 AA011-BACK-UP.
001600     IF WK22-TEXT-LEN = ZERO
001610         GO TO AA010-EXIT.
001620     IF WK22-SCAN-CHAR (WK22-TEXT-LEN) NOT = SPACE
001630         GO TO AA010-EXIT.
001640     SUBTRACT 1 FROM WK22-TEXT-LEN.
001650     GO TO AA011-BACK-UP.
001660 AA010-EXIT.
001670     EXIT.
001680
001690 AA020-TRY-ONE-POSITION.
001700     PERFORM AA030-TRY-MATCH THRU AA030-EXIT.
001710     IF NOT WK22-DATE-FOUND
001720         ADD 1 TO WK22-POS.
001730 AA020-EXIT.
001740     EXIT.
001750
001760*
001770*  AA030-TRY-MATCH - ATTEMPTS YYYY SEP MM SEP DD STARTING
001780*  AT WK22-POS.  ANY MISMATCH DROPS THROUGH TO AA030-FAIL
001790*  (THE OUTER LOOP THEN MOVES ON ONE CHARACTER).
001800*
001810 AA030-TRY-MATCH.
001820     MOVE WK22-POS TO WK22-CUR-POS.
001830     IF WK22-CUR-POS + 3 > WK22-TEXT-LEN
001840         GO TO AA030-FAIL.
001850     IF WK22-SCAN-TEXT (WK22-CUR-POS:4) NOT NUMERIC
001860         GO TO AA030-FAIL.
001870     MOVE WK22-SCAN-TEXT (WK22-CUR-POS:4) TO WK22-YEAR-TEXT.
001880     ADD 4 TO WK22-CUR-POS.
001890     PERFORM AA031-SKIP-SPACES THRU AA031-EXIT.
001900     IF WK22-CUR-POS > WK22-TEXT-LEN
001910         GO TO AA030-FAIL.
001920     IF WK22-SCAN-CHAR (WK22-CUR-POS) NOT = "."
001930         AND WK22-SCAN-CHAR (WK22-CUR-POS) NOT = "/"
001940         AND WK22-SCAN-CHAR (WK22-CUR-POS) NOT = "-"
001950         GO TO AA030-FAIL.
001960     ADD 1 TO WK22-CUR-POS.
001970     PERFORM AA031-SKIP-SPACES THRU AA031-EXIT.
001980     PERFORM AA032-TAKE-DIGITS THRU AA032-EXIT.
001990     IF WK22-TAKE-LEN = ZERO
002000         GO TO AA030-FAIL.
002010     MOVE WK22-TAKE-TEXT TO WK22-MONTH-TEXT.
002020     ADD WK22-TAKE-LEN TO WK22-CUR-POS.
002030     PERFORM AA031-SKIP-SPACES THRU AA031-EXIT.
002040     IF WK22-CUR-POS > WK22-TEXT-LEN
002050         GO TO AA030-FAIL.
002060     IF WK22-SCAN-CHAR (WK22-CUR-POS) NOT = "."
002070         AND WK22-SCAN-CHAR (WK22-CUR-POS) NOT = "/"
002080         AND WK22-SCAN-CHAR (WK22-CUR-POS) NOT = "-"
002090         GO TO AA030-FAIL.
002100     ADD 1 TO WK22-CUR-POS.
002110     PERFORM AA031-SKIP-SPACES THRU AA031-EXIT.
002120     PERFORM AA032-TAKE-DIGITS THRU AA032-EXIT.
002130     IF WK22-TAKE-LEN = ZERO
002140         GO TO AA030-FAIL.
002150     MOVE WK22-TAKE-TEXT TO WK22-DAY-TEXT.
002160     PERFORM AA040-VALIDATE-CALENDAR THRU AA040-EXIT.
002170     IF WK22-CALENDAR-OK
002180         PERFORM AA050-FORMAT-OUTPUT THRU AA050-EXIT
002190         MOVE "Y" TO WK22-FOUND-FLAG.
002200 AA030-FAIL.
002210     CONTINUE.
002220 AA030-EXIT.
002230     EXIT.
002240
002250 AA031-SKIP-SPACES.
002260 AA031-LOOP.
002270     IF WK22-CUR-POS > WK22-TEXT-LEN
002280         GO TO AA031-EXIT.
002290     IF WK22-SCAN-CHAR (WK22-CUR-POS) NOT = SPACE
002300         GO TO AA031-EXIT.
002310     ADD 1 TO WK22-CUR-POS.
002320     GO TO AA031-LOOP.
002330 AA031-EXIT.
002340     EXIT.
002350
002360*
002370*  AA032-TAKE-DIGITS - TAKES A 2-DIGIT NUMBER IF ONE IS
002380*  THERE, ELSE A 1-DIGIT NUMBER ZERO-FILLED ON THE LEFT,
002390*  ELSE FAILS (WK22-TAKE-LEN COMES BACK ZERO).
002400*
002410 AA032-TAKE-DIGITS.
002420     MOVE ZERO TO WK22-TAKE-LEN.
002430     MOVE "00" TO WK22-TAKE-TEXT.
002440     IF WK22-CUR-POS > WK22-TEXT-LEN
002450         GO TO AA032-EXIT.
002460     IF WK22-CUR-POS + 1 > WK22-TEXT-LEN
002470         GO TO AA033-TRY-ONE-DIGIT.
002480     IF WK22-SCAN-TEXT (WK22-CUR-POS:2) NOT NUMERIC
002490         GO TO AA033-TRY-ONE-DIGIT.
002500     MOVE WK22-SCAN-TEXT (WK22-CUR-POS:2) TO WK22-TAKE-TEXT.
002510     MOVE 2 TO WK22-TAKE-LEN.
002520     GO TO AA032-EXIT.
002530 AA033-TRY-ONE-DIGIT.
002540     IF WK22-SCAN-CHAR (WK22-CUR-POS) NOT NUMERIC
002550         GO TO AA032-EXIT.
002560     MOVE WK22-SCAN-CHAR (WK22-CUR-POS) TO WK22-TAKE-TEXT (2:1).
002570     MOVE 1 TO WK22-TAKE-LEN.
002580 AA032-EXIT.
002590     EXIT.
002600
002610*
002620*  AA040-VALIDATE-CALENDAR - RANGE-CHECKS MONTH AND DAY,
002630*  THEN BUMPS FEBRUARY TO 29 DAYS IN A LEAP YEAR.
002640*
002650 AA040-VALIDATE-CALENDAR.
002660     MOVE "N" TO WK22-CAL-FLAG.
002670     IF WK22-MONTH-NUM < 1 OR WK22-MONTH-NUM > 12
002680         GO TO AA040-EXIT.
002690     IF WK22-DAY-NUM < 1
002700         GO TO AA040-EXIT.
002710     MOVE WK22-DAYS-ENTRY (WK22-MONTH-NUM) TO WK22-DAYS-IN-MONTH.
002720     IF WK22-MONTH-NUM = 2
002730         PERFORM AA041-CHECK-LEAP THRU AA041-EXIT
002740         IF WK22-IS-LEAP
002750             MOVE 29 TO WK22-DAYS-IN-MONTH.
002760     IF WK22-DAY-NUM > WK22-DAYS-IN-MONTH
002770         GO TO AA040-EXIT.
002780     MOVE "Y" TO WK22-CAL-FLAG.
002790 AA040-EXIT.
002800     EXIT.
002810
002820*
002830*  AA041-CHECK-LEAP - DIVISIBLE BY 4 AND NOT BY 100, OR
002840*  DIVISIBLE BY 400 (SEE THE 02/09/89 FIX ABOVE).
002850*
002860 AA041-CHECK-LEAP.
002870     MOVE "N" TO WK22-LEAP-FLAG.
002880     DIVIDE WK22-YEAR-NUM BY 4
002890         GIVING WK22-QUOT REMAINDER WK22-REM4.
002900     IF WK22-REM4 NOT = ZERO
002910         GO TO AA041-EXIT.
002920     DIVIDE WK22-YEAR-NUM BY 100
002930         GIVING WK22-QUOT REMAINDER WK22-REM100.
002940     IF WK22-REM100 NOT = ZERO
002950         MOVE "Y" TO WK22-LEAP-FLAG
002960         GO TO AA041-EXIT.
002970     DIVIDE WK22-YEAR-NUM BY 400
002980         GIVING WK22-QUOT REMAINDER WK22-REM400.
002990     IF WK22-REM400 = ZERO
003000         MOVE "Y" TO WK22-LEAP-FLAG.
003010 AA041-EXIT.
003020     EXIT.
003030
003040 AA050-FORMAT-OUTPUT.
003050     MOVE SPACES TO MP22-DEADLINE-OUT.
003060     MOVE WK22-YEAR-TEXT TO MP22-DEADLINE-OUT (1:4).
003070     MOVE "-" TO MP22-DEADLINE-OUT (5:1).
003080     MOVE WK22-MONTH-TEXT TO MP22-DEADLINE-OUT (6:2).
003090     MOVE "-" TO MP22-DEADLINE-OUT (8:1).
003100     MOVE WK22-DAY-TEXT TO MP22-DEADLINE-OUT (9:2).
003110 AA050-EXIT.
003120     EXIT.
003130
003140 AA900-EXIT-PROGRAM.
003150     EXIT PROGRAM.
