000100********************************************************
000110*                                                       *
000120*  WORKING-STORAGE ENTRY FOR THE SCORED-ITEM TABLE
000130*  BD-SCORE-TABLE, BUILT AND SORTED INSIDE BD000 FOR
000140*  ONE KEYWORD SET AT A TIME.  NOT A FILE RECORD.
000150*                                                       *
000160********************************************************
000170*
000180*CHANGES:
000190*11/06/86 RJH -     CREATED - SCORE AND MATCH COUNTS
000200*                   ONLY, NOTICE DATA READ TWICE.
000210*19/02/94 RJH -     NOTICE FIELDS CARRIED HERE TOO SO
000220*                   THE SORT WORK FILE NEEDS ONE PASS.
000230*
000240 01  BD-SCORE-ENTRY.
000250     03  SCR-SET-ID              PIC X(12).
000260     03  SCR-ITEM-ID             PIC 9(06).
000270     03  SCR-SCORE               PIC 9(04).
000280     03  SCR-REQ-MATCH-COUNT     PIC 9(02).
000290     03  SCR-BOOST-MATCH-COUNT   PIC 9(02).
000300     03  SCR-NOTICE.
000310*                                  CARRIED NOTICE DATA -
000320*                                  SEE WSBDNTC FOR THE
000330*                                  SOURCE LAYOUT.
000340         05  SCR-SOURCE-ID       PIC X(12).
000350         05  SCR-ORGANIZATION    PIC X(30).
000360         05  SCR-TITLE           PIC X(80).
000370         05  SCR-URL             PIC X(120).
000380         05  SCR-PUBLISHED-AT    PIC X(20).
000390         05  SCR-FETCHED-AT      PIC X(20).
000400         05  SCR-DEADLINE-AT     PIC X(10).
000410     03  FILLER                  PIC X(04).
